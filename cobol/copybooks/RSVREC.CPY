000100******************************************************************
000200* RSVREC    -  STOCK RESERVATION RECORD LAYOUT                    
000300*                                                                 
000400*    ONE RECORD PER OPEN OR CLOSED RESERVATION AGAINST A LINE OF  
000500*    AN ORDER.  KEYED BY RSV-CODE ON THE INDEXED RSVFILE, AND     
000600*    ALSO SEARCHED SEQUENTIALLY BY RSV-ORDER-REF WHEN AN ORDER IS 
000700*    CANCELLED (ORDRCANC) -- THERE IS NO ALTERNATE KEY ON THIS    
000800*    FILE, SO THAT SEARCH IS A FULL PASS OF THE OPEN RESERVATIONS 
000900*    HELD IN THE WORKING-STORAGE RESERVATION TABLE.               
001000*------------------------------------------------------------     
001100* MAINTENANCE HISTORY                                             
001200*    88/05/19  RSK  ORIGINAL LAYOUT.                              
001300*    94/02/28  DLP  ADDED RSV-EXPIRES-TS-R BREAKDOWN FOR THE      
001400*                   EXPIRY SWEEP COMPARE (RSVEXPIR).              
001500*    99/03/22  MTV  ORDRPROC NOW SETS RSV-CONFIRMED -- AN ORDER   
001600*                   WHOSE LINES ALL RESERVED COMES OUT CONFIRMED, 
001700*                   WHICH IS THIS BATCH SUITE'S OWN STAND-IN FOR  
001800*                   THE ORDER SHIPPING COMPLETE, SO EVERY LINE'S  
001900*                   RESERVATION IS WRITTEN CONFIRMED THE SAME     
002000*                   RUN INSTEAD OF SITTING PENDING FOREVER        
002100*                   (TKT 402, SEE ORDRPROC 400-FINALIZE-ORDER).   
002200******************************************************************
002300 01  RESERVATION-RECORD.                                          
002400     05  RSV-CODE                PIC X(12).                       
002500     05  RSV-PROD-CODE           PIC X(10).                       
002600     05  RSV-ORDER-REF           PIC X(23).                       
002700     05  RSV-QTY                 PIC S9(07).                      
002800     05  RSV-STATUS              PIC X(01).                       
002900         88  RSV-PENDING                  VALUE "P".              
003000         88  RSV-CONFIRMED                VALUE "C".              
003100         88  RSV-RELEASED                 VALUE "R".              
003200         88  RSV-EXPIRED                  VALUE "E".              
003300     05  RSV-EXPIRES-TS          PIC 9(14).                       
003400     05  RSV-EXPIRES-TS-R REDEFINES RSV-EXPIRES-TS.               
003500         10  RSV-EXP-YYYY        PIC 9(04).                       
003600         10  RSV-EXP-MM          PIC 9(02).                       
003700         10  RSV-EXP-DD          PIC 9(02).                       
003800         10  RSV-EXP-HH          PIC 9(02).                       
003900         10  RSV-EXP-MI          PIC 9(02).                       
004000         10  RSV-EXP-SS          PIC 9(02).                       
004100     05  FILLER                  PIC X(08).                       
