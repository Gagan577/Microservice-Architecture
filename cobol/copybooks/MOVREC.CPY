000100******************************************************************
000200* MOVREC    -  STOCK MOVEMENT JOURNAL RECORD LAYOUT               
000300*                                                                 
000400*    ONE RECORD IS WRITTEN TO MOVJRNL FOR EVERY MUTATION OF A     
000500*    STOCK RECORD -- STOCK IN, STOCK OUT, RESERVATION MADE,       
000600*    CONFIRMED, RELEASED, OR EXPIRED.  THIS IS THE ONLY AUDIT     
000700*    TRAIL OF STOCK MOVEMENT AND IS NEVER REWRITTEN.              
000800*------------------------------------------------------------     
000900* MAINTENANCE HISTORY                                             
001000*    88/05/19  RSK  ORIGINAL LAYOUT.                              
001100*    96/10/03  MTV  WIDENED MOV-NOTES FROM 20 TO 40 -  AUDIT      
001200*                   WANTED MORE DETAIL ON REJECT REASONS.         
001300*    99/03/22  MTV  ORDRPROC NOW WRITES MOV-TYPE "RSV-CONFIRMED"  
001400*                   WHEN A CONFIRMED ORDER'S RESERVATIONS COME    
001500*                   OFF STOCKMAS RESERVED (TKT 402, SEE RSVREC).  
001600******************************************************************
001700 01  MOVEMENT-RECORD.                                             
001800     05  MOV-PROD-CODE           PIC X(10).                       
001900     05  MOV-TYPE                PIC X(20).                       
002000     05  MOV-QTY                 PIC S9(07).                      
002100     05  MOV-PREV-QTY            PIC S9(07).                      
002200     05  MOV-NEW-QTY             PIC S9(07).                      
002300     05  MOV-REFERENCE           PIC X(23).                       
002400     05  MOV-NOTES               PIC X(40).                       
002500     05  FILLER                  PIC X(06).                       
