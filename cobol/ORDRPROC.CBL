000100******************************************************************
000200* ORDRPROC  -  NIGHTLY BATCH JOB, STEP 4 -  ORDER PROCESSING      
000300*                                                                 
000400*    READS THE ORDER TRANSACTION FILE (ORDR-IN), ONE HEADER (TYPE 
000500*    H) FOLLOWED BY ITS OWN DETAIL LINES (TYPE D), UNTIL THE      
000600*    NEXT HEADER OR END OF FILE.  A NEW HEADER CLOSES OUT ANY     
000700*    ORDER ALREADY OPEN.  THE SHOP MUST EXIST AND BE ACTIVE OR    
000800*    THE WHOLE ORDER IS REJECTED.  EACH LINE ATTEMPTS A STOCK     
000900*    RESERVATION THROUGH STOCKMAS -- A LINE THAT CANNOT BE        
001000*    RESERVED IS LEFT OFF STOCK BUT DOES NOT REJECT THE ORDER,    
001100*    IT JUST KEEPS THE ORDER OUT OF CONFIRMED STATUS.  A LINE'S   
001200*    RESERVATION IS HELD IN WS-ORDR-LINE-TABLE, NOT WRITTEN TO    
001300*    RSVFILE, UNTIL THE ORDER TRAILER IS SEEN AND THE ORDER'S     
001400*    FINAL STATUS IS KNOWN -- AN ORDER THAT COMES OUT CONFIRMED   
001500*    HAS EVERY LINE'S RESERVATION WRITTEN STATUS C AND THE HELD   
001600*    QUANTITY DROPPED OFF STOCKMAS RESERVED THE SAME RUN (THE     
001700*    ORDER SHIPPED COMPLETE, NOTHING LEFT ON HOLD); AN ORDER      
001800*    THAT STAYS PENDING HAS ITS LINES WRITTEN STATUS P, TO BE     
001900*    PICKED UP LATER BY RSVEXPIR OR A CANCELLATION.               
002000*    ORDER NUMBERS ARE ORD- FOLLOWED BY THE RUN TIMESTAMP AND A   
002100*    4-DIGIT SEQUENCE, RESERVATION CODES ARE RSV- FOLLOWED BY AN  
002200*    8 DIGIT MINUTE/SECOND-AND-SEQUENCE SUFFIX.                   
002300*------------------------------------------------------------     
002400* MAINTENANCE HISTORY                                             
002500*    91/02/14  DLP  ORIGINAL PROGRAM.                             
002600*    91/06/03  DLP  FIX -  A REJECTED ORDER'S DETAIL LINES WERE   
002700*                   STILL BEING RESERVED AGAINST STOCKMAS BEFORE  
002800*                   THE REJECT WAS NOTICED (TKT 190).             
002900*    93/09/20  DLP  LINE VALUE COMPUTATION MOVED OUT TO THE NEW   
003000*                   LINE-VALUE SUBPROGRAM (SEE LINEVAL).          
003100*    95/02/11  MTV  RESERVATION EXPIRY NO LONGER ROLLS THE        
003200*                   CALENDAR DATE PAST MIDNIGHT -- A RESERVATION  
003300*                   MADE IN THE LAST 30 MINUTES OF THE DAY        
003400*                   EXPIRES THE SAME CALENDAR DAY IT WAS OPENED.  
003500*                   KNOWN LIMITATION, LOW ENOUGH VOLUME OVERNIGHT 
003600*                   NOT TO MATTER (TKT 402).                      
003700*    96/01/22  MTV  VERBOSE-ERROR-LISTING SWITCH ADDED.           
003800*    98/11/09  MTV  Y2K -  RUN-TIMESTAMP, ORDER NUMBER AND        
003900*                   RESERVATION EXPIRY REBUILT AS CCYYMMDDHHMISS  
004000*                   THROUGHOUT (Y2K #4471).                       
004100*    99/03/22  MTV  A CONFIRMED ORDER'S RESERVATIONS WERE BEING   
004200*                   WRITTEN TO RSVFILE STATUS P LIKE ANY OTHER    
004300*                   AND NEVER MOVED TO C -- THE HELD QUANTITY     
004400*                   SAT ON STOCKMAS RESERVED FOREVER INSTEAD OF   
004500*                   COMING OFF WHEN THE ORDER SHIPPED COMPLETE.   
004600*                   RESERVATION WRITES NOW HELD IN                
004700*                   WS-ORDR-LINE-TABLE UNTIL THE ORDER'S FINAL    
004800*                   STATUS IS KNOWN AT 400-FINALIZE-ORDER, SO     
004900*                   EACH LINE GOES OUT WITH THE RIGHT STATUS      
005000*                   THE FIRST TIME (TKT 402).                     
005100******************************************************************
005200 IDENTIFICATION              DIVISION.                            
005300*-----------------------------------------------------------------
005400 PROGRAM-ID.                 ORDER-PROCESSING.                    
005500 AUTHOR.                     D. L. PATEL.                         
005600 INSTALLATION.               MIDLAND MERCANTILE DATA PROCESSING.  
005700 DATE-WRITTEN.               02/14/91.                            
005800 DATE-COMPILED.                                                   
005900 SECURITY.                   COMPANY CONFIDENTIAL.                
006000*-----------------------------------------------------------------
006100 ENVIRONMENT                 DIVISION.                            
006200*-----------------------------------------------------------------
006300 CONFIGURATION               SECTION.                             
006400 SOURCE-COMPUTER.            IBM-370.                             
006500 OBJECT-COMPUTER.            IBM-370.                             
006600 SPECIAL-NAMES.                                                   
006700     UPSI-0 ON STATUS IS     VERBOSE-ERROR-LISTING                
006800            OFF STATUS IS    SUMMARY-ERROR-LISTING.               
006900*-----------------------------------------------------------------
007000 INPUT-OUTPUT                SECTION.                             
007100 FILE-CONTROL.                                                    
007200     SELECT  ORDR-IN                                              
007300             ASSIGN TO       "ORDR-IN"                            
007400             ORGANIZATION IS LINE SEQUENTIAL.                     
007500                                                                  
007600     SELECT  SHOPMAST                                             
007700             ASSIGN TO       "SHOPMAST"                           
007800             ORGANIZATION IS INDEXED                              
007900             ACCESS MODE IS  DYNAMIC                              
008000             RECORD KEY IS   SHOP-CODE                            
008100             FILE STATUS IS  SHOPMAST-STATUS.                     
008200                                                                  
008300     SELECT  STOCKMAS                                             
008400             ASSIGN TO       "STOCKMAS"                           
008500             ORGANIZATION IS INDEXED                              
008600             ACCESS MODE IS  DYNAMIC                              
008700             RECORD KEY IS   STK-PROD-CODE                        
008800             FILE STATUS IS  STOCKMAS-STATUS.                     
008900                                                                  
009000     SELECT  RSVFILE                                              
009100             ASSIGN TO       "RSVFILE"                            
009200             ORGANIZATION IS INDEXED                              
009300             ACCESS MODE IS  DYNAMIC                              
009400             RECORD KEY IS   RSV-CODE                             
009500             FILE STATUS IS  RSVFILE-STATUS.                      
009600                                                                  
009700     SELECT  ORDRMAST                                             
009800             ASSIGN TO       "ORDRMAST"                           
009900             ORGANIZATION IS INDEXED                              
010000             ACCESS MODE IS  DYNAMIC                              
010100             RECORD KEY IS   OUT-ORDER-NUMBER                     
010200             FILE STATUS IS  ORDRMAST-STATUS.                     
010300                                                                  
010400     SELECT  MOVJRNL                                              
010500             ASSIGN TO       "MOVJRNL"                            
010600             ORGANIZATION IS LINE SEQUENTIAL.                     
010700                                                                  
010800     SELECT  ERRRPT                                               
010900             ASSIGN TO       "ERRRPT"                             
011000             ORGANIZATION IS LINE SEQUENTIAL.                     
011100                                                                  
011200     SELECT  CTLFILE                                              
011300             ASSIGN TO       "CTLFILE"                            
011400             ORGANIZATION IS LINE SEQUENTIAL.                     
011500*-----------------------------------------------------------------
011600 DATA                        DIVISION.                            
011700*-----------------------------------------------------------------
011800 FILE                        SECTION.                             
011900 FD  ORDR-IN                                                      
012000     RECORD CONTAINS 130 CHARACTERS                               
012100     DATA RECORD IS ORDER-HEADER-RECORD.                          
012200 COPY ORDTREC.                                                    
012300                                                                  
012400 FD  SHOPMAST                                                     
012500     RECORD CONTAINS 151 CHARACTERS                               
012600     DATA RECORD IS SHOP-RECORD.                                  
012700 COPY SHOPREC.                                                    
012800                                                                  
012900 FD  STOCKMAS                                                     
013000     RECORD CONTAINS 60 CHARACTERS                                
013100     DATA RECORD IS STOCK-RECORD.                                 
013200 COPY STOKREC.                                                    
013300                                                                  
013400 FD  RSVFILE                                                      
013500     RECORD CONTAINS 75 CHARACTERS                                
013600     DATA RECORD IS RESERVATION-RECORD.                           
013700 COPY RSVREC.                                                     
013800                                                                  
013900 FD  ORDRMAST                                                     
014000     RECORD CONTAINS 190 CHARACTERS                               
014100     DATA RECORD IS ORDER-RECORD.                                 
014200 COPY ORDMREC.                                                    
014300                                                                  
014400 FD  MOVJRNL                                                      
014500     RECORD CONTAINS 120 CHARACTERS                               
014600     DATA RECORD IS MOVEMENT-RECORD.                              
014700 COPY MOVREC.                                                     
014800                                                                  
014900 FD  ERRRPT                                                       
015000     RECORD CONTAINS 100 CHARACTERS                               
015100     DATA RECORD IS ERROR-LINE.                                   
015200 01  ERROR-LINE                  PIC X(100).                      
015300                                                                  
015400 FD  CTLFILE                                                      
015500     RECORD CONTAINS 90 CHARACTERS                                
015600     DATA RECORD IS CONTROL-TOTALS-RECORD.                        
015700 COPY CTLREC.                                                     
015800*-----------------------------------------------------------------
015900 WORKING-STORAGE             SECTION.                             
016000*-----------------------------------------------------------------
016100 77  WS-ORDER-SEQ             PIC S9(04)  COMP  VALUE ZERO.       
016200 77  WS-RSV-SEQ               PIC S9(04)  COMP  VALUE ZERO.       
016300 77  WS-ORDERS-CONFIRMED      PIC S9(07)  COMP  VALUE ZERO.       
016400 77  WS-ORDERS-PENDING        PIC S9(07)  COMP  VALUE ZERO.       
016500 77  WS-ORDERS-REJECTED       PIC S9(07)  COMP  VALUE ZERO.       
016600 77  WS-RESERVATIONS-CREATED  PIC S9(07)  COMP  VALUE ZERO.       
016700 77  WS-CONFIRMED-RSV-COUNT   PIC S9(07)  COMP  VALUE ZERO.       
016800 77  WS-TOTAL-ORDER-VALUE     PIC S9(13)V99     VALUE ZERO.       
016900 77  WS-PRE-CONFIRM-RESERVED  PIC S9(07)        VALUE ZERO.       
017000 77  WS-LINE-TABLE-COUNT      PIC S9(03)  COMP  VALUE ZERO.       
017100 77  WS-LINE-TABLE-IX         PIC S9(03)  COMP  VALUE ZERO.       
017200                                                                  
017300 01  SWITCHES-AND-COUNTERS.                                       
017400     05  ORDR-IN-EOF-SW          PIC X(01) VALUE "N".             
017500         88  ORDR-IN-EOF                   VALUE "Y".             
017600     05  ORDER-OPEN-SW           PIC X(01) VALUE "N".             
017700         88  ORDER-OPEN                    VALUE "Y".             
017800     05  LINE-RESERVE-SW         PIC X(01) VALUE "N".             
017900         88  LINE-NOT-ON-STOCKMAS           VALUE "Y".            
018000                                                                  
018100 01  FILE-STATUS-FIELDS.                                          
018200     05  SHOPMAST-STATUS         PIC X(02).                       
018300     05  STOCKMAS-STATUS         PIC X(02).                       
018400     05  RSVFILE-STATUS          PIC X(02).                       
018500     05  ORDRMAST-STATUS         PIC X(02).                       
018600     05  FS-STATUS-BREAKDOWN REDEFINES ORDRMAST-STATUS.           
018700         10  FS-STATUS-1         PIC X(01).                       
018800         10  FS-STATUS-2         PIC X(01).                       
018900                                                                  
019000 01  CURRENT-ORDER-WORK.                                          
019100     05  CO-ORDER-NUMBER         PIC X(23).                       
019200     05  CO-SHOP-CODE            PIC X(10).                       
019300     05  CO-CUSTOMER-NAME        PIC X(30).                       
019400     05  CO-SHIP-AMOUNT          PIC S9(13)V99.                   
019500     05  CO-DISCOUNT-AMOUNT      PIC S9(13)V99.                   
019600     05  CO-TAX-AMOUNT           PIC S9(13)V99.                   
019700     05  CO-SUBTOTAL             PIC S9(13)V99.                   
019800     05  CO-TOTAL-AMOUNT         PIC S9(13)V99.                   
019900     05  CO-ITEM-COUNT           PIC S9(03) COMP.                 
020000     05  CO-ALL-RESERVED-SW      PIC X(01).                       
020100         88  CO-ALL-LINES-RESERVED         VALUE "Y".             
020200     05  CO-REJECTED-SW          PIC X(01).                       
020300         88  CO-ORDER-REJECTED             VALUE "Y".             
020400     05  CO-REJECT-REASON        PIC X(40).                       
020500                                                                  
020600 01  WS-ORDER-NUMBER-WORK.                                        
020700     05  WON-PREFIX              PIC X(04) VALUE "ORD-".          
020800     05  WON-TIMESTAMP           PIC 9(14).                       
020900     05  WON-DASH                PIC X(01) VALUE "-".             
021000     05  WON-SEQ                 PIC 9(04).                       
021100                                                                  
021200 01  WS-RSV-CODE-WORK.                                            
021300     05  WRC-PREFIX              PIC X(04) VALUE "RSV-".          
021400     05  WRC-SUFFIX.                                              
021500         10  WRC-TS-MI           PIC 9(02).                       
021600         10  WRC-TS-SS           PIC 9(02).                       
021700         10  WRC-SEQ-PART        PIC 9(04).                       
021800                                                                  
021900 01  WS-LINE-VALUE-PARMS.                                         
022000     05  LS-QUANTITY             PIC S9(07).                      
022100     05  LS-UNIT-PRICE           PIC S9(13)V99.                   
022200     05  LS-LINE-VALUE           PIC S9(13)V99.                   
022300*-----------------------------------------------------------------
022400* ONE ENTRY PER DETAIL LINE OF THE ORDER CURRENTLY OPEN --        
022500* CLEARED AT 400-START-NEW-ORDER, WALKED AT 400-FINALIZE-ORDER    
022600* ONCE CO-ALL-LINES-RESERVED IS KNOWN.  200 LINES COMFORTABLY     
022700* COVERS THIS SHOP'S BIGGEST WHOLESALE ORDERS; A LINE PAST THE    
022800* 200TH IS WRITTEN PENDING ON THE SPOT RATHER THAN LOST.          
022900 01  WS-ORDR-LINE-TABLE.                                          
023000     05  WS-ORDR-LINE-ENTRY  OCCURS 200 TIMES.                    
023100         10  OLT-PROD-CODE       PIC X(10).                       
023200         10  OLT-RSV-CODE        PIC X(12).                       
023300         10  OLT-QTY             PIC S9(07).                      
023400         10  OLT-EXPIRY          PIC 9(14).                       
023500                                                                  
023600 01  ERROR-DETAIL-LINE.                                           
023700     05  FILLER                  PIC X(01) VALUE SPACES.          
023800     05  ERR-ORDER-NUMBER        PIC X(23).                       
023900     05  FILLER                  PIC X(02) VALUE SPACES.          
024000     05  ERR-REASON              PIC X(40).                       
024100     05  FILLER                  PIC X(34) VALUE SPACES.          
024200                                                                  
024300 01  DAY-RECORD.                                                  
024400     05  FILLER              PIC X(09) VALUE "Monday".            
024500     05  FILLER              PIC X(09) VALUE "Tuesday".           
024600     05  FILLER              PIC X(09) VALUE "Wednesday".         
024700     05  FILLER              PIC X(09) VALUE "Thursday".          
024800     05  FILLER              PIC X(09) VALUE "Friday".            
024900     05  FILLER              PIC X(09) VALUE "Saturday".          
025000     05  FILLER              PIC X(09) VALUE "Sunday".            
025100 01  DAY-TABLE REDEFINES DAY-RECORD.                              
025200     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.            
025300                                                                  
025400 01  RUN-DATE-WORK.                                               
025500     05  RDW-YYYY                PIC 9(04).                       
025600     05  RDW-MM                  PIC 9(02).                       
025700     05  RDW-DD                  PIC 9(02).                       
025800 01  RUN-TIME-WORK.                                               
025900     05  RTW-HH                  PIC 9(02).                       
026000     05  RTW-MI                  PIC 9(02).                       
026100     05  RTW-SS                  PIC 9(02).                       
026200     05  RTW-HH00                PIC 9(02).                       
026300 01  RUN-DAY-OF-WEEK             PIC 9(01).                       
026400                                                                  
026500 01  RUN-TIMESTAMP.                                               
026600     05  RTS-YYYY                PIC 9(04).                       
026700     05  RTS-MM                  PIC 9(02).                       
026800     05  RTS-DD                  PIC 9(02).                       
026900     05  RTS-HH                  PIC 9(02).                       
027000     05  RTS-MI                  PIC 9(02).                       
027100     05  RTS-SS                  PIC 9(02).                       
027200 01  RUN-TIMESTAMP-N REDEFINES RUN-TIMESTAMP PIC 9(14).           
027300*-----------------------------------------------------------------
027400 PROCEDURE                   DIVISION.                            
027500*-----------------------------------------------------------------
027600 100-ORDER-PROCESSING.                                            
027700     PERFORM 200-INITIATE-ORDER-PROCESSING.                       
027800     PERFORM 200-PROCEED-ORDER-PROCESSING                         
027900                             UNTIL ORDR-IN-EOF.                   
028000     PERFORM 200-TERMINATE-ORDER-PROCESSING.                      
028100                                                                  
028200     STOP RUN.                                                    
028300*-----------------------------------------------------------------
028400 200-INITIATE-ORDER-PROCESSING.                                   
028500     PERFORM 300-OPEN-ALL-FILES.                                  
028600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                
028700     PERFORM 300-BUILD-RUN-TIMESTAMP.                             
028800     PERFORM 300-READ-ORDR-IN.                                    
028900*-----------------------------------------------------------------
029000* A NEW HEADER CLOSES OUT WHATEVER ORDER WAS OPEN.  A DETAIL      
029100* LINE BELONGS TO WHATEVER ORDER IS CURRENTLY OPEN.               
029200*-----------------------------------------------------------------
029300 200-PROCEED-ORDER-PROCESSING.                                    
029400     EVALUATE TRUE                                                
029500         WHEN ORD-HEADER-REC                                      
029600             IF  ORDER-OPEN                                       
029700                 PERFORM 400-FINALIZE-ORDER                       
029800             END-IF                                               
029900             PERFORM 400-START-NEW-ORDER                          
030000         WHEN ORD-DETAIL-REC                                      
030100             PERFORM 400-PROCESS-DETAIL-LINE                      
030200     END-EVALUATE.                                                
030300     PERFORM 300-READ-ORDR-IN.                                    
030400*-----------------------------------------------------------------
030500 200-TERMINATE-ORDER-PROCESSING.                                  
030600     IF  ORDER-OPEN                                               
030700         PERFORM 400-FINALIZE-ORDER                               
030800     END-IF.                                                      
030900     PERFORM 300-WRITE-CONTROL-TOTALS.                            
031000     PERFORM 300-CLOSE-ALL-FILES.                                 
031100     PERFORM 300-DISPLAY-END-OF-JOB.                              
031200*-----------------------------------------------------------------
031300 300-OPEN-ALL-FILES.                                              
031400     OPEN    INPUT   ORDR-IN                                      
031500             INPUT   SHOPMAST                                     
031600             I-O     STOCKMAS                                     
031700             OUTPUT  RSVFILE                                      
031800             OUTPUT  ORDRMAST                                     
031900             EXTEND  MOVJRNL                                      
032000             EXTEND  ERRRPT                                       
032100             EXTEND  CTLFILE.                                     
032200*-----------------------------------------------------------------
032300 300-INITIALIZE-SWITCHES-AND-COUNTERS.                            
032400     INITIALIZE SWITCHES-AND-COUNTERS.                            
032500     MOVE    ZERO    TO  WS-ORDER-SEQ                             
032600                         WS-RSV-SEQ                               
032700                         WS-ORDERS-CONFIRMED                      
032800                         WS-ORDERS-PENDING                        
032900                         WS-ORDERS-REJECTED                       
033000                         WS-RESERVATIONS-CREATED                  
033100                         WS-CONFIRMED-RSV-COUNT.                  
033200*-----------------------------------------------------------------
033300 300-BUILD-RUN-TIMESTAMP.                                         
033400     ACCEPT  RUN-DATE-WORK   FROM DATE YYYYMMDD.                  
033500     ACCEPT  RUN-TIME-WORK   FROM TIME.                           
033600     ACCEPT  RUN-DAY-OF-WEEK FROM DAY-OF-WEEK.                    
033700     MOVE    RDW-YYYY    TO  RTS-YYYY.                            
033800     MOVE    RDW-MM      TO  RTS-MM.                              
033900     MOVE    RDW-DD      TO  RTS-DD.                              
034000     MOVE    RTW-HH      TO  RTS-HH.                              
034100     MOVE    RTW-MI      TO  RTS-MI.                              
034200     MOVE    RTW-SS      TO  RTS-SS.                              
034300     MOVE    RUN-TIMESTAMP-N TO WON-TIMESTAMP.                    
034400*-----------------------------------------------------------------
034500 300-READ-ORDR-IN.                                                
034600     READ    ORDR-IN                                              
034700             AT END      MOVE "Y" TO ORDR-IN-EOF-SW.              
034800*-----------------------------------------------------------------
034900 400-START-NEW-ORDER.                                             
035000     ADD     1               TO  WS-ORDER-SEQ.                    
035100     MOVE    WS-ORDER-SEQ    TO  WON-SEQ.                         
035200     MOVE    WS-ORDER-NUMBER-WORK    TO  CO-ORDER-NUMBER.         
035300     MOVE    ORD-SHOP-CODE           TO  CO-SHOP-CODE.            
035400     MOVE    ORD-CUSTOMER-NAME       TO  CO-CUSTOMER-NAME.        
035500     MOVE    ORD-SHIP-AMOUNT         TO  CO-SHIP-AMOUNT.          
035600     MOVE    ORD-DISCOUNT-AMOUNT     TO  CO-DISCOUNT-AMOUNT.      
035700     MOVE    ORD-TAX-AMOUNT          TO  CO-TAX-AMOUNT.           
035800     MOVE    ZERO                    TO  CO-SUBTOTAL.             
035900     MOVE    ZERO                    TO  CO-ITEM-COUNT.           
036000     SET     CO-ALL-LINES-RESERVED TO TRUE.                       
036100     MOVE    "N"                     TO  CO-REJECTED-SW.          
036200     MOVE    SPACES                  TO  CO-REJECT-REASON.        
036300     MOVE    "Y"                     TO  ORDER-OPEN-SW.           
036400     MOVE    ZERO                    TO  WS-LINE-TABLE-COUNT.     
036500     PERFORM 500-VALIDATE-SHOP.                                   
036600*-----------------------------------------------------------------
036700 500-VALIDATE-SHOP.                                               
036800     MOVE    CO-SHOP-CODE    TO  SHOP-CODE.                       
036900     READ    SHOPMAST                                             
037000             INVALID KEY                                          
037100                 MOVE "Y" TO CO-REJECTED-SW                       
037200                 MOVE "SHOP NOT FOUND - ORDER REJECTED"           
037300                      TO CO-REJECT-REASON                         
037400             NOT INVALID KEY                                      
037500                 IF  NOT SHOP-ACTIVE                              
037600                     MOVE "Y" TO CO-REJECTED-SW                   
037700                     MOVE "CANNOT PLACE ORDER IN INACTIVE SHOP"   
037800                          TO CO-REJECT-REASON                     
037900                 END-IF.                                          
038000*-----------------------------------------------------------------
038100 400-PROCESS-DETAIL-LINE.                                         
038200     IF  NOT CO-ORDER-REJECTED                                    
038300         PERFORM 500-COMPUTE-LINE-VALUE                           
038400         ADD  LS-LINE-VALUE  TO  CO-SUBTOTAL                      
038500         ADD  1              TO  CO-ITEM-COUNT                    
038600         PERFORM 500-RESERVE-STOCK-FOR-LINE                       
038700     END-IF.                                                      
038800*-----------------------------------------------------------------
038900 500-COMPUTE-LINE-VALUE.                                          
039000     MOVE    ODT-QUANTITY    TO  LS-QUANTITY.                     
039100     MOVE    ODT-UNIT-PRICE  TO  LS-UNIT-PRICE.                   
039200     CALL    "LINE-VALUE"    USING WS-LINE-VALUE-PARMS.           
039300*-----------------------------------------------------------------
039400* A LINE THAT CANNOT BE RESERVED (PRODUCT NOT ON FILE, OR NOT     
039500* ENOUGH AVAILABLE) IS LEFT ALONE -- IT DOES NOT REJECT THE       
039600* ORDER, IT JUST KEEPS CO-ALL-LINES-RESERVED FROM GOING TRUE      
039700* SO THE ORDER FINISHES PENDING INSTEAD OF CONFIRMED.             
039800*-----------------------------------------------------------------
039900 500-RESERVE-STOCK-FOR-LINE.                                      
040000     MOVE    "N"                 TO  LINE-RESERVE-SW.             
040100     MOVE    ODT-PROD-CODE       TO  STK-PROD-CODE.               
040200     READ    STOCKMAS                                             
040300             INVALID KEY                                          
040400                 MOVE "Y" TO LINE-RESERVE-SW                      
040500             NOT INVALID KEY                                      
040600                 IF  STK-AVAILABLE-QTY < ODT-QUANTITY             
040700                     MOVE "Y" TO LINE-RESERVE-SW                  
040800                 END-IF.                                          
040900     IF  LINE-NOT-ON-STOCKMAS                                     
041000         MOVE "N" TO CO-ALL-RESERVED-SW                           
041100         PERFORM 600-WRITE-LINE-RESERVE-ERROR                     
041200     ELSE                                                         
041300         PERFORM 600-CREATE-RESERVATION                           
041400     END-IF.                                                      
041500*-----------------------------------------------------------------
041600 600-CREATE-RESERVATION.                                          
041700     ADD     1               TO  WS-RSV-SEQ.                      
041800     MOVE    RTS-MI          TO  WRC-TS-MI.                       
041900     MOVE    RTS-SS          TO  WRC-TS-SS.                       
042000     MOVE    WS-RSV-SEQ      TO  WRC-SEQ-PART.                    
042100     MOVE    WS-RSV-CODE-WORK    TO  RSV-CODE.                    
042200     MOVE    ODT-PROD-CODE   TO  RSV-PROD-CODE.                   
042300     MOVE    CO-ORDER-NUMBER TO  RSV-ORDER-REF.                   
042400     MOVE    ODT-QUANTITY    TO  RSV-QTY.                         
042500     PERFORM 600-BUILD-RESERVATION-EXPIRY.                        
042600     ADD     1               TO  WS-RESERVATIONS-CREATED.         
042700     SUBTRACT ODT-QUANTITY   FROM STK-AVAILABLE-QTY.              
042800     ADD     ODT-QUANTITY    TO  STK-RESERVED-QTY.                
042900     REWRITE STOCK-RECORD                                         
043000             INVALID KEY                                          
043100                 DISPLAY "ORDRPROC - INVALID KEY ON STOCK "       
043200                         "REWRITE - " STK-PROD-CODE.              
043300     PERFORM 600-WRITE-MOVEMENT-RECORD.                           
043400     PERFORM 600-HOLD-LINE-FOR-FINALIZE.                          
043500*-----------------------------------------------------------------
043600* NORMALLY THE RESERVATION JUST SITS IN WS-ORDR-LINE-TABLE UNTIL  
043700* 400-FINALIZE-ORDER KNOWS WHETHER THE ORDER CAME OUT CONFIRMED   
043800* OR PENDING.  A TABLE OVERFLOW (SEE HEADER) IS THE ONE CASE      
043900* WHERE THE RECORD IS WRITTEN RIGHT HERE, STATUS PENDING, SINCE   
044000* THERE IS NOWHERE LEFT TO HOLD IT.                               
044100*-----------------------------------------------------------------
044200 600-HOLD-LINE-FOR-FINALIZE.                                      
044300     IF      WS-LINE-TABLE-COUNT < 200                            
044400             ADD  1  TO  WS-LINE-TABLE-COUNT                      
044500             MOVE RSV-PROD-CODE   TO                              
044600                     OLT-PROD-CODE(WS-LINE-TABLE-COUNT)           
044700             MOVE RSV-CODE        TO                              
044800                     OLT-RSV-CODE(WS-LINE-TABLE-COUNT)            
044900             MOVE RSV-QTY         TO                              
045000                     OLT-QTY(WS-LINE-TABLE-COUNT)                 
045100             MOVE RSV-EXPIRES-TS  TO                              
045200                     OLT-EXPIRY(WS-LINE-TABLE-COUNT)              
045300     ELSE                                                         
045400             SET     RSV-PENDING     TO TRUE                      
045500             WRITE   RESERVATION-RECORD                           
045600                     INVALID KEY                                  
045700                         DISPLAY "ORDRPROC - INVALID KEY ON RSV " 
045800                                 "WRITE - " RSV-CODE              
045900             DISPLAY "ORDRPROC - LINE TABLE FULL ON ORDER "       
046000                     CO-ORDER-NUMBER " - RESERVATION " RSV-CODE   
046100                     " WRITTEN PENDING, NOT ELIGIBLE TO CONFIRM"  
046200     END-IF.                                                      
046300*-----------------------------------------------------------------
046400* RESERVATION EXPIRES 30 MINUTES FROM THE RUN TIMESTAMP.  DOES    
046500* NOT ROLL THE CALENDAR DATE FORWARD PAST MIDNIGHT (TKT 402).     
046600*-----------------------------------------------------------------
046700 600-BUILD-RESERVATION-EXPIRY.                                    
046800     MOVE    RTS-YYYY        TO  RSV-EXP-YYYY.                    
046900     MOVE    RTS-MM          TO  RSV-EXP-MM.                      
047000     MOVE    RTS-DD          TO  RSV-EXP-DD.                      
047100     MOVE    RTS-HH          TO  RSV-EXP-HH.                      
047200     MOVE    RTS-MI          TO  RSV-EXP-MI.                      
047300     MOVE    RTS-SS          TO  RSV-EXP-SS.                      
047400     ADD     30              TO  RSV-EXP-MI.                      
047500     IF      RSV-EXP-MI NOT < 60                                  
047600             SUBTRACT 60     FROM RSV-EXP-MI                      
047700             ADD      1      TO   RSV-EXP-HH                      
047800     END-IF.                                                      
047900     IF      RSV-EXP-HH NOT < 24                                  
048000             SUBTRACT 24     FROM RSV-EXP-HH                      
048100     END-IF.                                                      
048200*-----------------------------------------------------------------
048300 600-WRITE-MOVEMENT-RECORD.                                       
048400     MOVE    SPACES              TO  MOVEMENT-RECORD.             
048500     MOVE    ODT-PROD-CODE       TO  MOV-PROD-CODE.               
048600     MOVE    "RESERVE"           TO  MOV-TYPE.                    
048700     MOVE    ODT-QUANTITY        TO  MOV-QTY.                     
048800     COMPUTE MOV-PREV-QTY = STK-AVAILABLE-QTY + ODT-QUANTITY.     
048900     MOVE    STK-AVAILABLE-QTY   TO  MOV-NEW-QTY.                 
049000     MOVE    CO-ORDER-NUMBER     TO  MOV-REFERENCE.               
049100     MOVE    "ORDER RESERVATION" TO  MOV-NOTES.                   
049200     WRITE   MOVEMENT-RECORD.                                     
049300*-----------------------------------------------------------------
049400 600-WRITE-LINE-RESERVE-ERROR.                                    
049500     MOVE    SPACES              TO  ERROR-DETAIL-LINE.           
049600     MOVE    CO-ORDER-NUMBER     TO  ERR-ORDER-NUMBER.            
049700     MOVE    "LINE RESERVATION FAILED - PRODUCT NOT ON FILE"      
049800                                 TO  ERR-REASON.                  
049900     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
050000     IF      VERBOSE-ERROR-LISTING                                
050100             DISPLAY "ORDRPROC LINE FAIL - " ODT-PROD-CODE        
050200                     " ON ORDER " CO-ORDER-NUMBER                 
050300     END-IF.                                                      
050400*-----------------------------------------------------------------
050500 400-FINALIZE-ORDER.                                              
050600     IF      CO-ORDER-REJECTED                                    
050700             PERFORM 600-WRITE-ORDER-REJECT-ERROR                 
050800             ADD 1 TO WS-ORDERS-REJECTED                          
050900     ELSE                                                         
051000             COMPUTE CO-TOTAL-AMOUNT =                            
051100                     CO-SUBTOTAL + CO-TAX-AMOUNT                  
051200                   + CO-SHIP-AMOUNT - CO-DISCOUNT-AMOUNT          
051300             IF  CO-ALL-LINES-RESERVED                            
051400                 ADD 1 TO WS-ORDERS-CONFIRMED                     
051500             ELSE                                                 
051600                 ADD 1 TO WS-ORDERS-PENDING                       
051700             END-IF                                               
051800             PERFORM 600-WRITE-RESERVATIONS-FOR-ORDER             
051900             ADD  CO-TOTAL-AMOUNT TO WS-TOTAL-ORDER-VALUE         
052000             PERFORM 600-WRITE-ORDER-MASTER                       
052100     END-IF.                                                      
052200     MOVE    "N"     TO  ORDER-OPEN-SW.                           
052300*-----------------------------------------------------------------
052400* CO-ALL-LINES-RESERVED IS SETTLED BY NOW -- EVERY LINE HELD IN   
052500* WS-ORDR-LINE-TABLE FOR THIS ORDER GOES OUT TO RSVFILE WITH      
052600* THAT ANSWER.  CONFIRMED ALSO DROPS THE HELD QUANTITY OFF        
052700* STOCKMAS RESERVED, SINCE THE STOCK HAS NOW LEFT THE BUILDING    
052800* RATHER THAN JUST BEING ON HOLD (TKT 402).                       
052900*-----------------------------------------------------------------
053000 600-WRITE-RESERVATIONS-FOR-ORDER.                                
053100     PERFORM 600-WRITE-ONE-RESERVATION                            
053200             VARYING WS-LINE-TABLE-IX FROM 1 BY 1                 
053300             UNTIL   WS-LINE-TABLE-IX > WS-LINE-TABLE-COUNT.      
053400*-----------------------------------------------------------------
053500 600-WRITE-ONE-RESERVATION.                                       
053600     MOVE    OLT-PROD-CODE(WS-LINE-TABLE-IX) TO RSV-PROD-CODE.    
053700     MOVE    OLT-RSV-CODE(WS-LINE-TABLE-IX)  TO RSV-CODE.         
053800     MOVE    CO-ORDER-NUMBER                 TO RSV-ORDER-REF.    
053900     MOVE    OLT-QTY(WS-LINE-TABLE-IX)       TO RSV-QTY.          
054000     MOVE    OLT-EXPIRY(WS-LINE-TABLE-IX)    TO RSV-EXPIRES-TS.   
054100     IF      CO-ALL-LINES-RESERVED                                
054200             SET     RSV-CONFIRMED   TO  TRUE                     
054300     ELSE                                                         
054400             SET     RSV-PENDING     TO  TRUE                     
054500     END-IF.                                                      
054600     WRITE   RESERVATION-RECORD                                   
054700             INVALID KEY                                          
054800                 DISPLAY "ORDRPROC - INVALID KEY ON RSV WRITE - " 
054900                         RSV-CODE.                                
055000     IF      CO-ALL-LINES-RESERVED                                
055100             PERFORM 600-CONFIRM-STOCK-FOR-LINE                   
055200     END-IF.                                                      
055300*-----------------------------------------------------------------
055400 600-CONFIRM-STOCK-FOR-LINE.                                      
055500     MOVE    OLT-PROD-CODE(WS-LINE-TABLE-IX) TO STK-PROD-CODE.    
055600     READ    STOCKMAS                                             
055700             INVALID KEY                                          
055800                 DISPLAY "ORDRPROC - INVALID KEY ON STOCK READ "  
055900                         "FOR CONFIRM - " STK-PROD-CODE           
056000             NOT INVALID KEY                                      
056100                 MOVE STK-RESERVED-QTY TO WS-PRE-CONFIRM-RESERVED 
056200                 SUBTRACT OLT-QTY(WS-LINE-TABLE-IX)               
056300                                        FROM STK-RESERVED-QTY     
056400                 REWRITE STOCK-RECORD                             
056500                         INVALID KEY                              
056600                             DISPLAY "ORDRPROC - INVALID KEY ON " 
056700                                 "STOCK REWRITE FOR CONFIRM - "   
056800                                 STK-PROD-CODE                    
056900                 ADD  1  TO  WS-CONFIRMED-RSV-COUNT               
057000                 PERFORM 600-WRITE-CONFIRM-MOVEMENT.              
057100*-----------------------------------------------------------------
057200 600-WRITE-CONFIRM-MOVEMENT.                                      
057300     MOVE    SPACES                  TO  MOVEMENT-RECORD.         
057400     MOVE    STK-PROD-CODE           TO  MOV-PROD-CODE.           
057500     MOVE    "RSV-CONFIRMED"         TO  MOV-TYPE.                
057600     MOVE    OLT-QTY(WS-LINE-TABLE-IX)   TO  MOV-QTY.             
057700     MOVE    WS-PRE-CONFIRM-RESERVED     TO  MOV-PREV-QTY.        
057800     MOVE    STK-RESERVED-QTY            TO  MOV-NEW-QTY.         
057900     MOVE    CO-ORDER-NUMBER             TO  MOV-REFERENCE.       
058000     MOVE    "RESERVATION CONFIRMED - ORDER SHIPPED COMPLETE"     
058100                                         TO  MOV-NOTES.           
058200     WRITE   MOVEMENT-RECORD.                                     
058300*-----------------------------------------------------------------
058400 600-WRITE-ORDER-MASTER.                                          
058500     MOVE    CO-ORDER-NUMBER     TO  OUT-ORDER-NUMBER.            
058600     MOVE    CO-SHOP-CODE        TO  OUT-SHOP-CODE.               
058700     MOVE    CO-CUSTOMER-NAME    TO  OUT-CUSTOMER-NAME.           
058800     IF      CO-ALL-LINES-RESERVED                                
058900             SET ORD-CONFIRMED TO TRUE                            
059000     ELSE                                                         
059100             SET ORD-PENDING   TO TRUE                            
059200     END-IF.                                                      
059300     MOVE    CO-ITEM-COUNT       TO  OUT-ITEM-COUNT.              
059400     MOVE    CO-SUBTOTAL         TO  OUT-SUBTOTAL.                
059500     MOVE    CO-TAX-AMOUNT       TO  OUT-TAX-AMOUNT.              
059600     MOVE    CO-SHIP-AMOUNT      TO  OUT-SHIP-AMOUNT.             
059700     MOVE    CO-DISCOUNT-AMOUNT  TO  OUT-DISCOUNT-AMOUNT.         
059800     MOVE    CO-TOTAL-AMOUNT     TO  OUT-TOTAL-AMOUNT.            
059900     MOVE    SPACES              TO  OUT-CANCEL-REASON.           
060000     MOVE    ZERO                TO  OUT-CANCEL-TS.               
060100     WRITE   ORDER-RECORD                                         
060200             INVALID KEY                                          
060300                 DISPLAY "ORDRPROC - INVALID KEY ON ORDER "       
060400                         "WRITE - " OUT-ORDER-NUMBER.             
060500*-----------------------------------------------------------------
060600 600-WRITE-ORDER-REJECT-ERROR.                                    
060700     MOVE    SPACES              TO  ERROR-DETAIL-LINE.           
060800     MOVE    CO-ORDER-NUMBER     TO  ERR-ORDER-NUMBER.            
060900     MOVE    CO-REJECT-REASON    TO  ERR-REASON.                  
061000     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
061100     IF      VERBOSE-ERROR-LISTING                                
061200             DISPLAY "ORDRPROC REJECT - " CO-ORDER-NUMBER         
061300                     " - " CO-REJECT-REASON                       
061400     END-IF.                                                      
061500*-----------------------------------------------------------------
061600 300-WRITE-CONTROL-TOTALS.                                        
061700     MOVE    SPACES                  TO  CONTROL-TOTALS-RECORD.   
061800     MOVE    "ORDRPROC"              TO  CTL-PHASE-CODE.          
061900     COMPUTE CTL-READ-COUNT =                                     
062000             WS-ORDERS-CONFIRMED + WS-ORDERS-PENDING              
062100           + WS-ORDERS-REJECTED.                                  
062200     COMPUTE CTL-ACCEPT-COUNT =                                   
062300             WS-ORDERS-CONFIRMED + WS-ORDERS-PENDING.             
062400     MOVE    WS-ORDERS-REJECTED      TO  CTL-REJECT-COUNT.        
062500     MOVE    "ORDERS CONFIRMED"      TO  CTL-LABEL-1.             
062600     MOVE    WS-ORDERS-CONFIRMED     TO  CTL-VALUE-1.             
062700     MOVE    "ORDERS PENDING"        TO  CTL-LABEL-2.             
062800     MOVE    WS-ORDERS-PENDING       TO  CTL-VALUE-2.             
062900     WRITE   CONTROL-TOTALS-RECORD.                               
063000                                                                  
063100     MOVE    SPACES                  TO  CONTROL-TOTALS-RECORD.   
063200     MOVE    "ORDRPROC-VL"           TO  CTL-PHASE-CODE.          
063300     MOVE    ZERO                    TO  CTL-READ-COUNT.          
063400     MOVE    ZERO                    TO  CTL-ACCEPT-COUNT.        
063500     MOVE    ZERO                    TO  CTL-REJECT-COUNT.        
063600     MOVE    "TOTAL ORDER VALUE"     TO  CTL-LABEL-1.             
063700     MOVE    WS-TOTAL-ORDER-VALUE    TO  CTL-VALUE-1.             
063800     MOVE    "RESERVATIONS CREATED"  TO  CTL-LABEL-2.             
063900     MOVE    WS-RESERVATIONS-CREATED TO  CTL-VALUE-2.             
064000     WRITE   CONTROL-TOTALS-RECORD.                               
064100                                                                  
064200     MOVE    SPACES                  TO  CONTROL-TOTALS-RECORD.   
064300     MOVE    "ORDRPROC-C"            TO  CTL-PHASE-CODE.          
064400     MOVE    ZERO                    TO  CTL-READ-COUNT.          
064500     MOVE    ZERO                    TO  CTL-ACCEPT-COUNT.        
064600     MOVE    ZERO                    TO  CTL-REJECT-COUNT.        
064700     MOVE    "RSV CONFIRMED"         TO  CTL-LABEL-1.             
064800     MOVE    WS-CONFIRMED-RSV-COUNT  TO  CTL-VALUE-1.             
064900     MOVE    "RSV STILL PENDING"     TO  CTL-LABEL-2.             
065000     COMPUTE CTL-VALUE-2 =                                        
065100             WS-RESERVATIONS-CREATED - WS-CONFIRMED-RSV-COUNT.    
065200     WRITE   CONTROL-TOTALS-RECORD.                               
065300*-----------------------------------------------------------------
065400 300-CLOSE-ALL-FILES.                                             
065500     CLOSE   ORDR-IN                                              
065600             SHOPMAST                                             
065700             STOCKMAS                                             
065800             RSVFILE                                              
065900             ORDRMAST                                             
066000             MOVJRNL                                              
066100             ERRRPT                                               
066200             CTLFILE.                                             
066300*-----------------------------------------------------------------
066400 300-DISPLAY-END-OF-JOB.                                          
066500     DISPLAY "ORDRPROC - ORDER PROCESSING COMPLETE - "            
066600             WEEKDAY(RUN-DAY-OF-WEEK).                            
066700     DISPLAY "  ORDERS CONFIRMED. .: " WS-ORDERS-CONFIRMED.       
066800     DISPLAY "  ORDERS PENDING . . : " WS-ORDERS-PENDING.         
066900     DISPLAY "  ORDERS REJECTED. . : " WS-ORDERS-REJECTED.        
067000     DISPLAY "  RESERVATIONS MADE .: " WS-RESERVATIONS-CREATED.   
067100     DISPLAY "  RESERVATIONS CONFIRMED. .: "                      
067200             WS-CONFIRMED-RSV-COUNT.                              
