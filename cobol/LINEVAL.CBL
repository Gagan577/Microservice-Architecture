000100******************************************************************
000200* LINEVAL   -  ORDER LINE VALUE SUBPROGRAM, CALLED BY ORDRPROC    
000300*                                                                 
000400*    COMPUTES ONE ORDER DETAIL LINE'S EXTENDED VALUE (QUANTITY    
000500*    TIMES UNIT PRICE) FOR THE CALLING PROGRAM.  KEPT AS A        
000600*    SEPARATE CALLABLE MODULE SO THE ROUNDING RULE LIVES IN ONE   
000700*    PLACE -  ORDRPROC CALLS IT FOR EVERY DETAIL LINE ON ORDER    
000800*    ENTRY, AND ANY FUTURE PRICING PROGRAM CAN CALL IT THE SAME   
000900*    WAY.  WS-CALL-COUNT AND WS-CALL-TRACE-TS ARE FOR POST-ABEND  
001000*    DIAGNOSIS ONLY, THE CALLER NEVER SEES THEM.                  
001100*------------------------------------------------------------     
001200* MAINTENANCE HISTORY                                             
001300*    91/02/09  DLP  ORIGINAL PROGRAM, PULLED OUT OF ORDRPROC SO   
001400*                   THE SAME ROUTINE COULD BE CALLED FROM THE     
001500*                   ONLINE ORDER ENTRY SCREENS AS WELL.           
001600*    93/09/20  DLP  DOLLARS/CENTS REDEFINES ADDED ON BOTH         
001700*                   PARAMETERS SO ABEND DUMPS ARE READABLE        
001800*                   WITHOUT A LISTING IN HAND (TKT 271).          
001900*    96/03/04  MTV  WS-CALL-TRACE-TS ADDED -  DUMP ANALYSIS       
002000*                   COULDN'T TELL HOW RECENTLY THIS MODULE HAD    
002100*                   RUN BEFORE AN ABEND (TKT 355).                
002200*    98/11/09  MTV  Y2K -  CALL TRACE TIMESTAMP REBUILT AS        
002300*                   CCYYMMDDHHMISS (Y2K #4471).                   
002400******************************************************************
002500 IDENTIFICATION              DIVISION.                            
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 LINE-VALUE.                          
002800 AUTHOR.                     D. L. PATEL.                         
002900 INSTALLATION.               MIDLAND MERCANTILE DATA PROCESSING.  
003000 DATE-WRITTEN.               02/09/91.                            
003100 DATE-COMPILED.                                                   
003200 SECURITY.                   COMPANY CONFIDENTIAL.                
003300*-----------------------------------------------------------------
003400 ENVIRONMENT                 DIVISION.                            
003500*-----------------------------------------------------------------
003600 CONFIGURATION               SECTION.                             
003700 SOURCE-COMPUTER.            IBM-370.                             
003800 OBJECT-COMPUTER.            IBM-370.                             
003900 SPECIAL-NAMES.                                                   
004000     UPSI-0 ON STATUS IS     CALL-TRACE-ECHO                      
004100            OFF STATUS IS    NO-CALL-TRACE-ECHO.                  
004200*-----------------------------------------------------------------
004300 DATA                        DIVISION.                            
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE             SECTION.                             
004600*-----------------------------------------------------------------
004700 77  WS-CALL-COUNT               PIC S9(07) COMP VALUE ZERO.      
004800                                                                  
004900 01  WS-CALL-TRACE-TS            PIC 9(14)  VALUE ZERO.           
005000 01  WS-CALL-TRACE-TS-R REDEFINES WS-CALL-TRACE-TS.               
005100     05  WCT-YYYY                PIC 9(04).                       
005200     05  WCT-MM                  PIC 9(02).                       
005300     05  WCT-DD                  PIC 9(02).                       
005400     05  WCT-HH                  PIC 9(02).                       
005500     05  WCT-MI                  PIC 9(02).                       
005600     05  WCT-SS                  PIC 9(02).                       
005700                                                                  
005800 01  WS-CALL-DATE-WORK.                                           
005900     05  WCD-YYYY                PIC 9(04).                       
006000     05  WCD-MM                  PIC 9(02).                       
006100     05  WCD-DD                  PIC 9(02).                       
006200 01  WS-CALL-TIME-WORK.                                           
006300     05  WCT-HH-IN               PIC 9(02).                       
006400     05  WCT-MI-IN               PIC 9(02).                       
006500     05  WCT-SS-IN               PIC 9(02).                       
006600     05  WCT-HH00-IN             PIC 9(02).                       
006700*-----------------------------------------------------------------
006800 LINKAGE                     SECTION.                             
006900*-----------------------------------------------------------------
007000 01  LINK-PARAMETERS.                                             
007100     05  LS-QUANTITY             PIC S9(07).                      
007200     05  LS-UNIT-PRICE           PIC S9(13)V99.                   
007300     05  LS-UNIT-PRICE-R REDEFINES LS-UNIT-PRICE.                 
007400         10  LS-UP-DOLLARS       PIC S9(13).                      
007500         10  LS-UP-CENTS         PIC 99.                          
007600     05  LS-LINE-VALUE           PIC S9(13)V99.                   
007700     05  LS-LINE-VALUE-R REDEFINES LS-LINE-VALUE.                 
007800         10  LS-LV-DOLLARS       PIC S9(13).                      
007900         10  LS-LV-CENTS         PIC 99.                          
008000*-----------------------------------------------------------------
008100 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.   
008200*-----------------------------------------------------------------
008300 100-COMPUTE-LINE-VALUE.                                          
008400     PERFORM 200-UPDATE-CALL-TRACE.                               
008500     COMPUTE LS-LINE-VALUE = LS-QUANTITY * LS-UNIT-PRICE.         
008600                                                                  
008700     EXIT    PROGRAM.                                             
008800*-----------------------------------------------------------------
008900 200-UPDATE-CALL-TRACE.                                           
009000     ADD     1               TO  WS-CALL-COUNT.                   
009100     ACCEPT  WS-CALL-DATE-WORK   FROM DATE YYYYMMDD.              
009200     ACCEPT  WS-CALL-TIME-WORK   FROM TIME.                       
009300     MOVE    WCD-YYYY    TO  WCT-YYYY.                            
009400     MOVE    WCD-MM      TO  WCT-MM.                              
009500     MOVE    WCD-DD      TO  WCT-DD.                              
009600     MOVE    WCT-HH-IN   TO  WCT-HH.                              
009700     MOVE    WCT-MI-IN   TO  WCT-MI.                              
009800     MOVE    WCT-SS-IN   TO  WCT-SS.                              
009900     IF      CALL-TRACE-ECHO                                      
010000             DISPLAY "LINE-VALUE - CALL " WS-CALL-COUNT           
010100                     " AT " WS-CALL-TRACE-TS                      
010200     END-IF.                                                      
