000100******************************************************************
000200* CANCREC   -  ORDER CANCELLATION REQUEST RECORD LAYOUT (CANC-IN) 
000300*                                                                 
000400*    ONE RECORD PER CANCELLATION REQUEST FOR ORDRCANC.  THIS      
000500*    LAYOUT AND ITS INPUT FILE ARE NOT PART OF THE ORIGINAL       
000600*    SYSTEMS PLANNING FILE LIST -- THEY WERE ADDED WITH ORDRCANC  
000700*    SO THE CANCELLATION STEP HAS SOMETHING TO READ.  FOLLOWS     
000800*    THE SAME NAMING PATTERN AS ADJREC/ORDTREC.                   
000900*------------------------------------------------------------     
001000* MAINTENANCE HISTORY                                             
001100*    95/08/30  MTV  ORIGINAL LAYOUT (REQ #2261).                  
001200******************************************************************
001300 01  CANCEL-REQUEST-RECORD.                                       
001400     05  CANC-ORDER-NUMBER       PIC X(23).                       
001500     05  CANC-REASON             PIC X(30).                       
001600     05  CANC-RELEASE-STOCK-FLAG PIC X(01).                       
001700         88  CANC-RELEASE-STOCK           VALUE "Y".              
001800         88  CANC-KEEP-RESERVED           VALUE "N".              
001900     05  FILLER                  PIC X(06).                       
