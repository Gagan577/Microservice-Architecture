000100******************************************************************
000200* ADJREC    -  STOCK ADJUSTMENT TRANSACTION RECORD LAYOUT         
000300*                                                                 
000400*    ONE RECORD PER RECEIPT (STOCK IN) OR SHIPMENT/DAMAGE         
000500*    (STOCK OUT) ADJUSTMENT AGAINST THE STOCKMAS FILE.  DRIVES    
000600*    STOCKADJ.  ADJ-QTY IS ALWAYS CARRIED AS A POSITIVE AMOUNT -- 
000700*    THE DIRECTION COMES FROM ADJ-TYPE, NOT THE SIGN.             
000800*------------------------------------------------------------     
000900* MAINTENANCE HISTORY                                             
001000*    88/04/02  RSK  ORIGINAL LAYOUT.                              
001100*    93/09/14  DLP  ADDED ADJ-REFERENCE FOR PO/RMA TRACING.       
001200******************************************************************
001300 01  STOCK-ADJUSTMENT-RECORD.                                     
001400     05  ADJ-PROD-CODE           PIC X(10).                       
001500     05  ADJ-TYPE                PIC X(01).                       
001600         88  ADJ-STOCK-IN                 VALUE "I".              
001700         88  ADJ-STOCK-OUT                VALUE "O".              
001800     05  ADJ-QTY                 PIC S9(07).                      
001900     05  ADJ-REFERENCE           PIC X(15).                       
002000     05  ADJ-REASON              PIC X(30).                       
002100     05  FILLER                  PIC X(07).                       
