000100******************************************************************
000200* RSVEXPIR  -  NIGHTLY BATCH JOB, STEP 6 -  RESERVATION EXPIRY    
000300*                                                                 
000400*    SCANS RSVFILE FOR EVERY PENDING RESERVATION WHOSE EXPIRY     
000500*    TIMESTAMP IS EARLIER THAN THIS RUN'S TIMESTAMP AND EXPIRES   
000600*    IT -- THE HELD QUANTITY IS RETURNED TO STOCKMAS (AVAILABLE   
000700*    UP, RESERVED DOWN), THE RESERVATION STATUS IS SET TO         
000800*    EXPIRED, AND ONE MOVEMENT JOURNAL RECORD IS WRITTEN.  A      
000900*    RESERVATION WHOSE PRODUCT IS NO LONGER ON STOCKMAS IS        
001000*    LOGGED TO ERRRPT AND LEFT PENDING FOR OPS TO INVESTIGATE     
001100*    RATHER THAN EXPIRED WITH NOTHING TO SHOW FOR IT.             
001200*------------------------------------------------------------     
001300* MAINTENANCE HISTORY                                             
001400*    95/09/05  MTV  ORIGINAL PROGRAM (REQ #2278).                 
001500*    96/01/22  MTV  VERBOSE-ERROR-LISTING SWITCH ADDED.           
001600*    98/11/09  MTV  Y2K -  RUN-TIMESTAMP REBUILT AS CCYYMMDD-     
001700*                   HHMISS FOR THE EXPIRY COMPARE (Y2K #4471).    
001800******************************************************************
001900 IDENTIFICATION              DIVISION.                            
002000*-----------------------------------------------------------------
002100 PROGRAM-ID.                 RESERVATION-EXPIRY.                  
002200 AUTHOR.                     M. T. VOSS.                          
002300 INSTALLATION.               MIDLAND MERCANTILE DATA PROCESSING.  
002400 DATE-WRITTEN.               09/05/95.                            
002500 DATE-COMPILED.                                                   
002600 SECURITY.                   COMPANY CONFIDENTIAL.                
002700*-----------------------------------------------------------------
002800 ENVIRONMENT                 DIVISION.                            
002900*-----------------------------------------------------------------
003000 CONFIGURATION               SECTION.                             
003100 SOURCE-COMPUTER.            IBM-370.                             
003200 OBJECT-COMPUTER.            IBM-370.                             
003300 SPECIAL-NAMES.                                                   
003400     UPSI-0 ON STATUS IS     VERBOSE-ERROR-LISTING                
003500            OFF STATUS IS    SUMMARY-ERROR-LISTING.               
003600*-----------------------------------------------------------------
003700 INPUT-OUTPUT                SECTION.                             
003800 FILE-CONTROL.                                                    
003900     SELECT  RSVFILE                                              
004000             ASSIGN TO       "RSVFILE"                            
004100             ORGANIZATION IS INDEXED                              
004200             ACCESS MODE IS  DYNAMIC                              
004300             RECORD KEY IS   RSV-CODE                             
004400             FILE STATUS IS  RSVFILE-STATUS.                      
004500                                                                  
004600     SELECT  STOCKMAS                                             
004700             ASSIGN TO       "STOCKMAS"                           
004800             ORGANIZATION IS INDEXED                              
004900             ACCESS MODE IS  DYNAMIC                              
005000             RECORD KEY IS   STK-PROD-CODE                        
005100             FILE STATUS IS  STOCKMAS-STATUS.                     
005200                                                                  
005300     SELECT  MOVJRNL                                              
005400             ASSIGN TO       "MOVJRNL"                            
005500             ORGANIZATION IS LINE SEQUENTIAL.                     
005600                                                                  
005700     SELECT  ERRRPT                                               
005800             ASSIGN TO       "ERRRPT"                             
005900             ORGANIZATION IS LINE SEQUENTIAL.                     
006000                                                                  
006100     SELECT  CTLFILE                                              
006200             ASSIGN TO       "CTLFILE"                            
006300             ORGANIZATION IS LINE SEQUENTIAL.                     
006400*-----------------------------------------------------------------
006500 DATA                        DIVISION.                            
006600*-----------------------------------------------------------------
006700 FILE                        SECTION.                             
006800 FD  RSVFILE                                                      
006900     RECORD CONTAINS 75 CHARACTERS                                
007000     DATA RECORD IS RESERVATION-RECORD.                           
007100 COPY RSVREC.                                                     
007200                                                                  
007300 FD  STOCKMAS                                                     
007400     RECORD CONTAINS 60 CHARACTERS                                
007500     DATA RECORD IS STOCK-RECORD.                                 
007600 COPY STOKREC.                                                    
007700                                                                  
007800 FD  MOVJRNL                                                      
007900     RECORD CONTAINS 120 CHARACTERS                               
008000     DATA RECORD IS MOVEMENT-RECORD.                              
008100 COPY MOVREC.                                                     
008200                                                                  
008300 FD  ERRRPT                                                       
008400     RECORD CONTAINS 100 CHARACTERS                               
008500     DATA RECORD IS ERROR-LINE.                                   
008600 01  ERROR-LINE                  PIC X(100).                      
008700                                                                  
008800 FD  CTLFILE                                                      
008900     RECORD CONTAINS 90 CHARACTERS                                
009000     DATA RECORD IS CONTROL-TOTALS-RECORD.                        
009100 COPY CTLREC.                                                     
009200*-----------------------------------------------------------------
009300 WORKING-STORAGE             SECTION.                             
009400*-----------------------------------------------------------------
009500 77  WS-RECS-READ             PIC S9(07)  COMP  VALUE ZERO.       
009600 77  WS-EXPIRED-COUNT         PIC S9(07)  COMP  VALUE ZERO.       
009700 77  WS-NOTFOUND-COUNT        PIC S9(07)  COMP  VALUE ZERO.       
009800                                                                  
009900 01  SWITCHES-AND-COUNTERS.                                       
010000     05  RSVFILE-EOF-SW          PIC X(01) VALUE "N".             
010100         88  RSVFILE-EOF                    VALUE "Y".            
010200                                                                  
010300 01  FILE-STATUS-FIELDS.                                          
010400     05  RSVFILE-STATUS          PIC X(02).                       
010500     05  STOCKMAS-STATUS         PIC X(02).                       
010600     05  FS-STATUS-BREAKDOWN REDEFINES RSVFILE-STATUS.            
010700         10  FS-STATUS-1         PIC X(01).                       
010800         10  FS-STATUS-2         PIC X(01).                       
010900                                                                  
011000 01  DAY-RECORD.                                                  
011100     05  FILLER              PIC X(09) VALUE "Monday".            
011200     05  FILLER              PIC X(09) VALUE "Tuesday".           
011300     05  FILLER              PIC X(09) VALUE "Wednesday".         
011400     05  FILLER              PIC X(09) VALUE "Thursday".          
011500     05  FILLER              PIC X(09) VALUE "Friday".            
011600     05  FILLER              PIC X(09) VALUE "Saturday".          
011700     05  FILLER              PIC X(09) VALUE "Sunday".            
011800 01  DAY-TABLE REDEFINES DAY-RECORD.                              
011900     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.            
012000                                                                  
012100 01  RUN-DATE-WORK.                                               
012200     05  RDW-YYYY                PIC 9(04).                       
012300     05  RDW-MM                  PIC 9(02).                       
012400     05  RDW-DD                  PIC 9(02).                       
012500 01  RUN-TIME-WORK.                                               
012600     05  RTW-HH                  PIC 9(02).                       
012700     05  RTW-MI                  PIC 9(02).                       
012800     05  RTW-SS                  PIC 9(02).                       
012900     05  RTW-HH00                PIC 9(02).                       
013000 01  RUN-DAY-OF-WEEK             PIC 9(01).                       
013100                                                                  
013200 01  RUN-TIMESTAMP.                                               
013300     05  RTS-YYYY                PIC 9(04).                       
013400     05  RTS-MM                  PIC 9(02).                       
013500     05  RTS-DD                  PIC 9(02).                       
013600     05  RTS-HH                  PIC 9(02).                       
013700     05  RTS-MI                  PIC 9(02).                       
013800     05  RTS-SS                  PIC 9(02).                       
013900 01  RUN-TIMESTAMP-N REDEFINES RUN-TIMESTAMP PIC 9(14).           
014000                                                                  
014100 01  ERROR-DETAIL-LINE.                                           
014200     05  FILLER                  PIC X(01) VALUE SPACES.          
014300     05  ERR-RSV-CODE            PIC X(12).                       
014400     05  FILLER                  PIC X(02) VALUE SPACES.          
014500     05  ERR-REASON              PIC X(40).                       
014600     05  FILLER                  PIC X(45) VALUE SPACES.          
014700*-----------------------------------------------------------------
014800 PROCEDURE                   DIVISION.                            
014900*-----------------------------------------------------------------
015000 100-RESERVATION-EXPIRY.                                          
015100     PERFORM 200-INITIATE-RESERVATION-EXPIRY.                     
015200     PERFORM 200-PROCEED-RESERVATION-EXPIRY                       
015300                             UNTIL RSVFILE-EOF.                   
015400     PERFORM 200-TERMINATE-RESERVATION-EXPIRY.                    
015500                                                                  
015600     STOP RUN.                                                    
015700*-----------------------------------------------------------------
015800 200-INITIATE-RESERVATION-EXPIRY.                                 
015900     OPEN    I-O     RSVFILE                                      
016000             I-O     STOCKMAS                                     
016100             EXTEND  MOVJRNL                                      
016200             EXTEND  ERRRPT                                       
016300             EXTEND  CTLFILE.                                     
016400     MOVE    ZERO    TO  WS-RECS-READ                             
016500                         WS-EXPIRED-COUNT                         
016600                         WS-NOTFOUND-COUNT.                       
016700     PERFORM 300-BUILD-RUN-TIMESTAMP.                             
016800     PERFORM 300-READ-RSVFILE.                                    
016900*-----------------------------------------------------------------
017000 200-PROCEED-RESERVATION-EXPIRY.                                  
017100     PERFORM 300-CHECK-AND-EXPIRE-RESERVATION.                    
017200     PERFORM 300-READ-RSVFILE.                                    
017300*-----------------------------------------------------------------
017400 200-TERMINATE-RESERVATION-EXPIRY.                                
017500     PERFORM 300-WRITE-CONTROL-TOTALS.                            
017600     CLOSE   RSVFILE                                              
017700             STOCKMAS                                             
017800             MOVJRNL                                              
017900             ERRRPT                                               
018000             CTLFILE.                                             
018100     PERFORM 300-DISPLAY-END-OF-JOB.                              
018200*-----------------------------------------------------------------
018300 300-BUILD-RUN-TIMESTAMP.                                         
018400     ACCEPT  RUN-DATE-WORK   FROM DATE YYYYMMDD.                  
018500     ACCEPT  RUN-TIME-WORK   FROM TIME.                           
018600     ACCEPT  RUN-DAY-OF-WEEK FROM DAY-OF-WEEK.                    
018700     MOVE    RDW-YYYY    TO  RTS-YYYY.                            
018800     MOVE    RDW-MM      TO  RTS-MM.                              
018900     MOVE    RDW-DD      TO  RTS-DD.                              
019000     MOVE    RTW-HH      TO  RTS-HH.                              
019100     MOVE    RTW-MI      TO  RTS-MI.                              
019200     MOVE    RTW-SS      TO  RTS-SS.                              
019300*-----------------------------------------------------------------
019400 300-READ-RSVFILE.                                                
019500     READ    RSVFILE NEXT RECORD                                  
019600             AT END      MOVE "Y" TO RSVFILE-EOF-SW               
019700             NOT AT END  ADD  1   TO WS-RECS-READ.                
019800*-----------------------------------------------------------------
019900 300-CHECK-AND-EXPIRE-RESERVATION.                                
020000     IF      RSV-PENDING                                          
020100     AND     RSV-EXPIRES-TS < RUN-TIMESTAMP-N                     
020200             PERFORM 400-EXPIRE-RESERVATION                       
020300     END-IF.                                                      
020400*-----------------------------------------------------------------
020500 400-EXPIRE-RESERVATION.                                          
020600     MOVE    RSV-PROD-CODE           TO  STK-PROD-CODE.           
020700     READ    STOCKMAS                                             
020800             INVALID KEY                                          
020900                 PERFORM 500-WRITE-EXPIRE-ERROR                   
021000             NOT INVALID KEY                                      
021100                 ADD  RSV-QTY  TO  STK-AVAILABLE-QTY              
021200                 SUBTRACT RSV-QTY  FROM  STK-RESERVED-QTY         
021300                 REWRITE STOCK-RECORD                             
021400                         INVALID KEY                              
021500                             DISPLAY "RSVEXPIR - INVALID KEY "    
021600                                 "ON STOCK REWRITE - "            
021700                                 STK-PROD-CODE                    
021800                 PERFORM 500-EXPIRE-RESERVATION-RECORD            
021900                 PERFORM 500-WRITE-EXPIRE-MOVEMENT.               
022000*-----------------------------------------------------------------
022100 500-EXPIRE-RESERVATION-RECORD.                                   
022200     SET     RSV-EXPIRED     TO  TRUE.                            
022300     REWRITE RESERVATION-RECORD                                   
022400             INVALID KEY                                          
022500                 DISPLAY "RSVEXPIR - INVALID KEY ON RSV "         
022600                         "REWRITE - " RSV-CODE.                   
022700     ADD     1               TO  WS-EXPIRED-COUNT.                
022800*-----------------------------------------------------------------
022900 500-WRITE-EXPIRE-MOVEMENT.                                       
023000     MOVE    SPACES              TO  MOVEMENT-RECORD.             
023100     MOVE    RSV-PROD-CODE       TO  MOV-PROD-CODE.               
023200     MOVE    "EXPIRE"            TO  MOV-TYPE.                    
023300     MOVE    RSV-QTY             TO  MOV-QTY.                     
023400     COMPUTE MOV-PREV-QTY = STK-AVAILABLE-QTY - RSV-QTY.          
023500     MOVE    STK-AVAILABLE-QTY   TO  MOV-NEW-QTY.                 
023600     MOVE    RSV-ORDER-REF       TO  MOV-REFERENCE.               
023700     MOVE    "RESERVATION EXPIRED - STOCK RESTORED"               
023800                                 TO  MOV-NOTES.                   
023900     WRITE   MOVEMENT-RECORD.                                     
024000*-----------------------------------------------------------------
024100 500-WRITE-EXPIRE-ERROR.                                          
024200     ADD     1               TO  WS-NOTFOUND-COUNT.               
024300     MOVE    SPACES          TO  ERROR-DETAIL-LINE.               
024400     MOVE    RSV-CODE        TO  ERR-RSV-CODE.                    
024500     MOVE    "PRODUCT NOT ON STOCKMAS - RESERVATION LEFT "        
024600             "PENDING"       TO  ERR-REASON.                      
024700     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
024800     IF      VERBOSE-ERROR-LISTING                                
024900             DISPLAY "RSVEXPIR SKIP - " RSV-CODE                  
025000                     " - PRODUCT " RSV-PROD-CODE " NOT FOUND"     
025100     END-IF.                                                      
025200*-----------------------------------------------------------------
025300 300-WRITE-CONTROL-TOTALS.                                        
025400     MOVE    SPACES              TO  CONTROL-TOTALS-RECORD.       
025500     MOVE    "RSVEXPIR"          TO  CTL-PHASE-CODE.              
025600     MOVE    WS-RECS-READ        TO  CTL-READ-COUNT.              
025700     MOVE    WS-EXPIRED-COUNT    TO  CTL-ACCEPT-COUNT.            
025800     MOVE    WS-NOTFOUND-COUNT   TO  CTL-REJECT-COUNT.            
025900     MOVE    "RESERVATIONS EXPIRED"  TO  CTL-LABEL-1.             
026000     MOVE    WS-EXPIRED-COUNT    TO  CTL-VALUE-1.                 
026100     MOVE    "PRODUCT NOT FOUND"     TO  CTL-LABEL-2.             
026200     MOVE    WS-NOTFOUND-COUNT   TO  CTL-VALUE-2.                 
026300     WRITE   CONTROL-TOTALS-RECORD.                               
026400*-----------------------------------------------------------------
026500 300-DISPLAY-END-OF-JOB.                                          
026600     DISPLAY "RSVEXPIR - RESERVATION EXPIRY COMPLETE - "          
026700             WEEKDAY(RUN-DAY-OF-WEEK).                            
026800     DISPLAY "  RESERVATIONS SCANNED .: " WS-RECS-READ.           
026900     DISPLAY "  RESERVATIONS EXPIRED .: " WS-EXPIRED-COUNT.       
027000     DISPLAY "  PRODUCT NOT FOUND. . .: " WS-NOTFOUND-COUNT.      
