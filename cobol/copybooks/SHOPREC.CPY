000100******************************************************************
000200* SHOPREC   -  SHOP MASTER RECORD LAYOUT                          
000300*                                                                 
000400*    ONE RECORD PER RETAIL SHOP (STORE LOCATION).  SHOP-CODE IS   
000500*    THE BUSINESS KEY, UNIQUE ACROSS THE CHAIN, AND IS THE KEY    
000600*    OF THE INDEXED SHOPMAST FILE.                                
000700*                                                                 
000800*    RECORD LENGTH IS EXACTLY 151 BYTES -  THE SUM OF THE FIELDS  
000900*    BELOW LEAVES NO ROOM FOR A FILLER BYTE, SO THERE IS NONE.    
001000*    DO NOT ADD FIELDS TO THIS LAYOUT WITHOUT RESIZING SHOPMAST.  
001100*-----------------------------------------------------------------
001200* MAINTENANCE HISTORY                                             
001300*    88/03/11  RSK  ORIGINAL LAYOUT FOR SHOP MASTER CONVERSION.   
001400*    91/07/02  DLP  ADDED SHOP-EMAIL FOR CATALOG DESK CORRESP.    
001500*    97/02/19  MTV  SHOP-COUNTRY WIDENED TO ISO-3 (WAS 2).        
001600******************************************************************
001700 01  SHOP-RECORD.                                                 
001800     05  SHOP-CODE               PIC X(10).                       
001900     05  SHOP-NAME               PIC X(30).                       
002000     05  SHOP-ADDR-LINE1         PIC X(30).                       
002100     05  SHOP-CITY               PIC X(20).                       
002200     05  SHOP-STATE              PIC X(02).                       
002300     05  SHOP-POSTAL-CODE        PIC X(10).                       
002400     05  SHOP-COUNTRY            PIC X(03).                       
002500     05  SHOP-PHONE              PIC X(15).                       
002600     05  SHOP-EMAIL              PIC X(30).                       
002700     05  SHOP-STATUS             PIC X(01).                       
002800         88  SHOP-ACTIVE                  VALUE "A".              
002900         88  SHOP-INACTIVE                VALUE "I".              
003000         88  SHOP-SUSPENDED               VALUE "S".              
003100         88  SHOP-CLOSED                  VALUE "C".              
