000100******************************************************************
000200* SHOPMNT   -  NIGHTLY BATCH JOB, STEP 1 -  SHOP MAINTENANCE      
000300*                                                                 
000400*    READS THE SHOP MAINTENANCE TRANSACTION FILE (SHOP-IN) AND    
000500*    BUILDS THE SHOP MASTER (SHOPMAST).  A SHOP CODE ALREADY ON   
000600*    THE MASTER IS A DUPLICATE AND IS REJECTED TO ERRRPT.         
000700*    COUNTRY DEFAULTS TO "USA" WHEN NOT SUPPLIED.  EVERY SHOP     
000800*    ACCEPTED STARTS OUT ACTIVE -  THERE IS NO WAY TO LOAD A SHOP 
000900*    IN ANY OTHER STATUS.                                         
001000*------------------------------------------------------------     
001100* MAINTENANCE HISTORY                                             
001200*    88/03/14  RSK  ORIGINAL PROGRAM.                             
001300*    89/07/01  RSK  FIX -  DUPLICATE CHECK LEFT SHOPMAST RECORD   
001400*                   LOCKED ON REJECT, NEXT READ FAILED (TKT 118). 
001500*    91/11/06  DLP  ERRRPT LINE WIDENED, REASON TEXT WAS BEING    
001600*                   TRUNCATED FOR LONG SHOP CODES.                
001700*    93/05/12  DLP  ADDED CTLFILE CONTROL TOTALS RECORD, PICKED   
001800*                   UP BY THE NEW STATRPT END-OF-JOB SECTION.     
001900*    96/01/22  MTV  VERBOSE-ERROR-LISTING SWITCH ADDED SO         
002000*                   OPERATIONS CAN SUPPRESS CONSOLE REJECT NOISE  
002100*                   ON LARGE LOAD RUNS (TKT 401).                 
002200*    98/11/09  MTV  Y2K -  RUN-TIMESTAMP REBUILT AS CCYYMMDDHHMISS
002300*                   THROUGHOUT, NO MORE 2-DIGIT YEAR (Y2K #4471). 
002400*    99/02/03  MTV  Y2K RETEST SIGNED OFF, NO FURTHER CHANGES.    
002500******************************************************************
002600 IDENTIFICATION              DIVISION.                            
002700*-----------------------------------------------------------------
002800 PROGRAM-ID.                 SHOP-MAINTENANCE.                    
002900 AUTHOR.                     R. S. KOWALSKI.                      
003000 INSTALLATION.               MIDLAND MERCANTILE DATA PROCESSING.  
003100 DATE-WRITTEN.               03/14/88.                            
003200 DATE-COMPILED.                                                   
003300 SECURITY.                   COMPANY CONFIDENTIAL.                
003400*-----------------------------------------------------------------
003500 ENVIRONMENT                 DIVISION.                            
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.                             
003800 SOURCE-COMPUTER.            IBM-370.                             
003900 OBJECT-COMPUTER.            IBM-370.                             
004000 SPECIAL-NAMES.                                                   
004100     UPSI-0 ON STATUS IS     VERBOSE-ERROR-LISTING                
004200            OFF STATUS IS    SUMMARY-ERROR-LISTING.               
004300*-----------------------------------------------------------------
004400 INPUT-OUTPUT                SECTION.                             
004500 FILE-CONTROL.                                                    
004600     SELECT  SHOP-IN                                              
004700             ASSIGN TO       "SHOP-IN"                            
004800             ORGANIZATION IS LINE SEQUENTIAL.                     
004900                                                                  
005000     SELECT  SHOPMAST                                             
005100             ASSIGN TO       "SHOPMAST"                           
005200             ORGANIZATION IS INDEXED                              
005300             ACCESS MODE IS  DYNAMIC                              
005400             RECORD KEY IS   SHOP-CODE                            
005500             FILE STATUS IS  SHOPMAST-STATUS.                     
005600                                                                  
005700     SELECT  ERRRPT                                               
005800             ASSIGN TO       "ERRRPT"                             
005900             ORGANIZATION IS LINE SEQUENTIAL.                     
006000                                                                  
006100     SELECT  CTLFILE                                              
006200             ASSIGN TO       "CTLFILE"                            
006300             ORGANIZATION IS LINE SEQUENTIAL.                     
006400*-----------------------------------------------------------------
006500 DATA                        DIVISION.                            
006600*-----------------------------------------------------------------
006700 FILE                        SECTION.                             
006800 FD  SHOP-IN                                                      
006900     RECORD CONTAINS 155 CHARACTERS                               
007000     DATA RECORD IS SHOP-INPUT-RECORD.                            
007100 01  SHOP-INPUT-RECORD.                                           
007200     05  SHIN-CODE               PIC X(10).                       
007300     05  SHIN-NAME               PIC X(30).                       
007400     05  SHIN-ADDR-LINE1         PIC X(30).                       
007500     05  SHIN-CITY               PIC X(20).                       
007600     05  SHIN-STATE              PIC X(02).                       
007700     05  SHIN-POSTAL-CODE        PIC X(10).                       
007800     05  SHIN-COUNTRY            PIC X(03).                       
007900     05  SHIN-PHONE              PIC X(15).                       
008000     05  SHIN-EMAIL              PIC X(30).                       
008100     05  FILLER                  PIC X(05).                       
008200                                                                  
008300 FD  SHOPMAST                                                     
008400     RECORD CONTAINS 151 CHARACTERS                               
008500     DATA RECORD IS SHOP-RECORD.                                  
008600 COPY SHOPREC.                                                    
008700                                                                  
008800 FD  ERRRPT                                                       
008900     RECORD CONTAINS 100 CHARACTERS                               
009000     DATA RECORD IS ERROR-LINE.                                   
009100 01  ERROR-LINE                  PIC X(100).                      
009200                                                                  
009300 FD  CTLFILE                                                      
009400     RECORD CONTAINS 90 CHARACTERS                                
009500     DATA RECORD IS CONTROL-TOTALS-RECORD.                        
009600 COPY CTLREC.                                                     
009700*-----------------------------------------------------------------
009800 WORKING-STORAGE             SECTION.                             
009900*-----------------------------------------------------------------
010000 77  WS-RECS-READ             PIC S9(07)  COMP  VALUE ZERO.       
010100 77  WS-RECS-ACCEPTED         PIC S9(07)  COMP  VALUE ZERO.       
010200 77  WS-RECS-REJECTED         PIC S9(07)  COMP  VALUE ZERO.       
010300                                                                  
010400 01  SWITCHES-AND-COUNTERS.                                       
010500     05  SHOP-IN-EOF-SW          PIC X(01) VALUE "N".             
010600         88  SHOP-IN-EOF                   VALUE "Y".             
010700     05  DUPLICATE-SW            PIC X(01) VALUE "N".             
010800         88  DUPLICATE-SHOP-CODE           VALUE "Y".             
010900                                                                  
011000 01  FILE-STATUS-FIELDS.                                          
011100     05  SHOPMAST-STATUS         PIC X(02).                       
011200     05  FS-STATUS-BREAKDOWN REDEFINES SHOPMAST-STATUS.           
011300         10  FS-STATUS-1         PIC X(01).                       
011400         10  FS-STATUS-2         PIC X(01).                       
011500                                                                  
011600 01  ERROR-DETAIL-LINE.                                           
011700     05  FILLER                  PIC X(01) VALUE SPACES.          
011800     05  ERR-SHOP-CODE           PIC X(10).                       
011900     05  FILLER                  PIC X(02) VALUE SPACES.          
012000     05  ERR-REASON              PIC X(40).                       
012100     05  FILLER                  PIC X(47) VALUE SPACES.          
012200                                                                  
012300 01  DAY-RECORD.                                                  
012400     05  FILLER              PIC X(09) VALUE "Monday".            
012500     05  FILLER              PIC X(09) VALUE "Tuesday".           
012600     05  FILLER              PIC X(09) VALUE "Wednesday".         
012700     05  FILLER              PIC X(09) VALUE "Thursday".          
012800     05  FILLER              PIC X(09) VALUE "Friday".            
012900     05  FILLER              PIC X(09) VALUE "Saturday".          
013000     05  FILLER              PIC X(09) VALUE "Sunday".            
013100 01  DAY-TABLE REDEFINES DAY-RECORD.                              
013200     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.            
013300                                                                  
013400 01  RUN-DATE-WORK.                                               
013500     05  RDW-YYYY                PIC 9(04).                       
013600     05  RDW-MM                  PIC 9(02).                       
013700     05  RDW-DD                  PIC 9(02).                       
013800 01  RUN-TIME-WORK.                                               
013900     05  RTW-HH                  PIC 9(02).                       
014000     05  RTW-MI                  PIC 9(02).                       
014100     05  RTW-SS                  PIC 9(02).                       
014200     05  RTW-HH00                PIC 9(02).                       
014300 01  RUN-DAY-OF-WEEK             PIC 9(01).                       
014400                                                                  
014500 01  RUN-TIMESTAMP.                                               
014600     05  RTS-YYYY                PIC 9(04).                       
014700     05  RTS-MM                  PIC 9(02).                       
014800     05  RTS-DD                  PIC 9(02).                       
014900     05  RTS-HH                  PIC 9(02).                       
015000     05  RTS-MI                  PIC 9(02).                       
015100     05  RTS-SS                  PIC 9(02).                       
015200 01  RUN-TIMESTAMP-N REDEFINES RUN-TIMESTAMP PIC 9(14).           
015300*-----------------------------------------------------------------
015400 PROCEDURE                   DIVISION.                            
015500*-----------------------------------------------------------------
015600* MAIN LINE                                                       
015700*-----------------------------------------------------------------
015800 100-SHOP-MAINTENANCE.                                            
015900     PERFORM 200-INITIATE-SHOP-MAINTENANCE.                       
016000     PERFORM 200-PROCEED-SHOP-MAINTENANCE                         
016100                             UNTIL SHOP-IN-EOF.                   
016200     PERFORM 200-TERMINATE-SHOP-MAINTENANCE.                      
016300                                                                  
016400     STOP RUN.                                                    
016500*-----------------------------------------------------------------
016600 200-INITIATE-SHOP-MAINTENANCE.                                   
016700     PERFORM 300-OPEN-ALL-FILES.                                  
016800     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                
016900     PERFORM 300-BUILD-RUN-TIMESTAMP.                             
017000     PERFORM 300-READ-SHOP-IN.                                    
017100*-----------------------------------------------------------------
017200* VALIDATE, DEFAULT AND FILE THE SHOP, OR REJECT IT AS A          
017300* DUPLICATE.  READ THE NEXT TRANSACTION EITHER WAY.               
017400*-----------------------------------------------------------------
017500 200-PROCEED-SHOP-MAINTENANCE.                                    
017600     PERFORM 300-VALIDATE-SHOP-RECORD.                            
017700     IF  DUPLICATE-SHOP-CODE                                      
017800         PERFORM 300-WRITE-SHOP-ERROR                             
017900     ELSE                                                         
018000         PERFORM 300-DEFAULT-SHOP-FIELDS                          
018100         PERFORM 300-WRITE-SHOP-MASTER                            
018200     END-IF.                                                      
018300     PERFORM 300-READ-SHOP-IN.                                    
018400*-----------------------------------------------------------------
018500 200-TERMINATE-SHOP-MAINTENANCE.                                  
018600     PERFORM 300-WRITE-CONTROL-TOTALS.                            
018700     PERFORM 300-CLOSE-ALL-FILES.                                 
018800     PERFORM 300-DISPLAY-END-OF-JOB.                              
018900*-----------------------------------------------------------------
019000 300-OPEN-ALL-FILES.                                              
019100     OPEN    INPUT   SHOP-IN                                      
019200             I-O     SHOPMAST                                     
019300             OUTPUT  ERRRPT                                       
019400             OUTPUT  CTLFILE.                                     
019500*-----------------------------------------------------------------
019600 300-INITIALIZE-SWITCHES-AND-COUNTERS.                            
019700     INITIALIZE SWITCHES-AND-COUNTERS.                            
019800     MOVE    ZERO    TO  WS-RECS-READ                             
019900                         WS-RECS-ACCEPTED                         
020000                         WS-RECS-REJECTED.                        
020100*-----------------------------------------------------------------
020200 300-BUILD-RUN-TIMESTAMP.                                         
020300     ACCEPT  RUN-DATE-WORK   FROM DATE YYYYMMDD.                  
020400     ACCEPT  RUN-TIME-WORK   FROM TIME.                           
020500     ACCEPT  RUN-DAY-OF-WEEK FROM DAY-OF-WEEK.                    
020600     MOVE    RDW-YYYY    TO  RTS-YYYY.                            
020700     MOVE    RDW-MM      TO  RTS-MM.                              
020800     MOVE    RDW-DD      TO  RTS-DD.                              
020900     MOVE    RTW-HH      TO  RTS-HH.                              
021000     MOVE    RTW-MI      TO  RTS-MI.                              
021100     MOVE    RTW-SS      TO  RTS-SS.                              
021200*-----------------------------------------------------------------
021300 300-READ-SHOP-IN.                                                
021400     READ    SHOP-IN                                              
021500             AT END      MOVE "Y" TO SHOP-IN-EOF-SW               
021600             NOT AT END  ADD  1   TO WS-RECS-READ.                
021700*-----------------------------------------------------------------
021800* DUPLICATE CHECK -  ATTEMPT A KEYED READ OF SHOPMAST.  FOUND     
021900* MEANS THE CODE IS ALREADY ON FILE, WHICH IS THE ONLY WAY A      
022000* SHOP TRANSACTION CAN BE REJECTED -- THERE IS NO OTHER FIELD     
022100* EDIT ON THIS FILE.                                              
022200*-----------------------------------------------------------------
022300 300-VALIDATE-SHOP-RECORD.                                        
022400     MOVE    "N"         TO  DUPLICATE-SW.                        
022500     MOVE    SHIN-CODE   TO  SHOP-CODE.                           
022600     READ    SHOPMAST                                             
022700             INVALID KEY     CONTINUE                             
022800             NOT INVALID KEY MOVE "Y" TO DUPLICATE-SW.            
022900*-----------------------------------------------------------------
023000 300-DEFAULT-SHOP-FIELDS.                                         
023100     MOVE    SHIN-CODE           TO  SHOP-CODE.                   
023200     MOVE    SHIN-NAME           TO  SHOP-NAME.                   
023300     MOVE    SHIN-ADDR-LINE1     TO  SHOP-ADDR-LINE1.             
023400     MOVE    SHIN-CITY           TO  SHOP-CITY.                   
023500     MOVE    SHIN-STATE          TO  SHOP-STATE.                  
023600     MOVE    SHIN-POSTAL-CODE    TO  SHOP-POSTAL-CODE.            
023700     IF      SHIN-COUNTRY = SPACES                                
023800             MOVE "USA"          TO  SHOP-COUNTRY                 
023900     ELSE                                                         
024000             MOVE SHIN-COUNTRY   TO  SHOP-COUNTRY                 
024100     END-IF.                                                      
024200     MOVE    SHIN-PHONE          TO  SHOP-PHONE.                  
024300     MOVE    SHIN-EMAIL          TO  SHOP-EMAIL.                  
024400     SET     SHOP-ACTIVE TO TRUE.                                 
024500*-----------------------------------------------------------------
024600 300-WRITE-SHOP-MASTER.                                           
024700     WRITE   SHOP-RECORD                                          
024800             INVALID KEY                                          
024900                 DISPLAY "SHOPMNT - INVALID KEY ON WRITE - "      
025000                         SHOP-CODE.                               
025100     ADD     1   TO  WS-RECS-ACCEPTED.                            
025200*-----------------------------------------------------------------
025300 300-WRITE-SHOP-ERROR.                                            
025400     ADD     1       TO  WS-RECS-REJECTED.                        
025500     MOVE    SPACES  TO  ERROR-DETAIL-LINE.                       
025600     MOVE    SHIN-CODE   TO  ERR-SHOP-CODE.                       
025700     MOVE    "DUPLICATE SHOP CODE - RECORD REJECTED"              
025800                     TO  ERR-REASON.                              
025900     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
026000     IF      VERBOSE-ERROR-LISTING                                
026100             DISPLAY "SHOPMNT REJECT - " SHIN-CODE                
026200                     " - DUPLICATE SHOP CODE"                     
026300     END-IF.                                                      
026400*-----------------------------------------------------------------
026500 300-WRITE-CONTROL-TOTALS.                                        
026600     MOVE    SPACES              TO  CONTROL-TOTALS-RECORD.       
026700     MOVE    "SHOPMAINT"         TO  CTL-PHASE-CODE.              
026800     MOVE    WS-RECS-READ        TO  CTL-READ-COUNT.              
026900     MOVE    WS-RECS-ACCEPTED    TO  CTL-ACCEPT-COUNT.            
027000     MOVE    WS-RECS-REJECTED    TO  CTL-REJECT-COUNT.            
027100     MOVE    "SHOPS ACCEPTED"    TO  CTL-LABEL-1.                 
027200     MOVE    ZERO                TO  CTL-VALUE-1.                 
027300     MOVE    "SHOPS REJECTED"    TO  CTL-LABEL-2.                 
027400     MOVE    ZERO                TO  CTL-VALUE-2.                 
027500     WRITE   CONTROL-TOTALS-RECORD.                               
027600*-----------------------------------------------------------------
027700 300-CLOSE-ALL-FILES.                                             
027800     CLOSE   SHOP-IN                                              
027900             SHOPMAST                                             
028000             ERRRPT                                               
028100             CTLFILE.                                             
028200*-----------------------------------------------------------------
028300 300-DISPLAY-END-OF-JOB.                                          
028400     DISPLAY "SHOPMNT - SHOP MAINTENANCE COMPLETE - "             
028500             WEEKDAY(RUN-DAY-OF-WEEK).                            
028600     DISPLAY "  SHOPS READ. . . . . : " WS-RECS-READ.             
028700     DISPLAY "  SHOPS ACCEPTED . . .: " WS-RECS-ACCEPTED.         
028800     DISPLAY "  SHOPS REJECTED . . .: " WS-RECS-REJECTED.         
