000100******************************************************************
000200* CTLREC    -  RUN CONTROL TOTALS CARRY-FORWARD RECORD (CTLFILE)  
000300*                                                                 
000400*    ONE RECORD PER PHASE OF THE NIGHTLY RUN, WRITTEN BY EACH     
000500*    PROGRAM AS IT FINISHES AND READ BACK BY STATRPT SO THE       
000600*    END-OF-JOB RUN CONTROL TOTALS SECTION CAN BE PRINTED AFTER   
000700*    ALL SEVEN STEPS HAVE RUN.  CTL-VALUE-1/2 AND CTL-LABEL-1/2   
000800*    ARE GENERIC -- THEIR MEANING FOR A GIVEN PHASE IS WHATEVER   
000900*    THE WRITING PROGRAM PUT IN THE LABEL, SEE EACH PROGRAM'S     
001000*    900-WRITE-CONTROL-TOTALS PARAGRAPH.                          
001100*------------------------------------------------------------     
001200* MAINTENANCE HISTORY                                             
001300*    91/02/14  DLP  ORIGINAL LAYOUT, CARRIES READ/ACCEPT/REJECT   
001400*                   PLUS TWO GENERIC LABELLED AMOUNTS.            
001500******************************************************************
001600 01  CONTROL-TOTALS-RECORD.                                       
001700     05  CTL-PHASE-CODE          PIC X(10).                       
001800     05  CTL-READ-COUNT          PIC S9(07).                      
001900     05  CTL-ACCEPT-COUNT        PIC S9(07).                      
002000     05  CTL-REJECT-COUNT        PIC S9(07).                      
002100     05  CTL-LABEL-1             PIC X(20).                       
002200     05  CTL-VALUE-1             PIC S9(13)V99.                   
002300     05  CTL-LABEL-2             PIC X(20).                       
002400     05  CTL-VALUE-2             PIC S9(13)V99.                   
002500     05  FILLER                  PIC X(09).                       
