000100******************************************************************
000200* STATRPT   -  NIGHTLY BATCH JOB, STEP 7 -  INVENTORY STATUS      
000300*              REPORT AND RUN CONTROL TOTALS                      
000400*                                                                 
000500*    LAST STEP OF THE NIGHTLY RUN.  PASSES STOCKMAS TO PRINT THE  
000600*    INVENTORY STATUS REPORT (ONE LINE PER PRODUCT, FLAGGED LOW,  
000700*    REORDER OR OUT-OF-STOCK), THEN PASSES RSVFILE TO COUNT       
000800*    RESERVATIONS STILL PENDING, THEN READS BACK EVERY CONTROL    
000900*    TOTALS RECORD WRITTEN BY THE SIX EARLIER STEPS AND PRINTS    
001000*    THE RUN CONTROL TOTALS SECTION SO OPS HAS ONE PAGE THAT      
001100*    SHOWS THE WHOLE NIGHT'S WORK.                                
001200*------------------------------------------------------------     
001300* MAINTENANCE HISTORY                                             
001400*    91/02/14  DLP  ORIGINAL PROGRAM, INVENTORY STATUS REPORT     
001500*                   ONLY.                                         
001600*    95/08/30  MTV  ADDED THE RUN CONTROL TOTALS SECTION SO ONE   
001700*                   REPORT COVERS THE WHOLE NIGHT (REQ #2261).    
001800*    96/01/22  MTV  UPSI-0 NOW ECHOES LOW/REORDER/OUT-OF-STOCK    
001900*                   LINES TO THE CONSOLE AS THEY PRINT.           
002000*    98/11/09  MTV  Y2K -  RUN DATE ON THE REPORT TITLE REBUILT   
002100*                   AS CCYY/MM/DD (Y2K #4471).                    
002200******************************************************************
002300 IDENTIFICATION              DIVISION.                            
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 STATUS-REPORT.                       
002600 AUTHOR.                     D. L. PATEL.                         
002700 INSTALLATION.               MIDLAND MERCANTILE DATA PROCESSING.  
002800 DATE-WRITTEN.               02/14/91.                            
002900 DATE-COMPILED.                                                   
003000 SECURITY.                   COMPANY CONFIDENTIAL.                
003100*-----------------------------------------------------------------
003200 ENVIRONMENT                 DIVISION.                            
003300*-----------------------------------------------------------------
003400 CONFIGURATION               SECTION.                             
003500 SOURCE-COMPUTER.            IBM-370.                             
003600 OBJECT-COMPUTER.            IBM-370.                             
003700 SPECIAL-NAMES.                                                   
003800     C01 IS TOP-OF-FORM                                           
003900     UPSI-0 ON STATUS IS     CONSOLE-STOCK-ECHO                   
004000            OFF STATUS IS    NO-CONSOLE-STOCK-ECHO.               
004100*-----------------------------------------------------------------
004200 INPUT-OUTPUT                SECTION.                             
004300 FILE-CONTROL.                                                    
004400     SELECT  STOCKMAS                                             
004500             ASSIGN TO       "STOCKMAS"                           
004600             ORGANIZATION IS INDEXED                              
004700             ACCESS MODE IS  SEQUENTIAL                           
004800             RECORD KEY IS   STK-PROD-CODE                        
004900             FILE STATUS IS  STOCKMAS-STATUS.                     
005000                                                                  
005100     SELECT  RSVFILE                                              
005200             ASSIGN TO       "RSVFILE"                            
005300             ORGANIZATION IS INDEXED                              
005400             ACCESS MODE IS  SEQUENTIAL                           
005500             RECORD KEY IS   RSV-CODE                             
005600             FILE STATUS IS  RSVFILE-STATUS.                      
005700                                                                  
005800     SELECT  CTLFILE                                              
005900             ASSIGN TO       "CTLFILE"                            
006000             ORGANIZATION IS LINE SEQUENTIAL.                     
006100                                                                  
006200     SELECT  STATRPT-OUT                                          
006300             ASSIGN TO       "STATRPT-OUT"                        
006400             ORGANIZATION IS LINE SEQUENTIAL.                     
006500*-----------------------------------------------------------------
006600 DATA                        DIVISION.                            
006700*-----------------------------------------------------------------
006800 FILE                        SECTION.                             
006900 FD  STOCKMAS                                                     
007000     RECORD CONTAINS 60 CHARACTERS                                
007100     DATA RECORD IS STOCK-RECORD.                                 
007200 COPY STOKREC.                                                    
007300                                                                  
007400 FD  RSVFILE                                                      
007500     RECORD CONTAINS 75 CHARACTERS                                
007600     DATA RECORD IS RESERVATION-RECORD.                           
007700 COPY RSVREC.                                                     
007800                                                                  
007900 FD  CTLFILE                                                      
008000     RECORD CONTAINS 90 CHARACTERS                                
008100     DATA RECORD IS CONTROL-TOTALS-RECORD.                        
008200 COPY CTLREC.                                                     
008300                                                                  
008400 FD  STATRPT-OUT                                                  
008500     RECORD CONTAINS 80 CHARACTERS                                
008600     DATA RECORD IS REPORT-LINE-OUT.                              
008700 01  REPORT-LINE-OUT              PIC X(80).                      
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE             SECTION.                             
009000*-----------------------------------------------------------------
009100 77  WS-PRODUCTS-READ         PIC S9(05)  COMP  VALUE ZERO.       
009200 77  WS-LOW-STOCK-COUNT       PIC S9(05)  COMP  VALUE ZERO.       
009300 77  WS-OUT-OF-STOCK-COUNT    PIC S9(05)  COMP  VALUE ZERO.       
009400 77  WS-REORDER-COUNT         PIC S9(05)  COMP  VALUE ZERO.       
009500 77  WS-PENDING-RESERVATIONS  PIC S9(05)  COMP  VALUE ZERO.       
009600 77  WS-LINE-COUNT            PIC S9(03)  COMP  VALUE ZERO.       
009700                                                                  
009800 01  WS-TOTAL-AVAILABLE           PIC S9(09)      VALUE ZERO.     
009900 01  WS-TOTAL-RESERVED            PIC S9(09)      VALUE ZERO.     
010000 01  WS-STOCK-TOTAL-QTY           PIC S9(07)      VALUE ZERO.     
010100                                                                  
010200 01  SWITCHES-AND-COUNTERS.                                       
010300     05  STOCKMAS-EOF-SW         PIC X(01) VALUE "N".             
010400         88  STOCKMAS-EOF                  VALUE "Y".             
010500     05  RSVFILE-EOF-SW          PIC X(01) VALUE "N".             
010600         88  RSVFILE-EOF                   VALUE "Y".             
010700     05  CTLFILE-EOF-SW          PIC X(01) VALUE "N".             
010800         88  CTLFILE-EOF                   VALUE "Y".             
010900     05  STOCK-FLAG-SW           PIC X(01) VALUE "N".             
011000         88  STOCK-FLAG-SET                VALUE "Y".             
011100                                                                  
011200 01  FILE-STATUS-FIELDS.                                          
011300     05  STOCKMAS-STATUS         PIC X(02).                       
011400     05  RSVFILE-STATUS          PIC X(02).                       
011500     05  FS-STATUS-BREAKDOWN REDEFINES STOCKMAS-STATUS.           
011600         10  FS-STATUS-1         PIC X(01).                       
011700         10  FS-STATUS-2         PIC X(01).                       
011800     05  FS-STATUS-BREAKDOWN-2 REDEFINES RSVFILE-STATUS.          
011900         10  FS2-STATUS-1        PIC X(01).                       
012000         10  FS2-STATUS-2        PIC X(01).                       
012100                                                                  
012200 01  DAY-RECORD.                                                  
012300     05  FILLER              PIC X(09) VALUE "Monday".            
012400     05  FILLER              PIC X(09) VALUE "Tuesday".           
012500     05  FILLER              PIC X(09) VALUE "Wednesday".         
012600     05  FILLER              PIC X(09) VALUE "Thursday".          
012700     05  FILLER              PIC X(09) VALUE "Friday".            
012800     05  FILLER              PIC X(09) VALUE "Saturday".          
012900     05  FILLER              PIC X(09) VALUE "Sunday".            
013000 01  DAY-TABLE REDEFINES DAY-RECORD.                              
013100     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.            
013200                                                                  
013300 01  RUN-DATE-WORK.                                               
013400     05  RDW-YYYY                PIC 9(04).                       
013500     05  RDW-MM                  PIC 9(02).                       
013600     05  RDW-DD                  PIC 9(02).                       
013700 01  RUN-DAY-OF-WEEK             PIC 9(01).                       
013800                                                                  
013900* TITLE, HEADER, DETAIL, TOTAL AND FOOTER LINES FOR THE           
014000* INVENTORY STATUS REPORT.                                        
014100 01  RPT-TITLE.                                                   
014200     05  FILLER              PIC X(09) VALUE SPACES.              
014300     05  FILLER              PIC X(31)                            
014400                         VALUE "INVENTORY STATUS REPORT FOR (".   
014500     05  DAY-NAME            PIC X(10).                           
014600     05  DSP-DATE.                                                
014700         10  DSP-YEAR        PIC 9(04).                           
014800         10  FILLER          PIC X(01) VALUE "/".                 
014900         10  DSP-MONTH       PIC 9(02).                           
015000         10  FILLER          PIC X(01) VALUE "/".                 
015100         10  DSP-DAY         PIC 9(02).                           
015200     05  FILLER              PIC X(01) VALUE ")".                 
015300     05  FILLER              PIC X(15) VALUE SPACES.              
015400                                                                  
015500 01  RPT-HEADER.                                                  
015600     05  FILLER              PIC X(01) VALUE SPACES.              
015700     05  FILLER              PIC X(12) VALUE "PRODUCT CODE".      
015800     05  FILLER              PIC X(11) VALUE "AVAILABLE".         
015900     05  FILLER              PIC X(10) VALUE "RESERVED".          
016000     05  FILLER              PIC X(08) VALUE "TOTAL".             
016100     05  FILLER              PIC X(06) VALUE "MIN".               
016200     05  FILLER              PIC X(09) VALUE "REORDER".           
016300     05  FILLER              PIC X(10) VALUE "FLAGS".             
016400     05  FILLER              PIC X(13) VALUE SPACES.              
016500                                                                  
016600 01  RPT-DETAIL.                                                  
016700     05  FILLER              PIC X(01) VALUE SPACES.              
016800     05  RD-PROD-CODE        PIC X(10).                           
016900     05  FILLER              PIC X(02) VALUE SPACES.              
017000     05  RD-AVAILABLE        PIC ---,---,--9.                     
017100     05  FILLER              PIC X(02) VALUE SPACES.              
017200     05  RD-RESERVED         PIC ---,---,--9.                     
017300     05  FILLER              PIC X(02) VALUE SPACES.              
017400     05  RD-TOTAL            PIC ---,---,--9.                     
017500     05  FILLER              PIC X(02) VALUE SPACES.              
017600     05  RD-MIN-STOCK        PIC ---,---,--9.                     
017700     05  FILLER              PIC X(01) VALUE SPACES.              
017800     05  RD-REORDER-POINT    PIC ---,---,--9.                     
017900     05  FILLER              PIC X(01) VALUE SPACES.              
018000     05  RD-FLAGS            PIC X(12).                           
018100                                                                  
018200 01  RPT-TOTAL.                                                   
018300     05  FILLER              PIC X(02) VALUE SPACES.              
018400     05  FILLER              PIC X(20)                            
018500                             VALUE "TOTAL AVAILABLE . .".         
018600     05  RT-TOTAL-AVAILABLE  PIC ---,---,--9.                     
018700     05  FILLER              PIC X(04) VALUE SPACES.              
018800     05  FILLER              PIC X(17) VALUE "TOTAL RESERVED. .". 
018900     05  RT-TOTAL-RESERVED   PIC ---,---,--9.                     
019000                                                                  
019100 01  RPT-FOOTER.                                                  
019200     05  FILLER              PIC X(02) VALUE SPACES.              
019300     05  RF-LABEL            PIC X(30).                           
019400     05  RF-COUNT            PIC ZZZ,ZZ9.                         
019500                                                                  
019600* TITLE, HEADER AND DETAIL LINES FOR THE RUN CONTROL TOTALS       
019700* SECTION, WRITTEN FROM THE CTLFILE RECORDS THE OTHER SIX         
019800* STEPS LEFT BEHIND.                                              
019900 01  CTL-TITLE.                                                   
020000     05  FILLER              PIC X(20) VALUE SPACES.              
020100     05  FILLER              PIC X(30)                            
020200                             VALUE "RUN CONTROL TOTALS".          
020300                                                                  
020400 01  CTL-HEADER.                                                  
020500     05  FILLER              PIC X(01) VALUE SPACES.              
020600     05  FILLER              PIC X(11) VALUE "PHASE".             
020700     05  FILLER              PIC X(07) VALUE "READ".              
020800     05  FILLER              PIC X(09) VALUE "ACCEPTED".          
020900     05  FILLER              PIC X(09) VALUE "REJECTED".          
021000     05  FILLER              PIC X(22) VALUE "LABEL / VALUE".     
021100                                                                  
021200 01  CTL-DETAIL.                                                  
021300     05  FILLER              PIC X(01) VALUE SPACES.              
021400     05  CD-PHASE-CODE       PIC X(10).                           
021500     05  FILLER              PIC X(01) VALUE SPACES.              
021600     05  CD-READ-COUNT       PIC ---,--9.                         
021700     05  FILLER              PIC X(01) VALUE SPACES.              
021800     05  CD-ACCEPT-COUNT     PIC ---,--9.                         
021900     05  FILLER              PIC X(01) VALUE SPACES.              
022000     05  CD-REJECT-COUNT     PIC ---,--9.                         
022100     05  FILLER              PIC X(02) VALUE SPACES.              
022200     05  CD-LABEL-1          PIC X(20).                           
022300     05  CD-VALUE-1          PIC ----,---,---,--9.99.             
022400                                                                  
022500 01  CTL-DETAIL-2.                                                
022600     05  FILLER              PIC X(46) VALUE SPACES.              
022700     05  CD2-LABEL-2         PIC X(20).                           
022800     05  CD2-VALUE-2         PIC ----,---,---,--9.99.             
022900*-----------------------------------------------------------------
023000 PROCEDURE                   DIVISION.                            
023100*-----------------------------------------------------------------
023200 100-STATUS-REPORT.                                               
023300     PERFORM 200-INITIATE-STATUS-REPORT.                          
023400     PERFORM 200-PROCEED-STOCKMAS-PASS                            
023500                             UNTIL STOCKMAS-EOF.                  
023600     PERFORM 200-FINISH-STOCKMAS-PASS.                            
023700     PERFORM 200-PROCEED-RSVFILE-PASS                             
023800                             UNTIL RSVFILE-EOF.                   
023900     PERFORM 200-PRINT-RUN-CONTROL-TOTALS.                        
024000     PERFORM 200-TERMINATE-STATUS-REPORT.                         
024100                                                                  
024200     STOP RUN.                                                    
024300*-----------------------------------------------------------------
024400 200-INITIATE-STATUS-REPORT.                                      
024500     OPEN    INPUT   STOCKMAS                                     
024600             INPUT   RSVFILE                                      
024700             INPUT   CTLFILE                                      
024800             OUTPUT  STATRPT-OUT.                                 
024900     PERFORM 300-BUILD-RUN-DATE.                                  
025000     PERFORM 300-PRINT-STOCK-REPORT-TITLE.                        
025100     PERFORM 300-PRINT-STOCK-REPORT-HEADER.                       
025200     PERFORM 300-READ-STOCKMAS.                                   
025300*-----------------------------------------------------------------
025400 200-PROCEED-STOCKMAS-PASS.                                       
025500     IF      WS-LINE-COUNT > 20                                   
025600             PERFORM 300-STOCK-REPORT-PAGESKIP                    
025700     END-IF.                                                      
025800     PERFORM 300-EVALUATE-STOCK-FLAGS.                            
025900     PERFORM 300-PRINT-STOCK-DETAIL.                              
026000     PERFORM 300-READ-STOCKMAS.                                   
026100*-----------------------------------------------------------------
026200 200-FINISH-STOCKMAS-PASS.                                        
026300     PERFORM 300-PRINT-STOCK-REPORT-TOTAL.                        
026400     PERFORM 300-PRINT-STOCK-REPORT-FOOTER.                       
026500     CLOSE   STOCKMAS.                                            
026600     PERFORM 300-READ-RSVFILE.                                    
026700*-----------------------------------------------------------------
026800 200-PROCEED-RSVFILE-PASS.                                        
026900     IF      RSV-PENDING                                          
027000             ADD  1  TO  WS-PENDING-RESERVATIONS                  
027100     END-IF.                                                      
027200     PERFORM 300-READ-RSVFILE.                                    
027300*-----------------------------------------------------------------
027400 200-TERMINATE-STATUS-REPORT.                                     
027500     CLOSE   RSVFILE                                              
027600             CTLFILE                                              
027700             STATRPT-OUT.                                         
027800     PERFORM 300-DISPLAY-END-OF-JOB.                              
027900*-----------------------------------------------------------------
028000 300-BUILD-RUN-DATE.                                              
028100     ACCEPT  RUN-DATE-WORK   FROM DATE YYYYMMDD.                  
028200     ACCEPT  RUN-DAY-OF-WEEK FROM DAY-OF-WEEK.                    
028300     MOVE    RDW-YYYY    TO  DSP-YEAR.                            
028400     MOVE    RDW-MM      TO  DSP-MONTH.                           
028500     MOVE    RDW-DD      TO  DSP-DAY.                             
028600     MOVE    WEEKDAY(RUN-DAY-OF-WEEK)    TO  DAY-NAME.            
028700*-----------------------------------------------------------------
028800 300-PRINT-STOCK-REPORT-TITLE.                                    
028900     WRITE   REPORT-LINE-OUT     FROM RPT-TITLE                   
029000             AFTER ADVANCING TOP-OF-FORM.                         
029100*-----------------------------------------------------------------
029200 300-PRINT-STOCK-REPORT-HEADER.                                   
029300     WRITE   REPORT-LINE-OUT     FROM RPT-HEADER                  
029400             AFTER ADVANCING 2 LINES.                             
029500     MOVE    ZERO                TO  WS-LINE-COUNT.               
029600*-----------------------------------------------------------------
029700 300-STOCK-REPORT-PAGESKIP.                                       
029800     WRITE   REPORT-LINE-OUT     FROM RPT-TITLE                   
029900             AFTER ADVANCING TOP-OF-FORM.                         
030000     PERFORM 300-PRINT-STOCK-REPORT-HEADER.                       
030100*-----------------------------------------------------------------
030200 300-READ-STOCKMAS.                                               
030300     READ    STOCKMAS                                             
030400             AT END      MOVE "Y" TO STOCKMAS-EOF-SW              
030500             NOT AT END  ADD 1 TO WS-PRODUCTS-READ                
030600                         ADD 1 TO WS-LINE-COUNT.                  
030700*-----------------------------------------------------------------
030800 300-EVALUATE-STOCK-FLAGS.                                        
030900     MOVE    "N"                 TO  STOCK-FLAG-SW.               
031000     MOVE    SPACES              TO  RD-FLAGS.                    
031100     COMPUTE WS-STOCK-TOTAL-QTY = STK-AVAILABLE-QTY               
031200                                 + STK-RESERVED-QTY.              
031300     ADD     STK-AVAILABLE-QTY   TO  WS-TOTAL-AVAILABLE.          
031400     ADD     STK-RESERVED-QTY    TO  WS-TOTAL-RESERVED.           
031500     IF      STK-AVAILABLE-QTY = ZERO                             
031600             ADD  1  TO  WS-OUT-OF-STOCK-COUNT                    
031700             MOVE "Y"            TO  STOCK-FLAG-SW                
031800             IF  STK-AVAILABLE-QTY <= STK-REORDER-POINT           
031900                 MOVE "OUT REORDER"  TO  RD-FLAGS                 
032000                 ADD  1  TO  WS-REORDER-COUNT                     
032100             ELSE                                                 
032200                 MOVE "OUT"          TO  RD-FLAGS                 
032300             END-IF                                               
032400     ELSE                                                         
032500             IF  STK-AVAILABLE-QTY <  STK-MIN-STOCK               
032600                 ADD  1  TO  WS-LOW-STOCK-COUNT                   
032700                 MOVE "Y"        TO  STOCK-FLAG-SW                
032800                 IF  STK-AVAILABLE-QTY <= STK-REORDER-POINT       
032900                     MOVE "LOW REORDER"  TO  RD-FLAGS             
033000                     ADD  1  TO  WS-REORDER-COUNT                 
033100                 ELSE                                             
033200                     MOVE "LOW"          TO  RD-FLAGS             
033300                 END-IF                                           
033400             ELSE                                                 
033500                 IF  STK-AVAILABLE-QTY <= STK-REORDER-POINT       
033600                     MOVE "REORDER"      TO  RD-FLAGS             
033700                     ADD  1  TO  WS-REORDER-COUNT                 
033800                     MOVE "Y"        TO  STOCK-FLAG-SW            
033900                 END-IF                                           
034000             END-IF                                               
034100     END-IF.                                                      
034200     IF      STOCK-FLAG-SET                                       
034300     AND     CONSOLE-STOCK-ECHO                                   
034400             DISPLAY "STATRPT - " STK-PROD-CODE " - " RD-FLAGS    
034500     END-IF.                                                      
034600*-----------------------------------------------------------------
034700 300-PRINT-STOCK-DETAIL.                                          
034800     MOVE    STK-PROD-CODE       TO  RD-PROD-CODE.                
034900     MOVE    STK-AVAILABLE-QTY   TO  RD-AVAILABLE.                
035000     MOVE    STK-RESERVED-QTY    TO  RD-RESERVED.                 
035100     MOVE    WS-STOCK-TOTAL-QTY  TO  RD-TOTAL.                    
035200     MOVE    STK-MIN-STOCK       TO  RD-MIN-STOCK.                
035300     MOVE    STK-REORDER-POINT   TO  RD-REORDER-POINT.            
035400     WRITE   REPORT-LINE-OUT     FROM RPT-DETAIL                  
035500             AFTER ADVANCING 1 LINE.                              
035600*-----------------------------------------------------------------
035700 300-PRINT-STOCK-REPORT-TOTAL.                                    
035800     MOVE    WS-TOTAL-AVAILABLE  TO  RT-TOTAL-AVAILABLE.          
035900     MOVE    WS-TOTAL-RESERVED   TO  RT-TOTAL-RESERVED.           
036000     WRITE   REPORT-LINE-OUT     FROM RPT-TOTAL                   
036100             AFTER ADVANCING 2 LINES.                             
036200*-----------------------------------------------------------------
036300 300-PRINT-STOCK-REPORT-FOOTER.                                   
036400     MOVE    "PRODUCTS ON FILE . . . . . . ."  TO  RF-LABEL.      
036500     MOVE    WS-PRODUCTS-READ    TO  RF-COUNT.                    
036600     WRITE   REPORT-LINE-OUT     FROM RPT-FOOTER                  
036700             AFTER ADVANCING 2 LINES.                             
036800     MOVE    "LOW STOCK PRODUCTS . . . . . ."  TO  RF-LABEL.      
036900     MOVE    WS-LOW-STOCK-COUNT  TO  RF-COUNT.                    
037000     WRITE   REPORT-LINE-OUT     FROM RPT-FOOTER                  
037100             AFTER ADVANCING 1 LINE.                              
037200     MOVE    "AT OR BELOW REORDER POINT . ."  TO  RF-LABEL.       
037300     MOVE    WS-REORDER-COUNT    TO  RF-COUNT.                    
037400     WRITE   REPORT-LINE-OUT     FROM RPT-FOOTER                  
037500             AFTER ADVANCING 1 LINE.                              
037600     MOVE    "OUT OF STOCK PRODUCTS. . . . ."  TO  RF-LABEL.      
037700     MOVE    WS-OUT-OF-STOCK-COUNT TO RF-COUNT.                   
037800     WRITE   REPORT-LINE-OUT     FROM RPT-FOOTER                  
037900             AFTER ADVANCING 1 LINE.                              
038000*-----------------------------------------------------------------
038100 300-READ-RSVFILE.                                                
038200     READ    RSVFILE                                              
038300             AT END      MOVE "Y" TO RSVFILE-EOF-SW.              
038400*-----------------------------------------------------------------
038500 200-PRINT-RUN-CONTROL-TOTALS.                                    
038600     MOVE    "PENDING RESERVATIONS. . . . ."  TO  RF-LABEL.       
038700     MOVE    WS-PENDING-RESERVATIONS TO RF-COUNT.                 
038800     WRITE   REPORT-LINE-OUT     FROM RPT-FOOTER                  
038900             AFTER ADVANCING 1 LINE.                              
039000     WRITE   REPORT-LINE-OUT     FROM CTL-TITLE                   
039100             AFTER ADVANCING TOP-OF-FORM.                         
039200     WRITE   REPORT-LINE-OUT     FROM CTL-HEADER                  
039300             AFTER ADVANCING 2 LINES.                             
039400     PERFORM 300-READ-CTLFILE.                                    
039500     PERFORM 300-PROCEED-CONTROL-TOTALS                           
039600                             UNTIL CTLFILE-EOF.                   
039700*-----------------------------------------------------------------
039800 300-READ-CTLFILE.                                                
039900     READ    CTLFILE                                              
040000             AT END      MOVE "Y" TO CTLFILE-EOF-SW.              
040100*-----------------------------------------------------------------
040200 300-PROCEED-CONTROL-TOTALS.                                      
040300     PERFORM 300-PRINT-ONE-CONTROL-TOTALS-RECORD.                 
040400     PERFORM 300-READ-CTLFILE.                                    
040500*-----------------------------------------------------------------
040600 300-PRINT-ONE-CONTROL-TOTALS-RECORD.                             
040700     MOVE    CTL-PHASE-CODE      TO  CD-PHASE-CODE.               
040800     MOVE    CTL-READ-COUNT      TO  CD-READ-COUNT.               
040900     MOVE    CTL-ACCEPT-COUNT    TO  CD-ACCEPT-COUNT.             
041000     MOVE    CTL-REJECT-COUNT    TO  CD-REJECT-COUNT.             
041100     MOVE    CTL-LABEL-1         TO  CD-LABEL-1.                  
041200     MOVE    CTL-VALUE-1         TO  CD-VALUE-1.                  
041300     WRITE   REPORT-LINE-OUT     FROM CTL-DETAIL                  
041400             AFTER ADVANCING 1 LINE.                              
041500     MOVE    CTL-LABEL-2         TO  CD2-LABEL-2.                 
041600     MOVE    CTL-VALUE-2         TO  CD2-VALUE-2.                 
041700     WRITE   REPORT-LINE-OUT     FROM CTL-DETAIL-2                
041800             AFTER ADVANCING 1 LINE.                              
041900*-----------------------------------------------------------------
042000 300-DISPLAY-END-OF-JOB.                                          
042100     DISPLAY "STATRPT - STATUS REPORT COMPLETE - "                
042200             WEEKDAY(RUN-DAY-OF-WEEK).                            
042300     DISPLAY "  PRODUCTS ON STOCKMAS. . .: " WS-PRODUCTS-READ.    
042400     DISPLAY "  LOW STOCK PRODUCTS. . . .: " WS-LOW-STOCK-COUNT.  
042500     DISPLAY "  OUT OF STOCK PRODUCTS. . : "                      
042600             WS-OUT-OF-STOCK-COUNT.                               
042700     DISPLAY "  PENDING RESERVATIONS. . .: "                      
042800             WS-PENDING-RESERVATIONS.                             
