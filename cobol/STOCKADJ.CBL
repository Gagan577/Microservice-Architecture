000100******************************************************************
000200* STOCKADJ  -  NIGHTLY BATCH JOB, STEP 3 -  STOCK ADJUSTMENTS     
000300*                                                                 
000400*    READS THE STOCK ADJUSTMENT TRANSACTION FILE (ADJ-IN) AND     
000500*    APPLIES EACH RECEIPT (STOCK IN) OR SHIPMENT/DAMAGE (STOCK    
000600*    OUT) AGAINST THE STOCK MASTER (STOCKMAS), KEYED RANDOM BY    
000700*    PRODUCT CODE.  A STOCK-IN ALWAYS SUCCEEDS.  A STOCK-OUT      
000800*    THAT WOULD DRIVE AVAILABLE-QTY NEGATIVE IS REJECTED TO       
000900*    ERRRPT AS INSUFFICIENT STOCK.  A PRODUCT CODE NOT FOUND ON   
001000*    STOCKMAS IS ALSO REJECTED.  EVERY ACCEPTED ADJUSTMENT        
001100*    WRITES ONE MOVEMENT JOURNAL RECORD (MOVJRNL).                
001200*------------------------------------------------------------     
001300* MAINTENANCE HISTORY                                             
001400*    88/04/09  RSK  ORIGINAL PROGRAM.                             
001500*    90/06/25  DLP  SPLIT AVAILABLE/RESERVED ON STOCKMAS MEANT    
001600*                   THIS PROGRAM NOW TOUCHES AVAILABLE-QTY ONLY,  
001700*                   RESERVED-QTY IS ORDRPROC'S TERRITORY.         
001800*    93/09/20  DLP  ADJ-REFERENCE CARRIED THROUGH TO THE          
001900*                   MOVEMENT JOURNAL RECORD (TKT 271).            
002000*    96/03/04  MTV  INSUFFICIENT STOCK REJECT NOW CARRIES BOTH    
002100*                   THE REQUESTED AND AVAILABLE QUANTITY ON THE   
002200*                   ERROR LINE, OPERATIONS WAS GUESSING BEFORE.   
002300*    98/11/09  MTV  Y2K -  RUN-TIMESTAMP REBUILT AS CCYYMMDDHHMISS
002400*                   THROUGHOUT (Y2K #4471).                       
002500*    99/03/22  MTV  CTL-VALUE-1/2 WERE HARDWIRED TO ZERO -- THE   
002600*                   RUN CONTROL TOTALS NEVER SHOWED THE UNITS     
002700*                   ACTUALLY MOVED.  ADDED WS-TOTAL-UNITS-IN/OUT  
002800*                   AND CARRIED THEM THROUGH (TKT 402).           
002900*    99/03/22  MTV  EVALUATE ON ADJ-TYPE HAD NO WHEN OTHER -- A   
003000*                   BAD TYPE CODE FELL THROUGH UNCOUNTED, NOT     
003100*                   READ AS ACCEPTED OR REJECTED.  NOW REJECTED   
003200*                   TO ERRRPT LIKE ANY OTHER BAD RECORD (TKT 402).
003300******************************************************************
003400 IDENTIFICATION              DIVISION.                            
003500*-----------------------------------------------------------------
003600 PROGRAM-ID.                 STOCK-ADJUSTMENT.                    
003700 AUTHOR.                     R. S. KOWALSKI.                      
003800 INSTALLATION.               MIDLAND MERCANTILE DATA PROCESSING.  
003900 DATE-WRITTEN.               04/09/88.                            
004000 DATE-COMPILED.                                                   
004100 SECURITY.                   COMPANY CONFIDENTIAL.                
004200*-----------------------------------------------------------------
004300 ENVIRONMENT                 DIVISION.                            
004400*-----------------------------------------------------------------
004500 CONFIGURATION               SECTION.                             
004600 SOURCE-COMPUTER.            IBM-370.                             
004700 OBJECT-COMPUTER.            IBM-370.                             
004800 SPECIAL-NAMES.                                                   
004900     UPSI-0 ON STATUS IS     VERBOSE-ERROR-LISTING                
005000            OFF STATUS IS    SUMMARY-ERROR-LISTING.               
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT                SECTION.                             
005300 FILE-CONTROL.                                                    
005400     SELECT  ADJ-IN                                               
005500             ASSIGN TO       "ADJ-IN"                             
005600             ORGANIZATION IS LINE SEQUENTIAL.                     
005700                                                                  
005800     SELECT  STOCKMAS                                             
005900             ASSIGN TO       "STOCKMAS"                           
006000             ORGANIZATION IS INDEXED                              
006100             ACCESS MODE IS  DYNAMIC                              
006200             RECORD KEY IS   STK-PROD-CODE                        
006300             FILE STATUS IS  STOCKMAS-STATUS.                     
006400                                                                  
006500     SELECT  MOVJRNL                                              
006600             ASSIGN TO       "MOVJRNL"                            
006700             ORGANIZATION IS LINE SEQUENTIAL.                     
006800                                                                  
006900     SELECT  ERRRPT                                               
007000             ASSIGN TO       "ERRRPT"                             
007100             ORGANIZATION IS LINE SEQUENTIAL.                     
007200                                                                  
007300     SELECT  CTLFILE                                              
007400             ASSIGN TO       "CTLFILE"                            
007500             ORGANIZATION IS LINE SEQUENTIAL.                     
007600*-----------------------------------------------------------------
007700 DATA                        DIVISION.                            
007800*-----------------------------------------------------------------
007900 FILE                        SECTION.                             
008000 FD  ADJ-IN                                                       
008100     RECORD CONTAINS 70 CHARACTERS                                
008200     DATA RECORD IS STOCK-ADJUSTMENT-RECORD.                      
008300 COPY ADJREC.                                                     
008400                                                                  
008500 FD  STOCKMAS                                                     
008600     RECORD CONTAINS 60 CHARACTERS                                
008700     DATA RECORD IS STOCK-RECORD.                                 
008800 COPY STOKREC.                                                    
008900                                                                  
009000 FD  MOVJRNL                                                      
009100     RECORD CONTAINS 120 CHARACTERS                               
009200     DATA RECORD IS MOVEMENT-RECORD.                              
009300 COPY MOVREC.                                                     
009400                                                                  
009500 FD  ERRRPT                                                       
009600     RECORD CONTAINS 100 CHARACTERS                               
009700     DATA RECORD IS ERROR-LINE.                                   
009800 01  ERROR-LINE                  PIC X(100).                      
009900                                                                  
010000 FD  CTLFILE                                                      
010100     RECORD CONTAINS 90 CHARACTERS                                
010200     DATA RECORD IS CONTROL-TOTALS-RECORD.                        
010300 COPY CTLREC.                                                     
010400*-----------------------------------------------------------------
010500 WORKING-STORAGE             SECTION.                             
010600*-----------------------------------------------------------------
010700 77  WS-RECS-READ             PIC S9(07)  COMP  VALUE ZERO.       
010800 77  WS-RECS-ACCEPTED         PIC S9(07)  COMP  VALUE ZERO.       
010900 77  WS-RECS-REJECTED         PIC S9(07)  COMP  VALUE ZERO.       
011000 77  WS-PREV-QTY              PIC S9(07)  COMP  VALUE ZERO.       
011100 77  WS-TOTAL-UNITS-IN        PIC S9(09)  COMP  VALUE ZERO.       
011200 77  WS-TOTAL-UNITS-OUT       PIC S9(09)  COMP  VALUE ZERO.       
011300                                                                  
011400 01  SWITCHES-AND-COUNTERS.                                       
011500     05  ADJ-IN-EOF-SW           PIC X(01) VALUE "N".             
011600         88  ADJ-IN-EOF                    VALUE "Y".             
011700     05  NOT-ON-FILE-SW          PIC X(01) VALUE "N".             
011800         88  PRODUCT-NOT-ON-FILE            VALUE "Y".            
011900     05  INSUFFICIENT-SW         PIC X(01) VALUE "N".             
012000         88  STOCK-INSUFFICIENT             VALUE "Y".            
012100                                                                  
012200 01  FILE-STATUS-FIELDS.                                          
012300     05  STOCKMAS-STATUS         PIC X(02).                       
012400     05  FS-STATUS-BREAKDOWN REDEFINES STOCKMAS-STATUS.           
012500         10  FS-STATUS-1         PIC X(01).                       
012600         10  FS-STATUS-2         PIC X(01).                       
012700                                                                  
012800 01  ERROR-DETAIL-LINE.                                           
012900     05  FILLER                  PIC X(01) VALUE SPACES.          
013000     05  ERR-PROD-CODE           PIC X(10).                       
013100     05  FILLER                  PIC X(02) VALUE SPACES.          
013200     05  ERR-REASON              PIC X(40).                       
013300     05  FILLER                  PIC X(01) VALUE SPACES.          
013400     05  ERR-REQUESTED-QTY       PIC ---,---,--9.                 
013500     05  FILLER                  PIC X(01) VALUE SPACES.          
013600     05  ERR-AVAILABLE-QTY       PIC ---,---,--9.                 
013700     05  FILLER                  PIC X(11) VALUE SPACES.          
013800                                                                  
013900 01  DAY-RECORD.                                                  
014000     05  FILLER              PIC X(09) VALUE "Monday".            
014100     05  FILLER              PIC X(09) VALUE "Tuesday".           
014200     05  FILLER              PIC X(09) VALUE "Wednesday".         
014300     05  FILLER              PIC X(09) VALUE "Thursday".          
014400     05  FILLER              PIC X(09) VALUE "Friday".            
014500     05  FILLER              PIC X(09) VALUE "Saturday".          
014600     05  FILLER              PIC X(09) VALUE "Sunday".            
014700 01  DAY-TABLE REDEFINES DAY-RECORD.                              
014800     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.            
014900                                                                  
015000 01  RUN-DATE-WORK.                                               
015100     05  RDW-YYYY                PIC 9(04).                       
015200     05  RDW-MM                  PIC 9(02).                       
015300     05  RDW-DD                  PIC 9(02).                       
015400 01  RUN-TIME-WORK.                                               
015500     05  RTW-HH                  PIC 9(02).                       
015600     05  RTW-MI                  PIC 9(02).                       
015700     05  RTW-SS                  PIC 9(02).                       
015800     05  RTW-HH00                PIC 9(02).                       
015900 01  RUN-DAY-OF-WEEK             PIC 9(01).                       
016000                                                                  
016100 01  RUN-TIMESTAMP.                                               
016200     05  RTS-YYYY                PIC 9(04).                       
016300     05  RTS-MM                  PIC 9(02).                       
016400     05  RTS-DD                  PIC 9(02).                       
016500     05  RTS-HH                  PIC 9(02).                       
016600     05  RTS-MI                  PIC 9(02).                       
016700     05  RTS-SS                  PIC 9(02).                       
016800 01  RUN-TIMESTAMP-N REDEFINES RUN-TIMESTAMP PIC 9(14).           
016900*-----------------------------------------------------------------
017000 PROCEDURE                   DIVISION.                            
017100*-----------------------------------------------------------------
017200 100-STOCK-ADJUSTMENT.                                            
017300     PERFORM 200-INITIATE-STOCK-ADJUSTMENT.                       
017400     PERFORM 200-PROCEED-STOCK-ADJUSTMENT                         
017500                             UNTIL ADJ-IN-EOF.                    
017600     PERFORM 200-TERMINATE-STOCK-ADJUSTMENT.                      
017700                                                                  
017800     STOP RUN.                                                    
017900*-----------------------------------------------------------------
018000 200-INITIATE-STOCK-ADJUSTMENT.                                   
018100     PERFORM 300-OPEN-ALL-FILES.                                  
018200     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                
018300     PERFORM 300-BUILD-RUN-TIMESTAMP.                             
018400     PERFORM 300-READ-ADJ-IN.                                     
018500*-----------------------------------------------------------------
018600 200-PROCEED-STOCK-ADJUSTMENT.                                    
018700     PERFORM 300-FIND-STOCK-RECORD.                               
018800     IF  PRODUCT-NOT-ON-FILE                                      
018900         PERFORM 400-WRITE-NOT-ON-FILE-ERROR                      
019000     ELSE                                                         
019100         EVALUATE TRUE                                            
019200             WHEN ADJ-STOCK-IN                                    
019300                 PERFORM 400-APPLY-STOCK-IN                       
019400             WHEN ADJ-STOCK-OUT                                   
019500                 PERFORM 400-APPLY-STOCK-OUT                      
019600             WHEN OTHER                                           
019700                 PERFORM 400-WRITE-UNKNOWN-TYPE-ERROR             
019800         END-EVALUATE                                             
019900     END-IF.                                                      
020000     PERFORM 300-READ-ADJ-IN.                                     
020100*-----------------------------------------------------------------
020200 200-TERMINATE-STOCK-ADJUSTMENT.                                  
020300     PERFORM 300-WRITE-CONTROL-TOTALS.                            
020400     PERFORM 300-CLOSE-ALL-FILES.                                 
020500     PERFORM 300-DISPLAY-END-OF-JOB.                              
020600*-----------------------------------------------------------------
020700 300-OPEN-ALL-FILES.                                              
020800     OPEN    INPUT   ADJ-IN                                       
020900             I-O     STOCKMAS                                     
021000             OUTPUT  MOVJRNL                                      
021100             EXTEND  ERRRPT                                       
021200             EXTEND  CTLFILE.                                     
021300*-----------------------------------------------------------------
021400 300-INITIALIZE-SWITCHES-AND-COUNTERS.                            
021500     INITIALIZE SWITCHES-AND-COUNTERS.                            
021600     MOVE    ZERO    TO  WS-RECS-READ                             
021700                         WS-RECS-ACCEPTED                         
021800                         WS-RECS-REJECTED                         
021900                         WS-TOTAL-UNITS-IN                        
022000                         WS-TOTAL-UNITS-OUT.                      
022100*-----------------------------------------------------------------
022200 300-BUILD-RUN-TIMESTAMP.                                         
022300     ACCEPT  RUN-DATE-WORK   FROM DATE YYYYMMDD.                  
022400     ACCEPT  RUN-TIME-WORK   FROM TIME.                           
022500     ACCEPT  RUN-DAY-OF-WEEK FROM DAY-OF-WEEK.                    
022600     MOVE    RDW-YYYY    TO  RTS-YYYY.                            
022700     MOVE    RDW-MM      TO  RTS-MM.                              
022800     MOVE    RDW-DD      TO  RTS-DD.                              
022900     MOVE    RTW-HH      TO  RTS-HH.                              
023000     MOVE    RTW-MI      TO  RTS-MI.                              
023100     MOVE    RTW-SS      TO  RTS-SS.                              
023200*-----------------------------------------------------------------
023300 300-READ-ADJ-IN.                                                 
023400     READ    ADJ-IN                                               
023500             AT END      MOVE "Y" TO ADJ-IN-EOF-SW                
023600             NOT AT END  ADD  1   TO WS-RECS-READ.                
023700*-----------------------------------------------------------------
023800 300-FIND-STOCK-RECORD.                                           
023900     MOVE    "N"             TO  NOT-ON-FILE-SW.                  
024000     MOVE    "N"             TO  INSUFFICIENT-SW.                 
024100     MOVE    ADJ-PROD-CODE   TO  STK-PROD-CODE.                   
024200     READ    STOCKMAS                                             
024300             INVALID KEY     MOVE "Y" TO NOT-ON-FILE-SW.          
024400*-----------------------------------------------------------------
024500* ADD STOCK -  ALWAYS SUCCEEDS FOR A PRODUCT ON FILE.             
024600*-----------------------------------------------------------------
024700 400-APPLY-STOCK-IN.                                              
024800     MOVE    STK-AVAILABLE-QTY   TO  WS-PREV-QTY.                 
024900     ADD     ADJ-QTY             TO  STK-AVAILABLE-QTY.           
025000     REWRITE STOCK-RECORD                                         
025100             INVALID KEY                                          
025200                 DISPLAY "STOCKADJ - INVALID KEY ON REWRITE - "   
025300                         STK-PROD-CODE.                           
025400     PERFORM 400-WRITE-MOVEMENT-RECORD.                           
025500     ADD     1       TO  WS-RECS-ACCEPTED.                        
025600     ADD     ADJ-QTY TO  WS-TOTAL-UNITS-IN.                       
025700*-----------------------------------------------------------------
025800* REMOVE STOCK -  ONLY WHEN AVAILABLE-QTY COVERS THE REQUEST.     
025900*-----------------------------------------------------------------
026000 400-APPLY-STOCK-OUT.                                             
026100     IF      STK-AVAILABLE-QTY < ADJ-QTY                          
026200             MOVE "Y" TO INSUFFICIENT-SW                          
026300             PERFORM 400-WRITE-INSUFFICIENT-ERROR                 
026400     ELSE                                                         
026500             MOVE STK-AVAILABLE-QTY TO WS-PREV-QTY                
026600             SUBTRACT ADJ-QTY FROM STK-AVAILABLE-QTY              
026700             REWRITE STOCK-RECORD                                 
026800                     INVALID KEY                                  
026900                         DISPLAY "STOCKADJ - INVALID KEY ON "     
027000                                 "REWRITE - " STK-PROD-CODE       
027100             PERFORM 400-WRITE-MOVEMENT-RECORD                    
027200             ADD 1 TO WS-RECS-ACCEPTED                            
027300             ADD ADJ-QTY TO WS-TOTAL-UNITS-OUT                    
027400     END-IF.                                                      
027500*-----------------------------------------------------------------
027600 400-WRITE-MOVEMENT-RECORD.                                       
027700     MOVE    SPACES              TO  MOVEMENT-RECORD.             
027800     MOVE    ADJ-PROD-CODE       TO  MOV-PROD-CODE.               
027900     IF      ADJ-STOCK-IN                                         
028000             MOVE "STOCK IN"     TO  MOV-TYPE                     
028100     ELSE                                                         
028200             MOVE "STOCK OUT"    TO  MOV-TYPE                     
028300     END-IF.                                                      
028400     MOVE    ADJ-QTY             TO  MOV-QTY.                     
028500     MOVE    WS-PREV-QTY         TO  MOV-PREV-QTY.                
028600     MOVE    STK-AVAILABLE-QTY   TO  MOV-NEW-QTY.                 
028700     MOVE    ADJ-REFERENCE       TO  MOV-REFERENCE.               
028800     MOVE    ADJ-REASON          TO  MOV-NOTES.                   
028900     WRITE   MOVEMENT-RECORD.                                     
029000*-----------------------------------------------------------------
029100 400-WRITE-NOT-ON-FILE-ERROR.                                     
029200     ADD     1       TO  WS-RECS-REJECTED.                        
029300     MOVE    SPACES  TO  ERROR-DETAIL-LINE.                       
029400     MOVE    ADJ-PROD-CODE       TO  ERR-PROD-CODE.               
029500     MOVE    "PRODUCT NOT ON STOCKMAS - RECORD REJECTED"          
029600                     TO  ERR-REASON.                              
029700     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
029800     IF      VERBOSE-ERROR-LISTING                                
029900             DISPLAY "STOCKADJ REJECT - " ADJ-PROD-CODE           
030000                     " - NOT ON STOCKMAS"                         
030100     END-IF.                                                      
030200*-----------------------------------------------------------------
030300 400-WRITE-INSUFFICIENT-ERROR.                                    
030400     ADD     1       TO  WS-RECS-REJECTED.                        
030500     MOVE    SPACES  TO  ERROR-DETAIL-LINE.                       
030600     MOVE    ADJ-PROD-CODE       TO  ERR-PROD-CODE.               
030700     MOVE    "INSUFFICIENT STOCK - RECORD REJECTED"               
030800                     TO  ERR-REASON.                              
030900     MOVE    ADJ-QTY             TO  ERR-REQUESTED-QTY.           
031000     MOVE    STK-AVAILABLE-QTY   TO  ERR-AVAILABLE-QTY.           
031100     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
031200     IF      VERBOSE-ERROR-LISTING                                
031300             DISPLAY "STOCKADJ REJECT - " ADJ-PROD-CODE           
031400                     " - INSUFFICIENT STOCK"                      
031500     END-IF.                                                      
031600*-----------------------------------------------------------------
031700 400-WRITE-UNKNOWN-TYPE-ERROR.                                    
031800     ADD     1       TO  WS-RECS-REJECTED.                        
031900     MOVE    SPACES  TO  ERROR-DETAIL-LINE.                       
032000     MOVE    ADJ-PROD-CODE       TO  ERR-PROD-CODE.               
032100     MOVE    "UNKNOWN ADJUSTMENT TYPE - RECORD REJECTED"          
032200                     TO  ERR-REASON.                              
032300     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
032400     IF      VERBOSE-ERROR-LISTING                                
032500             DISPLAY "STOCKADJ REJECT - " ADJ-PROD-CODE           
032600                     " - UNKNOWN ADJUSTMENT TYPE " ADJ-TYPE       
032700     END-IF.                                                      
032800*-----------------------------------------------------------------
032900 300-WRITE-CONTROL-TOTALS.                                        
033000     MOVE    SPACES              TO  CONTROL-TOTALS-RECORD.       
033100     MOVE    "STOCKADJ"          TO  CTL-PHASE-CODE.              
033200     MOVE    WS-RECS-READ        TO  CTL-READ-COUNT.              
033300     MOVE    WS-RECS-ACCEPTED    TO  CTL-ACCEPT-COUNT.            
033400     MOVE    WS-RECS-REJECTED    TO  CTL-REJECT-COUNT.            
033500     MOVE    "TOTAL UNITS IN"    TO  CTL-LABEL-1.                 
033600     MOVE    WS-TOTAL-UNITS-IN   TO  CTL-VALUE-1.                 
033700     MOVE    "TOTAL UNITS OUT"   TO  CTL-LABEL-2.                 
033800     MOVE    WS-TOTAL-UNITS-OUT  TO  CTL-VALUE-2.                 
033900     WRITE   CONTROL-TOTALS-RECORD.                               
034000*-----------------------------------------------------------------
034100 300-CLOSE-ALL-FILES.                                             
034200     CLOSE   ADJ-IN                                               
034300             STOCKMAS                                             
034400             MOVJRNL                                              
034500             ERRRPT                                               
034600             CTLFILE.                                             
034700*-----------------------------------------------------------------
034800 300-DISPLAY-END-OF-JOB.                                          
034900     DISPLAY "STOCKADJ - STOCK ADJUSTMENT COMPLETE - "            
035000             WEEKDAY(RUN-DAY-OF-WEEK).                            
035100     DISPLAY "  ADJUSTMENTS READ. .: " WS-RECS-READ.              
035200     DISPLAY "  ADJUSTMENTS APPLIED: " WS-RECS-ACCEPTED.          
035300     DISPLAY "  ADJUSTMENTS REJECT.: " WS-RECS-REJECTED.          
035400     DISPLAY "  TOTAL UNITS IN . . : " WS-TOTAL-UNITS-IN.         
035500     DISPLAY "  TOTAL UNITS OUT. . : " WS-TOTAL-UNITS-OUT.        
