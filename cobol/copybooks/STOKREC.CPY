000100******************************************************************
000200* STOKREC   -  STOCK (INVENTORY POSITION) RECORD LAYOUT           
000300*                                                                 
000400*    ONE RECORD PER PRODUCT, KEYED BY STK-PROD-CODE, ON THE       
000500*    INDEXED STOCKMAS FILE.  AVAILABLE-QTY IS FREE TO SELL OR     
000600*    RESERVE; RESERVED-QTY IS HELD BY OPEN RESERVATIONS.  THE     
000700*    FLAGS BELOW ARE NEVER STORED -- THEY ARE RECOMPUTED BY EVERY 
000800*    PROGRAM THAT READS THIS RECORD (SEE 88 - LEVELS AND THE      
000900*    LOW-STOCK/REORDER PARAGRAPHS IN STATRPT).                    
001000*------------------------------------------------------------     
001100* MAINTENANCE HISTORY                                             
001200*    88/03/11  RSK  ORIGINAL LAYOUT.                              
001300*    90/06/22  DLP  SPLIT AVAILABLE AND RESERVED (WAS ONE QTY).   
001400******************************************************************
001500 01  STOCK-RECORD.                                                
001600     05  STK-PROD-CODE           PIC X(10).                       
001700     05  STK-AVAILABLE-QTY       PIC S9(07).                      
001800     05  STK-RESERVED-QTY        PIC S9(07).                      
001900     05  STK-MIN-STOCK           PIC S9(07).                      
002000     05  STK-MAX-STOCK           PIC S9(07).                      
002100     05  STK-REORDER-POINT       PIC S9(07).                      
002200     05  STK-WAREHOUSE-LOC       PIC X(10).                       
002300     05  FILLER                  PIC X(05).                       
