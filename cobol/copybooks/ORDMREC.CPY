000100******************************************************************
000200* ORDMREC   -  ORDER MASTER RECORD LAYOUT (ORDRMAST)              
000300*                                                                 
000400*    ONE RECORD PER ORDER, WRITTEN BY ORDRPROC AND LATER REWRIT-  
000500*    TEN BY ORDRCANC WHEN AN ORDER IS CANCELLED.  KEYED BY        
000600*    OUT-ORDER-NUMBER ON THE INDEXED ORDRMAST FILE.  LINE-LEVEL   
000700*    DETAIL IS NOT CARRIED HERE -- IT LIVES ON THE RESERVATION    
000800*    (RSVREC) LINKED BY RSV-ORDER-REF.                            
000900*                                                                 
001000*    OUT-CANCEL-REASON AND OUT-CANCEL-TS ARE NOT PART OF THE      
001100*    ORIGINAL LAYOUT HANDED DOWN BY SYSTEMS PLANNING BUT ARE      
001200*    REQUIRED TO CARRY THE CANCELLATION REASON/TIMESTAMP THAT     
001300*    OPS ASKED FOR ON THE CANCEL REQUEST -- ADDED WITH THE        
001400*    ORDRCANC PROGRAM, SEE MAINTENANCE HISTORY.  ORD-SHIPPED      
001500*    AND ORD-DELIVERED ARE NEVER SET BY ANY PROGRAM IN THIS       
001600*    RUN -- THEY BELONG TO THE ON-LINE ORDER FULFILMENT SYSTEM,   
001700*    CARRIED HERE ONLY SO ORDRCANC CAN RECOGNIZE THEM IF THIS     
001800*    FILE IS EVER SHARED WITH THAT SYSTEM.                        
001900*------------------------------------------------------------     
002000* MAINTENANCE HISTORY                                             
002100*    91/02/14  DLP  ORIGINAL LAYOUT.                              
002200*    95/08/30  MTV  ADDED OUT-CANCEL-REASON, OUT-CANCEL-TS FOR    
002300*                   NEW ORDER CANCELLATION RUN (REQ #2261).       
002400*    95/08/30  MTV  ADDED ORD-SHIPPED, ORD-DELIVERED 88-LEVELS    
002500*                   SO ORDRCANC CAN REJECT THOSE STATUSES BY      
002600*                   NAME INSTEAD OF A LITERAL (REQ #2261).        
002700******************************************************************
002800 01  ORDER-RECORD.                                                
002900     05  OUT-ORDER-NUMBER        PIC X(23).                       
003000     05  OUT-SHOP-CODE           PIC X(10).                       
003100     05  OUT-CUSTOMER-NAME       PIC X(30).                       
003200     05  OUT-STATUS              PIC X(01).                       
003300         88  ORD-PENDING                  VALUE "P".              
003400         88  ORD-CONFIRMED                VALUE "C".              
003500         88  ORD-CANCELLED                VALUE "X".              
003600         88  ORD-SHIPPED                  VALUE "S".              
003700         88  ORD-DELIVERED                VALUE "D".              
003800     05  OUT-ITEM-COUNT          PIC 9(03).                       
003900     05  OUT-SUBTOTAL            PIC S9(13)V99.                   
004000     05  OUT-TAX-AMOUNT          PIC S9(13)V99.                   
004100     05  OUT-SHIP-AMOUNT         PIC S9(13)V99.                   
004200     05  OUT-DISCOUNT-AMOUNT     PIC S9(13)V99.                   
004300     05  OUT-TOTAL-AMOUNT        PIC S9(13)V99.                   
004400     05  OUT-CANCEL-REASON       PIC X(30).                       
004500     05  OUT-CANCEL-TS           PIC 9(14).                       
004600     05  FILLER                  PIC X(04).                       
