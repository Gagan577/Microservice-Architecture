000100******************************************************************
000200* ORDRCANC  -  NIGHTLY BATCH JOB, STEP 5 -  ORDER CANCELLATION    
000300*                                                                 
000400*    READS THE CANCELLATION REQUEST FILE (CANC-IN) AND CANCELS    
000500*    EACH ORDER ON ORDRMAST.  AN ORDER NOT FOUND, ALREADY         
000600*    CANCELLED, SHIPPED OR DELIVERED IS REJECTED TO ERRRPT WITH   
000700*    ITS OWN REASON TEXT.  WHEN THE REQUEST ASKS FOR STOCK TO BE  
000800*    RELEASED, EVERY STILL-OPEN (PENDING) RESERVATION AGAINST     
000900*    THE ORDER IS RELEASED BACK TO STOCKMAS -- A RELEASE THAT     
001000*    FAILS ON ONE LINE IS LOGGED BUT DOES NOT STOP THE            
001100*    CANCELLATION.  RSVFILE HAS NO ALTERNATE KEY ON ORDER         
001200*    NUMBER, SO ALL OPEN RESERVATIONS ARE LOADED INTO THE         
001300*    WS-RSV-TABLE ONCE AT START-UP AND SEARCHED IN MEMORY.        
001400*------------------------------------------------------------     
001500* MAINTENANCE HISTORY                                             
001600*    95/08/30  MTV  ORIGINAL PROGRAM (REQ #2261).                 
001700*    95/11/02  MTV  WS-RSV-TABLE RAISED FROM 500 TO 2000 ENTRIES  
001800*                   AFTER THE THANKSGIVING RUN OVERFLOWED IT      
001900*                   (TKT 388) -  SEE 500-ADD-TABLE-ENTRY IF IT    
002000*                   EVER OVERFLOWS AGAIN.                         
002100*    96/01/22  MTV  VERBOSE-ERROR-LISTING SWITCH ADDED.           
002200*    98/11/09  MTV  Y2K -  RUN-TIMESTAMP AND CANCEL TIMESTAMP     
002300*                   REBUILT AS CCYYMMDDHHMISS (Y2K #4471).        
002400******************************************************************
002500 IDENTIFICATION              DIVISION.                            
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 ORDER-CANCELLATION.                  
002800 AUTHOR.                     M. T. VOSS.                          
002900 INSTALLATION.               MIDLAND MERCANTILE DATA PROCESSING.  
003000 DATE-WRITTEN.               08/30/95.                            
003100 DATE-COMPILED.                                                   
003200 SECURITY.                   COMPANY CONFIDENTIAL.                
003300*-----------------------------------------------------------------
003400 ENVIRONMENT                 DIVISION.                            
003500*-----------------------------------------------------------------
003600 CONFIGURATION               SECTION.                             
003700 SOURCE-COMPUTER.            IBM-370.                             
003800 OBJECT-COMPUTER.            IBM-370.                             
003900 SPECIAL-NAMES.                                                   
004000     UPSI-0 ON STATUS IS     VERBOSE-ERROR-LISTING                
004100            OFF STATUS IS    SUMMARY-ERROR-LISTING.               
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT                SECTION.                             
004400 FILE-CONTROL.                                                    
004500     SELECT  CANC-IN                                              
004600             ASSIGN TO       "CANC-IN"                            
004700             ORGANIZATION IS LINE SEQUENTIAL.                     
004800                                                                  
004900     SELECT  ORDRMAST                                             
005000             ASSIGN TO       "ORDRMAST"                           
005100             ORGANIZATION IS INDEXED                              
005200             ACCESS MODE IS  DYNAMIC                              
005300             RECORD KEY IS   OUT-ORDER-NUMBER                     
005400             FILE STATUS IS  ORDRMAST-STATUS.                     
005500                                                                  
005600     SELECT  RSVFILE                                              
005700             ASSIGN TO       "RSVFILE"                            
005800             ORGANIZATION IS INDEXED                              
005900             ACCESS MODE IS  DYNAMIC                              
006000             RECORD KEY IS   RSV-CODE                             
006100             FILE STATUS IS  RSVFILE-STATUS.                      
006200                                                                  
006300     SELECT  STOCKMAS                                             
006400             ASSIGN TO       "STOCKMAS"                           
006500             ORGANIZATION IS INDEXED                              
006600             ACCESS MODE IS  DYNAMIC                              
006700             RECORD KEY IS   STK-PROD-CODE                        
006800             FILE STATUS IS  STOCKMAS-STATUS.                     
006900                                                                  
007000     SELECT  MOVJRNL                                              
007100             ASSIGN TO       "MOVJRNL"                            
007200             ORGANIZATION IS LINE SEQUENTIAL.                     
007300                                                                  
007400     SELECT  ERRRPT                                               
007500             ASSIGN TO       "ERRRPT"                             
007600             ORGANIZATION IS LINE SEQUENTIAL.                     
007700                                                                  
007800     SELECT  CTLFILE                                              
007900             ASSIGN TO       "CTLFILE"                            
008000             ORGANIZATION IS LINE SEQUENTIAL.                     
008100*-----------------------------------------------------------------
008200 DATA                        DIVISION.                            
008300*-----------------------------------------------------------------
008400 FILE                        SECTION.                             
008500 FD  CANC-IN                                                      
008600     RECORD CONTAINS 60 CHARACTERS                                
008700     DATA RECORD IS CANCEL-REQUEST-RECORD.                        
008800 COPY CANCREC.                                                    
008900                                                                  
009000 FD  ORDRMAST                                                     
009100     RECORD CONTAINS 190 CHARACTERS                               
009200     DATA RECORD IS ORDER-RECORD.                                 
009300 COPY ORDMREC.                                                    
009400                                                                  
009500 FD  RSVFILE                                                      
009600     RECORD CONTAINS 75 CHARACTERS                                
009700     DATA RECORD IS RESERVATION-RECORD.                           
009800 COPY RSVREC.                                                     
009900                                                                  
010000 FD  STOCKMAS                                                     
010100     RECORD CONTAINS 60 CHARACTERS                                
010200     DATA RECORD IS STOCK-RECORD.                                 
010300 COPY STOKREC.                                                    
010400                                                                  
010500 FD  MOVJRNL                                                      
010600     RECORD CONTAINS 120 CHARACTERS                               
010700     DATA RECORD IS MOVEMENT-RECORD.                              
010800 COPY MOVREC.                                                     
010900                                                                  
011000 FD  ERRRPT                                                       
011100     RECORD CONTAINS 100 CHARACTERS                               
011200     DATA RECORD IS ERROR-LINE.                                   
011300 01  ERROR-LINE                  PIC X(100).                      
011400                                                                  
011500 FD  CTLFILE                                                      
011600     RECORD CONTAINS 90 CHARACTERS                                
011700     DATA RECORD IS CONTROL-TOTALS-RECORD.                        
011800 COPY CTLREC.                                                     
011900*-----------------------------------------------------------------
012000 WORKING-STORAGE             SECTION.                             
012100*-----------------------------------------------------------------
012200 77  WS-RECS-READ             PIC S9(07)  COMP  VALUE ZERO.       
012300 77  WS-CANC-ACCEPTED         PIC S9(07)  COMP  VALUE ZERO.       
012400 77  WS-CANC-REJECTED         PIC S9(07)  COMP  VALUE ZERO.       
012500 77  WS-RELEASE-FAILURES      PIC S9(07)  COMP  VALUE ZERO.       
012600 77  WS-RSV-IX                PIC S9(04)  COMP  VALUE ZERO.       
012700 77  WS-RSV-TABLE-COUNT       PIC S9(04)  COMP  VALUE ZERO.       
012800                                                                  
012900 01  SWITCHES-AND-COUNTERS.                                       
013000     05  CANC-IN-EOF-SW          PIC X(01) VALUE "N".             
013100         88  CANC-IN-EOF                   VALUE "Y".             
013200     05  RSV-LOAD-EOF-SW         PIC X(01) VALUE "N".             
013300         88  RSV-LOAD-EOF                  VALUE "Y".             
013400     05  ORDER-REJECT-SW         PIC X(01) VALUE "N".             
013500         88  ORDER-REJECTED                VALUE "Y".             
013600                                                                  
013700 01  FILE-STATUS-FIELDS.                                          
013800     05  ORDRMAST-STATUS         PIC X(02).                       
013900     05  RSVFILE-STATUS          PIC X(02).                       
014000     05  STOCKMAS-STATUS         PIC X(02).                       
014100     05  FS-STATUS-BREAKDOWN REDEFINES ORDRMAST-STATUS.           
014200         10  FS-STATUS-1         PIC X(01).                       
014300         10  FS-STATUS-2         PIC X(01).                       
014400                                                                  
014500 01  WS-REJECT-REASON            PIC X(40).                       
014600                                                                  
014700* ONE ROW PER RESERVATION WRITTEN BY ORDRPROC THIS RUN, LOADED    
014800* ONCE AT START-UP SINCE RSVFILE HAS NO ALTERNATE KEY ON THE      
014900* ORDER NUMBER.  WRT-STATUS IS SET TO "R" IN THE TABLE AS EACH    
015000* ENTRY IS RELEASED SO A SECOND REQUEST FOR THE SAME ORDER        
015100* CANNOT RELEASE THE SAME LINE TWICE.                             
015200 01  WS-RSV-TABLE.                                                
015300     05  WS-RSV-TABLE-ENTRY OCCURS 2000 TIMES.                    
015400         10  WRT-CODE            PIC X(12).                       
015500         10  WRT-PROD-CODE       PIC X(10).                       
015600         10  WRT-ORDER-REF       PIC X(23).                       
015700         10  WRT-QTY             PIC S9(07).                      
015800         10  WRT-STATUS          PIC X(01).                       
015900                                                                  
016000 01  DAY-RECORD.                                                  
016100     05  FILLER              PIC X(09) VALUE "Monday".            
016200     05  FILLER              PIC X(09) VALUE "Tuesday".           
016300     05  FILLER              PIC X(09) VALUE "Wednesday".         
016400     05  FILLER              PIC X(09) VALUE "Thursday".          
016500     05  FILLER              PIC X(09) VALUE "Friday".            
016600     05  FILLER              PIC X(09) VALUE "Saturday".          
016700     05  FILLER              PIC X(09) VALUE "Sunday".            
016800 01  DAY-TABLE REDEFINES DAY-RECORD.                              
016900     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.            
017000                                                                  
017100 01  RUN-DATE-WORK.                                               
017200     05  RDW-YYYY                PIC 9(04).                       
017300     05  RDW-MM                  PIC 9(02).                       
017400     05  RDW-DD                  PIC 9(02).                       
017500 01  RUN-TIME-WORK.                                               
017600     05  RTW-HH                  PIC 9(02).                       
017700     05  RTW-MI                  PIC 9(02).                       
017800     05  RTW-SS                  PIC 9(02).                       
017900     05  RTW-HH00                PIC 9(02).                       
018000 01  RUN-DAY-OF-WEEK             PIC 9(01).                       
018100                                                                  
018200 01  RUN-TIMESTAMP.                                               
018300     05  RTS-YYYY                PIC 9(04).                       
018400     05  RTS-MM                  PIC 9(02).                       
018500     05  RTS-DD                  PIC 9(02).                       
018600     05  RTS-HH                  PIC 9(02).                       
018700     05  RTS-MI                  PIC 9(02).                       
018800     05  RTS-SS                  PIC 9(02).                       
018900 01  RUN-TIMESTAMP-N REDEFINES RUN-TIMESTAMP PIC 9(14).           
019000                                                                  
019100 01  ERROR-DETAIL-LINE.                                           
019200     05  FILLER                  PIC X(01) VALUE SPACES.          
019300     05  ERR-ORDER-NUMBER        PIC X(23).                       
019400     05  FILLER                  PIC X(02) VALUE SPACES.          
019500     05  ERR-REASON              PIC X(40).                       
019600     05  FILLER                  PIC X(34) VALUE SPACES.          
019700*-----------------------------------------------------------------
019800 PROCEDURE                   DIVISION.                            
019900*-----------------------------------------------------------------
020000 100-ORDER-CANCELLATION.                                          
020100     PERFORM 200-INITIATE-ORDER-CANCELLATION.                     
020200     PERFORM 200-PROCEED-ORDER-CANCELLATION                       
020300                             UNTIL CANC-IN-EOF.                   
020400     PERFORM 200-TERMINATE-ORDER-CANCELLATION.                    
020500                                                                  
020600     STOP RUN.                                                    
020700*-----------------------------------------------------------------
020800 200-INITIATE-ORDER-CANCELLATION.                                 
020900     PERFORM 300-OPEN-FILES-FOR-TABLE-LOAD.                       
021000     PERFORM 300-LOAD-RESERVATION-TABLE.                          
021100     PERFORM 300-OPEN-REMAINING-FILES.                            
021200     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                
021300     PERFORM 300-BUILD-RUN-TIMESTAMP.                             
021400     PERFORM 300-READ-CANC-IN.                                    
021500*-----------------------------------------------------------------
021600 200-PROCEED-ORDER-CANCELLATION.                                  
021700     PERFORM 400-VALIDATE-AND-CANCEL-ORDER.                       
021800     PERFORM 300-READ-CANC-IN.                                    
021900*-----------------------------------------------------------------
022000 200-TERMINATE-ORDER-CANCELLATION.                                
022100     PERFORM 300-WRITE-CONTROL-TOTALS.                            
022200     PERFORM 300-CLOSE-ALL-FILES.                                 
022300     PERFORM 300-DISPLAY-END-OF-JOB.                              
022400*-----------------------------------------------------------------
022500 300-OPEN-FILES-FOR-TABLE-LOAD.                                   
022600     OPEN    INPUT   RSVFILE.                                     
022700*-----------------------------------------------------------------
022800 300-LOAD-RESERVATION-TABLE.                                      
022900     PERFORM 400-READ-ONE-RESERVATION.                            
023000     PERFORM 400-READ-ONE-RESERVATION                             
023100                             UNTIL RSV-LOAD-EOF.                  
023200     CLOSE   RSVFILE.                                             
023300*-----------------------------------------------------------------
023400 400-READ-ONE-RESERVATION.                                        
023500     READ    RSVFILE NEXT RECORD                                  
023600             AT END      MOVE "Y" TO RSV-LOAD-EOF-SW              
023700             NOT AT END  PERFORM 500-ADD-TABLE-ENTRY.             
023800*-----------------------------------------------------------------
023900 500-ADD-TABLE-ENTRY.                                             
024000     IF      WS-RSV-TABLE-COUNT < 2000                            
024100             ADD  1  TO  WS-RSV-TABLE-COUNT                       
024200             MOVE RSV-CODE      TO WRT-CODE(WS-RSV-TABLE-COUNT)   
024300             MOVE RSV-PROD-CODE TO                                
024400                              WRT-PROD-CODE(WS-RSV-TABLE-COUNT)   
024500             MOVE RSV-ORDER-REF TO                                
024600                              WRT-ORDER-REF(WS-RSV-TABLE-COUNT)   
024700             MOVE RSV-QTY       TO WRT-QTY(WS-RSV-TABLE-COUNT)    
024800             MOVE RSV-STATUS    TO WRT-STATUS(WS-RSV-TABLE-COUNT) 
024900     ELSE                                                         
025000             DISPLAY "ORDRCANC - RESERVATION TABLE FULL, "        
025100                     "RECORD IGNORED - " RSV-CODE                 
025200     END-IF.                                                      
025300*-----------------------------------------------------------------
025400 300-OPEN-REMAINING-FILES.                                        
025500     OPEN    INPUT   CANC-IN                                      
025600             I-O     ORDRMAST                                     
025700             I-O     RSVFILE                                      
025800             I-O     STOCKMAS                                     
025900             EXTEND  MOVJRNL                                      
026000             EXTEND  ERRRPT                                       
026100             EXTEND  CTLFILE.                                     
026200*-----------------------------------------------------------------
026300 300-INITIALIZE-SWITCHES-AND-COUNTERS.                            
026400     MOVE    "N"     TO  CANC-IN-EOF-SW.                          
026500     MOVE    ZERO    TO  WS-RECS-READ                             
026600                         WS-CANC-ACCEPTED                         
026700                         WS-CANC-REJECTED                         
026800                         WS-RELEASE-FAILURES.                     
026900*-----------------------------------------------------------------
027000 300-BUILD-RUN-TIMESTAMP.                                         
027100     ACCEPT  RUN-DATE-WORK   FROM DATE YYYYMMDD.                  
027200     ACCEPT  RUN-TIME-WORK   FROM TIME.                           
027300     ACCEPT  RUN-DAY-OF-WEEK FROM DAY-OF-WEEK.                    
027400     MOVE    RDW-YYYY    TO  RTS-YYYY.                            
027500     MOVE    RDW-MM      TO  RTS-MM.                              
027600     MOVE    RDW-DD      TO  RTS-DD.                              
027700     MOVE    RTW-HH      TO  RTS-HH.                              
027800     MOVE    RTW-MI      TO  RTS-MI.                              
027900     MOVE    RTW-SS      TO  RTS-SS.                              
028000*-----------------------------------------------------------------
028100 300-READ-CANC-IN.                                                
028200     READ    CANC-IN                                              
028300             AT END      MOVE "Y" TO CANC-IN-EOF-SW               
028400             NOT AT END  ADD  1   TO WS-RECS-READ.                
028500*-----------------------------------------------------------------
028600 400-VALIDATE-AND-CANCEL-ORDER.                                   
028700     MOVE    "N"                 TO  ORDER-REJECT-SW.             
028800     MOVE    SPACES              TO  WS-REJECT-REASON.            
028900     MOVE    CANC-ORDER-NUMBER   TO  OUT-ORDER-NUMBER.            
029000     READ    ORDRMAST                                             
029100             INVALID KEY                                          
029200                 MOVE "Y" TO ORDER-REJECT-SW                      
029300                 MOVE "ORDER NOT FOUND" TO WS-REJECT-REASON       
029400             NOT INVALID KEY                                      
029500                 EVALUATE TRUE                                    
029600                     WHEN ORD-CANCELLED                           
029700                         MOVE "Y" TO ORDER-REJECT-SW              
029800                         MOVE "ORDER IS ALREADY CANCELLED"        
029900                              TO WS-REJECT-REASON                 
030000                     WHEN ORD-DELIVERED                           
030100                         MOVE "Y" TO ORDER-REJECT-SW              
030200                         MOVE "CANNOT CANCEL DELIVERED ORDER"     
030300                              TO WS-REJECT-REASON                 
030400                     WHEN ORD-SHIPPED                             
030500                         MOVE "Y" TO ORDER-REJECT-SW              
030600                         MOVE "CANNOT CANCEL SHIPPED ORDER"       
030700                              TO WS-REJECT-REASON                 
030800                 END-EVALUATE.                                    
030900     IF      ORDER-REJECTED                                       
031000             PERFORM 600-WRITE-CANCEL-REJECT-ERROR                
031100     ELSE                                                         
031200             PERFORM 500-CANCEL-ORDER                             
031300     END-IF.                                                      
031400*-----------------------------------------------------------------
031500 500-CANCEL-ORDER.                                                
031600     IF      CANC-RELEASE-STOCK                                   
031700             PERFORM 500-RELEASE-ALL-LINES                        
031800     END-IF.                                                      
031900     SET     ORD-CANCELLED TO TRUE.                               
032000     MOVE    CANC-REASON         TO  OUT-CANCEL-REASON.           
032100     MOVE    RUN-TIMESTAMP-N     TO  OUT-CANCEL-TS.               
032200     REWRITE ORDER-RECORD                                         
032300             INVALID KEY                                          
032400                 DISPLAY "ORDRCANC - INVALID KEY ON ORDER "       
032500                         "REWRITE - " OUT-ORDER-NUMBER.           
032600     ADD     1                   TO  WS-CANC-ACCEPTED.            
032700*-----------------------------------------------------------------
032800 500-RELEASE-ALL-LINES.                                           
032900     PERFORM 600-CHECK-TABLE-ENTRY                                
033000             VARYING WS-RSV-IX FROM 1 BY 1                        
033100             UNTIL WS-RSV-IX > WS-RSV-TABLE-COUNT.                
033200*-----------------------------------------------------------------
033300 600-CHECK-TABLE-ENTRY.                                           
033400     IF      WRT-ORDER-REF(WS-RSV-IX) = CANC-ORDER-NUMBER         
033500     AND     WRT-STATUS(WS-RSV-IX) = "P"                          
033600             PERFORM 700-RELEASE-TABLE-ENTRY                      
033700     END-IF.                                                      
033800*-----------------------------------------------------------------
033900 700-RELEASE-TABLE-ENTRY.                                         
034000     MOVE    WRT-PROD-CODE(WS-RSV-IX)   TO  STK-PROD-CODE.        
034100     READ    STOCKMAS                                             
034200             INVALID KEY                                          
034300                 PERFORM 800-WRITE-RELEASE-FAILURE-ERROR          
034400             NOT INVALID KEY                                      
034500                 ADD  WRT-QTY(WS-RSV-IX)   TO STK-AVAILABLE-QTY   
034600                 SUBTRACT WRT-QTY(WS-RSV-IX)                      
034700                                           FROM STK-RESERVED-QTY  
034800                 REWRITE STOCK-RECORD                             
034900                         INVALID KEY                              
035000                             DISPLAY "ORDRCANC - INVALID KEY "    
035100                                 "ON STOCK REWRITE - "            
035200                                 STK-PROD-CODE                    
035300                 PERFORM 800-RELEASE-RESERVATION-RECORD           
035400                 PERFORM 800-WRITE-RELEASE-MOVEMENT.              
035500*-----------------------------------------------------------------
035600 800-RELEASE-RESERVATION-RECORD.                                  
035700     MOVE    WRT-CODE(WS-RSV-IX)     TO  RSV-CODE.                
035800     READ    RSVFILE                                              
035900             INVALID KEY                                          
036000                 DISPLAY "ORDRCANC - INVALID KEY ON RSV READ - "  
036100                         RSV-CODE                                 
036200             NOT INVALID KEY                                      
036300                 SET  RSV-RELEASED TO TRUE                        
036400                 REWRITE RESERVATION-RECORD                       
036500                         INVALID KEY                              
036600                             DISPLAY "ORDRCANC - INVALID KEY "    
036700                                 "ON RSV REWRITE - " RSV-CODE.    
036800     MOVE    "R"                     TO  WRT-STATUS(WS-RSV-IX).   
036900*-----------------------------------------------------------------
037000 800-WRITE-RELEASE-MOVEMENT.                                      
037100     MOVE    SPACES              TO  MOVEMENT-RECORD.             
037200     MOVE    WRT-PROD-CODE(WS-RSV-IX)    TO  MOV-PROD-CODE.       
037300     MOVE    "RELEASE"           TO  MOV-TYPE.                    
037400     MOVE    WRT-QTY(WS-RSV-IX)  TO  MOV-QTY.                     
037500     COMPUTE MOV-PREV-QTY = STK-AVAILABLE-QTY                     
037600                           - WRT-QTY(WS-RSV-IX).                  
037700     MOVE    STK-AVAILABLE-QTY   TO  MOV-NEW-QTY.                 
037800     MOVE    CANC-ORDER-NUMBER   TO  MOV-REFERENCE.               
037900     MOVE    "ORDER CANCELLATION RELEASE" TO MOV-NOTES.           
038000     WRITE   MOVEMENT-RECORD.                                     
038100*-----------------------------------------------------------------
038200 800-WRITE-RELEASE-FAILURE-ERROR.                                 
038300     ADD     1       TO  WS-RELEASE-FAILURES.                     
038400     MOVE    SPACES  TO  ERROR-DETAIL-LINE.                       
038500     MOVE    CANC-ORDER-NUMBER   TO  ERR-ORDER-NUMBER.            
038600     MOVE    "LINE RELEASE FAILED - PRODUCT NOT ON STOCKMAS"      
038700                     TO  ERR-REASON.                              
038800     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
038900     IF      VERBOSE-ERROR-LISTING                                
039000             DISPLAY "ORDRCANC RELEASE FAIL - "                   
039100                     WRT-PROD-CODE(WS-RSV-IX)                     
039200                     " ON ORDER " CANC-ORDER-NUMBER               
039300     END-IF.                                                      
039400*-----------------------------------------------------------------
039500 600-WRITE-CANCEL-REJECT-ERROR.                                   
039600     ADD     1       TO  WS-CANC-REJECTED.                        
039700     MOVE    SPACES  TO  ERROR-DETAIL-LINE.                       
039800     MOVE    CANC-ORDER-NUMBER   TO  ERR-ORDER-NUMBER.            
039900     MOVE    WS-REJECT-REASON    TO  ERR-REASON.                  
040000     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
040100     IF      VERBOSE-ERROR-LISTING                                
040200             DISPLAY "ORDRCANC REJECT - " CANC-ORDER-NUMBER       
040300                     " - " WS-REJECT-REASON                       
040400     END-IF.                                                      
040500*-----------------------------------------------------------------
040600 300-WRITE-CONTROL-TOTALS.                                        
040700     MOVE    SPACES              TO  CONTROL-TOTALS-RECORD.       
040800     MOVE    "ORDRCANC"          TO  CTL-PHASE-CODE.              
040900     MOVE    WS-RECS-READ        TO  CTL-READ-COUNT.              
041000     MOVE    WS-CANC-ACCEPTED    TO  CTL-ACCEPT-COUNT.            
041100     MOVE    WS-CANC-REJECTED    TO  CTL-REJECT-COUNT.            
041200     MOVE    "ORDERS CANCELLED"  TO  CTL-LABEL-1.                 
041300     MOVE    WS-CANC-ACCEPTED    TO  CTL-VALUE-1.                 
041400     MOVE    "LINE RELEASE FAILURES" TO CTL-LABEL-2.              
041500     MOVE    WS-RELEASE-FAILURES TO  CTL-VALUE-2.                 
041600     WRITE   CONTROL-TOTALS-RECORD.                               
041700*-----------------------------------------------------------------
041800 300-CLOSE-ALL-FILES.                                             
041900     CLOSE   CANC-IN                                              
042000             ORDRMAST                                             
042100             RSVFILE                                              
042200             STOCKMAS                                             
042300             MOVJRNL                                              
042400             ERRRPT                                               
042500             CTLFILE.                                             
042600*-----------------------------------------------------------------
042700 300-DISPLAY-END-OF-JOB.                                          
042800     DISPLAY "ORDRCANC - ORDER CANCELLATION COMPLETE - "          
042900             WEEKDAY(RUN-DAY-OF-WEEK).                            
043000     DISPLAY "  CANCEL REQUESTS READ .: " WS-RECS-READ.           
043100     DISPLAY "  ORDERS CANCELLED . . .: " WS-CANC-ACCEPTED.       
043200     DISPLAY "  REQUESTS REJECTED. . .: " WS-CANC-REJECTED.       
043300     DISPLAY "  LINE RELEASE FAILURES.: " WS-RELEASE-FAILURES.    
