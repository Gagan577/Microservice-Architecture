000100******************************************************************
000200* PRODMNT   -  NIGHTLY BATCH JOB, STEP 2 -  PRODUCT MAINTENANCE   
000300*                                                                 
000400*    READS THE PRODUCT MAINTENANCE TRANSACTION FILE (PROD-IN)     
000500*    AND BUILDS THE PRODUCT MASTER (PRODMAST).  A PRODUCT CODE    
000600*    ALREADY ON THE MASTER IS A DUPLICATE AND IS REJECTED TO      
000700*    ERRRPT.  MIN-STOCK, MAX-STOCK AND REORDER-POINT DEFAULT      
000800*    WHEN THE TRANSACTION LEAVES THEM ZERO.  EVERY PRODUCT        
000900*    ACCEPTED ALSO SEEDS ITS COMPANION STOCK RECORD ON STOCKMAS,  
001000*    AVAILABLE-QTY SET FROM THE TRANSACTION'S INITIAL STOCK.      
001100*------------------------------------------------------------     
001200* MAINTENANCE HISTORY                                             
001300*    88/03/18  RSK  ORIGINAL PROGRAM.                             
001400*    89/07/01  RSK  FIX -  DUPLICATE CHECK LEFT PRODMAST RECORD   
001500*                   LOCKED ON REJECT, SAME BUG AS SHOPMNT (TKT    
001600*                   118, FIXED HERE THE SAME DAY).                
001700*    92/11/09  DLP  DEFAULTS FOR MIN/MAX/REORDER ADDED, THESE     
001800*                   WERE PREVIOUSLY LEFT ZERO AND CONFUSED THE    
001900*                   REORDER REPORT (TKT 233).                     
002000*    93/05/12  DLP  ADDED CTLFILE CONTROL TOTALS RECORD.          
002100*    96/01/22  MTV  VERBOSE-ERROR-LISTING SWITCH ADDED.           
002200*    98/11/09  MTV  Y2K -  RUN-TIMESTAMP REBUILT AS CCYYMMDDHHMISS
002300*                   THROUGHOUT (Y2K #4471).                       
002400******************************************************************
002500 IDENTIFICATION              DIVISION.                            
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 PRODUCT-MAINTENANCE.                 
002800 AUTHOR.                     R. S. KOWALSKI.                      
002900 INSTALLATION.               MIDLAND MERCANTILE DATA PROCESSING.  
003000 DATE-WRITTEN.               03/18/88.                            
003100 DATE-COMPILED.                                                   
003200 SECURITY.                   COMPANY CONFIDENTIAL.                
003300*-----------------------------------------------------------------
003400 ENVIRONMENT                 DIVISION.                            
003500*-----------------------------------------------------------------
003600 CONFIGURATION               SECTION.                             
003700 SOURCE-COMPUTER.            IBM-370.                             
003800 OBJECT-COMPUTER.            IBM-370.                             
003900 SPECIAL-NAMES.                                                   
004000     UPSI-0 ON STATUS IS     VERBOSE-ERROR-LISTING                
004100            OFF STATUS IS    SUMMARY-ERROR-LISTING.               
004200*-----------------------------------------------------------------
004300 INPUT-OUTPUT                SECTION.                             
004400 FILE-CONTROL.                                                    
004500     SELECT  PROD-IN                                              
004600             ASSIGN TO       "PROD-IN"                            
004700             ORGANIZATION IS LINE SEQUENTIAL.                     
004800                                                                  
004900     SELECT  PRODMAST                                             
005000             ASSIGN TO       "PRODMAST"                           
005100             ORGANIZATION IS INDEXED                              
005200             ACCESS MODE IS  DYNAMIC                              
005300             RECORD KEY IS   PROD-CODE                            
005400             FILE STATUS IS  PRODMAST-STATUS.                     
005500                                                                  
005600     SELECT  STOCKMAS                                             
005700             ASSIGN TO       "STOCKMAS"                           
005800             ORGANIZATION IS INDEXED                              
005900             ACCESS MODE IS  DYNAMIC                              
006000             RECORD KEY IS   STK-PROD-CODE                        
006100             FILE STATUS IS  STOCKMAS-STATUS.                     
006200                                                                  
006300     SELECT  ERRRPT                                               
006400             ASSIGN TO       "ERRRPT"                             
006500             ORGANIZATION IS LINE SEQUENTIAL.                     
006600                                                                  
006700     SELECT  CTLFILE                                              
006800             ASSIGN TO       "CTLFILE"                            
006900             ORGANIZATION IS LINE SEQUENTIAL.                     
007000*-----------------------------------------------------------------
007100 DATA                        DIVISION.                            
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.                             
007400 FD  PROD-IN                                                      
007500     RECORD CONTAINS 120 CHARACTERS                               
007600     DATA RECORD IS PROD-INPUT-RECORD.                            
007700 01  PROD-INPUT-RECORD.                                           
007800     05  PRIN-CODE               PIC X(10).                       
007900     05  PRIN-NAME               PIC X(30).                       
008000     05  PRIN-CATEGORY           PIC X(15).                       
008100     05  PRIN-UNIT-PRICE         PIC S9(13)V99.                   
008200     05  PRIN-WEIGHT             PIC S9(07)V999.                  
008300     05  PRIN-INITIAL-STOCK      PIC S9(07).                      
008400     05  PRIN-MIN-STOCK          PIC S9(07).                      
008500     05  PRIN-MAX-STOCK          PIC S9(07).                      
008600     05  PRIN-REORDER-POINT      PIC S9(07).                      
008700     05  PRIN-WAREHOUSE-LOC      PIC X(10).                       
008800     05  FILLER                  PIC X(02).                       
008900                                                                  
009000 FD  PRODMAST                                                     
009100     RECORD CONTAINS 130 CHARACTERS                               
009200     DATA RECORD IS PRODUCT-RECORD.                               
009300 COPY PRODREC.                                                    
009400                                                                  
009500 FD  STOCKMAS                                                     
009600     RECORD CONTAINS 60 CHARACTERS                                
009700     DATA RECORD IS STOCK-RECORD.                                 
009800 COPY STOKREC.                                                    
009900                                                                  
010000 FD  ERRRPT                                                       
010100     RECORD CONTAINS 100 CHARACTERS                               
010200     DATA RECORD IS ERROR-LINE.                                   
010300 01  ERROR-LINE                  PIC X(100).                      
010400                                                                  
010500 FD  CTLFILE                                                      
010600     RECORD CONTAINS 90 CHARACTERS                                
010700     DATA RECORD IS CONTROL-TOTALS-RECORD.                        
010800 COPY CTLREC.                                                     
010900*-----------------------------------------------------------------
011000 WORKING-STORAGE             SECTION.                             
011100*-----------------------------------------------------------------
011200 77  WS-RECS-READ             PIC S9(07)  COMP  VALUE ZERO.       
011300 77  WS-RECS-ACCEPTED         PIC S9(07)  COMP  VALUE ZERO.       
011400 77  WS-RECS-REJECTED         PIC S9(07)  COMP  VALUE ZERO.       
011500                                                                  
011600 01  SWITCHES-AND-COUNTERS.                                       
011700     05  PROD-IN-EOF-SW          PIC X(01) VALUE "N".             
011800         88  PROD-IN-EOF                   VALUE "Y".             
011900     05  DUPLICATE-SW            PIC X(01) VALUE "N".             
012000         88  DUPLICATE-PROD-CODE           VALUE "Y".             
012100                                                                  
012200 01  FILE-STATUS-FIELDS.                                          
012300     05  PRODMAST-STATUS         PIC X(02).                       
012400     05  STOCKMAS-STATUS         PIC X(02).                       
012500     05  FS-STATUS-BREAKDOWN REDEFINES PRODMAST-STATUS.           
012600         10  FS-STATUS-1         PIC X(01).                       
012700         10  FS-STATUS-2         PIC X(01).                       
012800                                                                  
012900 01  ERROR-DETAIL-LINE.                                           
013000     05  FILLER                  PIC X(01) VALUE SPACES.          
013100     05  ERR-PROD-CODE           PIC X(10).                       
013200     05  FILLER                  PIC X(02) VALUE SPACES.          
013300     05  ERR-REASON              PIC X(40).                       
013400     05  FILLER                  PIC X(47) VALUE SPACES.          
013500                                                                  
013600 01  DAY-RECORD.                                                  
013700     05  FILLER              PIC X(09) VALUE "Monday".            
013800     05  FILLER              PIC X(09) VALUE "Tuesday".           
013900     05  FILLER              PIC X(09) VALUE "Wednesday".         
014000     05  FILLER              PIC X(09) VALUE "Thursday".          
014100     05  FILLER              PIC X(09) VALUE "Friday".            
014200     05  FILLER              PIC X(09) VALUE "Saturday".          
014300     05  FILLER              PIC X(09) VALUE "Sunday".            
014400 01  DAY-TABLE REDEFINES DAY-RECORD.                              
014500     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.            
014600                                                                  
014700 01  RUN-DATE-WORK.                                               
014800     05  RDW-YYYY                PIC 9(04).                       
014900     05  RDW-MM                  PIC 9(02).                       
015000     05  RDW-DD                  PIC 9(02).                       
015100 01  RUN-TIME-WORK.                                               
015200     05  RTW-HH                  PIC 9(02).                       
015300     05  RTW-MI                  PIC 9(02).                       
015400     05  RTW-SS                  PIC 9(02).                       
015500     05  RTW-HH00                PIC 9(02).                       
015600 01  RUN-DAY-OF-WEEK             PIC 9(01).                       
015700                                                                  
015800 01  RUN-TIMESTAMP.                                               
015900     05  RTS-YYYY                PIC 9(04).                       
016000     05  RTS-MM                  PIC 9(02).                       
016100     05  RTS-DD                  PIC 9(02).                       
016200     05  RTS-HH                  PIC 9(02).                       
016300     05  RTS-MI                  PIC 9(02).                       
016400     05  RTS-SS                  PIC 9(02).                       
016500 01  RUN-TIMESTAMP-N REDEFINES RUN-TIMESTAMP PIC 9(14).           
016600*-----------------------------------------------------------------
016700 PROCEDURE                   DIVISION.                            
016800*-----------------------------------------------------------------
016900 100-PRODUCT-MAINTENANCE.                                         
017000     PERFORM 200-INITIATE-PRODUCT-MAINTENANCE.                    
017100     PERFORM 200-PROCEED-PRODUCT-MAINTENANCE                      
017200                             UNTIL PROD-IN-EOF.                   
017300     PERFORM 200-TERMINATE-PRODUCT-MAINTENANCE.                   
017400                                                                  
017500     STOP RUN.                                                    
017600*-----------------------------------------------------------------
017700 200-INITIATE-PRODUCT-MAINTENANCE.                                
017800     PERFORM 300-OPEN-ALL-FILES.                                  
017900     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.                
018000     PERFORM 300-BUILD-RUN-TIMESTAMP.                             
018100     PERFORM 300-READ-PROD-IN.                                    
018200*-----------------------------------------------------------------
018300 200-PROCEED-PRODUCT-MAINTENANCE.                                 
018400     PERFORM 300-VALIDATE-PRODUCT-RECORD.                         
018500     IF  DUPLICATE-PROD-CODE                                      
018600         PERFORM 300-WRITE-PRODUCT-ERROR                          
018700     ELSE                                                         
018800         PERFORM 300-DEFAULT-PRODUCT-FIELDS                       
018900         PERFORM 300-WRITE-PRODUCT-MASTER                         
019000         PERFORM 300-WRITE-STOCK-MASTER                           
019100     END-IF.                                                      
019200     PERFORM 300-READ-PROD-IN.                                    
019300*-----------------------------------------------------------------
019400 200-TERMINATE-PRODUCT-MAINTENANCE.                               
019500     PERFORM 300-WRITE-CONTROL-TOTALS.                            
019600     PERFORM 300-CLOSE-ALL-FILES.                                 
019700     PERFORM 300-DISPLAY-END-OF-JOB.                              
019800*-----------------------------------------------------------------
019900 300-OPEN-ALL-FILES.                                              
020000     OPEN    INPUT   PROD-IN                                      
020100             I-O     PRODMAST                                     
020200             I-O     STOCKMAS                                     
020300             EXTEND  ERRRPT                                       
020400             EXTEND  CTLFILE.                                     
020500*-----------------------------------------------------------------
020600 300-INITIALIZE-SWITCHES-AND-COUNTERS.                            
020700     INITIALIZE SWITCHES-AND-COUNTERS.                            
020800     MOVE    ZERO    TO  WS-RECS-READ                             
020900                         WS-RECS-ACCEPTED                         
021000                         WS-RECS-REJECTED.                        
021100*-----------------------------------------------------------------
021200 300-BUILD-RUN-TIMESTAMP.                                         
021300     ACCEPT  RUN-DATE-WORK   FROM DATE YYYYMMDD.                  
021400     ACCEPT  RUN-TIME-WORK   FROM TIME.                           
021500     ACCEPT  RUN-DAY-OF-WEEK FROM DAY-OF-WEEK.                    
021600     MOVE    RDW-YYYY    TO  RTS-YYYY.                            
021700     MOVE    RDW-MM      TO  RTS-MM.                              
021800     MOVE    RDW-DD      TO  RTS-DD.                              
021900     MOVE    RTW-HH      TO  RTS-HH.                              
022000     MOVE    RTW-MI      TO  RTS-MI.                              
022100     MOVE    RTW-SS      TO  RTS-SS.                              
022200*-----------------------------------------------------------------
022300 300-READ-PROD-IN.                                                
022400     READ    PROD-IN                                              
022500             AT END      MOVE "Y" TO PROD-IN-EOF-SW               
022600             NOT AT END  ADD  1   TO WS-RECS-READ.                
022700*-----------------------------------------------------------------
022800 300-VALIDATE-PRODUCT-RECORD.                                     
022900     MOVE    "N"         TO  DUPLICATE-SW.                        
023000     MOVE    PRIN-CODE   TO  PROD-CODE.                           
023100     READ    PRODMAST                                             
023200             INVALID KEY     CONTINUE                             
023300             NOT INVALID KEY MOVE "Y" TO DUPLICATE-SW.            
023400*-----------------------------------------------------------------
023500* MIN-STOCK, MAX-STOCK AND REORDER-POINT DEFAULT WHEN THE         
023600* TRANSACTION LEAVES THEM ZERO (TKT 233).                         
023700*-----------------------------------------------------------------
023800 300-DEFAULT-PRODUCT-FIELDS.                                      
023900     MOVE    PRIN-CODE           TO  PROD-CODE.                   
024000     MOVE    PRIN-NAME           TO  PROD-NAME.                   
024100     MOVE    PRIN-CATEGORY       TO  PROD-CATEGORY.               
024200     MOVE    PRIN-UNIT-PRICE     TO  PROD-UNIT-PRICE.             
024300     MOVE    PRIN-WEIGHT         TO  PROD-WEIGHT.                 
024400     MOVE    PRIN-INITIAL-STOCK  TO  PROD-INITIAL-STOCK.          
024500     IF      PRIN-MIN-STOCK = ZERO                                
024600             MOVE 10             TO  PROD-MIN-STOCK               
024700     ELSE                                                         
024800             MOVE PRIN-MIN-STOCK TO  PROD-MIN-STOCK               
024900     END-IF.                                                      
025000     IF      PRIN-MAX-STOCK = ZERO                                
025100             MOVE 1000           TO  PROD-MAX-STOCK               
025200     ELSE                                                         
025300             MOVE PRIN-MAX-STOCK TO  PROD-MAX-STOCK               
025400     END-IF.                                                      
025500     IF      PRIN-REORDER-POINT = ZERO                            
025600             MOVE 20             TO  PROD-REORDER-POINT           
025700     ELSE                                                         
025800             MOVE PRIN-REORDER-POINT TO PROD-REORDER-POINT        
025900     END-IF.                                                      
026000     MOVE    PRIN-WAREHOUSE-LOC  TO  PROD-WAREHOUSE-LOC.          
026100     SET     PROD-ACTIVE TO TRUE.                                 
026200*-----------------------------------------------------------------
026300 300-WRITE-PRODUCT-MASTER.                                        
026400     WRITE   PRODUCT-RECORD                                       
026500             INVALID KEY                                          
026600                 DISPLAY "PRODMNT - INVALID KEY ON WRITE - "      
026700                         PROD-CODE.                               
026800     ADD     1   TO  WS-RECS-ACCEPTED.                            
026900*-----------------------------------------------------------------
027000* THE COMPANION STOCK RECORD IS SEEDED HERE, NOT MAINTAINED       
027100* AGAIN BY THIS PROGRAM.  AVAILABLE-QTY COMES FROM THE            
027200* TRANSACTION'S INITIAL STOCK, RESERVED-QTY STARTS AT ZERO.       
027300*-----------------------------------------------------------------
027400 300-WRITE-STOCK-MASTER.                                          
027500     MOVE    PROD-CODE           TO  STK-PROD-CODE.               
027600     MOVE    PROD-INITIAL-STOCK  TO  STK-AVAILABLE-QTY.           
027700     MOVE    ZERO                TO  STK-RESERVED-QTY.            
027800     MOVE    PROD-MIN-STOCK      TO  STK-MIN-STOCK.               
027900     MOVE    PROD-MAX-STOCK      TO  STK-MAX-STOCK.               
028000     MOVE    PROD-REORDER-POINT  TO  STK-REORDER-POINT.           
028100     MOVE    PROD-WAREHOUSE-LOC  TO  STK-WAREHOUSE-LOC.           
028200     WRITE   STOCK-RECORD                                         
028300             INVALID KEY                                          
028400                 DISPLAY "PRODMNT - INVALID KEY ON STOCK WRITE - "
028500                         STK-PROD-CODE.                           
028600*-----------------------------------------------------------------
028700 300-WRITE-PRODUCT-ERROR.                                         
028800     ADD     1       TO  WS-RECS-REJECTED.                        
028900     MOVE    SPACES  TO  ERROR-DETAIL-LINE.                       
029000     MOVE    PRIN-CODE   TO  ERR-PROD-CODE.                       
029100     MOVE    "DUPLICATE PRODUCT CODE - RECORD REJECTED"           
029200                     TO  ERR-REASON.                              
029300     WRITE   ERROR-LINE  FROM ERROR-DETAIL-LINE.                  
029400     IF      VERBOSE-ERROR-LISTING                                
029500             DISPLAY "PRODMNT REJECT - " PRIN-CODE                
029600                     " - DUPLICATE PRODUCT CODE"                  
029700     END-IF.                                                      
029800*-----------------------------------------------------------------
029900 300-WRITE-CONTROL-TOTALS.                                        
030000     MOVE    SPACES              TO  CONTROL-TOTALS-RECORD.       
030100     MOVE    "PRODMAINT"         TO  CTL-PHASE-CODE.              
030200     MOVE    WS-RECS-READ        TO  CTL-READ-COUNT.              
030300     MOVE    WS-RECS-ACCEPTED    TO  CTL-ACCEPT-COUNT.            
030400     MOVE    WS-RECS-REJECTED    TO  CTL-REJECT-COUNT.            
030500     MOVE    "PRODUCTS ACCEPTED" TO  CTL-LABEL-1.                 
030600     MOVE    ZERO                TO  CTL-VALUE-1.                 
030700     MOVE    "PRODUCTS REJECTED" TO  CTL-LABEL-2.                 
030800     MOVE    ZERO                TO  CTL-VALUE-2.                 
030900     WRITE   CONTROL-TOTALS-RECORD.                               
031000*-----------------------------------------------------------------
031100 300-CLOSE-ALL-FILES.                                             
031200     CLOSE   PROD-IN                                              
031300             PRODMAST                                             
031400             STOCKMAS                                             
031500             ERRRPT                                               
031600             CTLFILE.                                             
031700*-----------------------------------------------------------------
031800 300-DISPLAY-END-OF-JOB.                                          
031900     DISPLAY "PRODMNT - PRODUCT MAINTENANCE COMPLETE - "          
032000             WEEKDAY(RUN-DAY-OF-WEEK).                            
032100     DISPLAY "  PRODUCTS READ. . . : " WS-RECS-READ.              
032200     DISPLAY "  PRODUCTS ACCEPTED .: " WS-RECS-ACCEPTED.          
032300     DISPLAY "  PRODUCTS REJECTED .: " WS-RECS-REJECTED.          
