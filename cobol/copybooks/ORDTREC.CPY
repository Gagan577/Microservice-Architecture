000100******************************************************************
000200* ORDTREC   -  ORDER TRANSACTION RECORD LAYOUT (ORDR-IN)          
000300*                                                                 
000400*    ORDR-IN CARRIES TWO RECORD SHAPES IN ONE PHYSICAL FILE, THE  
000500*    HEADER (TYPE H) ALWAYS PRECEDING ITS OWN DETAIL LINES        
000600*    (TYPE D).  ORDER-DETAIL-RECORD REDEFINES THE SAME 130 BYTE   
000700*    AREA AS ORDER-HEADER-RECORD -- ORDRPROC TESTS ORD-REC-TYPE   
000800*    TO DECIDE WHICH GROUP TO USE.                                
000900*------------------------------------------------------------     
001000* MAINTENANCE HISTORY                                             
001100*    91/02/14  DLP  ORIGINAL LAYOUT (HEADER/DETAIL REDEFINES).    
001200******************************************************************
001300 01  ORDER-HEADER-RECORD.                                         
001400     05  ORD-REC-TYPE            PIC X(01).                       
001500         88  ORD-HEADER-REC               VALUE "H".              
001600         88  ORD-DETAIL-REC                VALUE "D".             
001700     05  ORD-SHOP-CODE           PIC X(10).                       
001800     05  ORD-CUSTOMER-NAME       PIC X(30).                       
001900     05  ORD-CUSTOMER-EMAIL      PIC X(30).                       
002000     05  ORD-PAYMENT-METHOD      PIC X(10).                       
002100     05  ORD-SHIP-AMOUNT         PIC S9(13)V99.                   
002200     05  ORD-DISCOUNT-AMOUNT     PIC S9(13)V99.                   
002300     05  ORD-TAX-AMOUNT          PIC S9(13)V99.                   
002400     05  FILLER                  PIC X(04).                       
002500 01  ORDER-DETAIL-RECORD REDEFINES ORDER-HEADER-RECORD.           
002600     05  ODT-REC-TYPE            PIC X(01).                       
002700     05  ODT-PROD-CODE           PIC X(10).                       
002800     05  ODT-PROD-NAME           PIC X(30).                       
002900     05  ODT-QUANTITY            PIC S9(07).                      
003000     05  ODT-UNIT-PRICE          PIC S9(13)V99.                   
003100     05  FILLER                  PIC X(67).                       
