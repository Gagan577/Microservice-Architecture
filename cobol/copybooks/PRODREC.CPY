000100******************************************************************
000200* PRODREC   -  PRODUCT MASTER RECORD LAYOUT                       
000300*                                                                 
000400*    ONE RECORD PER SELLABLE PRODUCT.  PROD-CODE IS THE BUSINESS  
000500*    KEY, UNIQUE ACROSS THE CATALOG, AND IS THE KEY OF THE        
000600*    INDEXED PRODMAST FILE.  PROD-INITIAL-STOCK IS USED ONLY AT   
000700*    CREATE TIME TO SEED THE COMPANION STOCK RECORD (STOKREC) --  
000800*    IT IS NOT MAINTAINED THEREAFTER.                             
000900*------------------------------------------------------------     
001000* MAINTENANCE HISTORY                                             
001100*    88/03/11  RSK  ORIGINAL LAYOUT.                              
001200*    92/11/04  DLP  ADDED WAREHOUSE LOCATION FOR PICK SLIPS.      
001300*    99/01/08  MTV  Y2K -  NO DATE FIELDS ON THIS RECORD, NO      
001400*                   CHANGE NEEDED, VERIFIED PER Y2K AUDIT #4471.  
001500******************************************************************
001600 01  PRODUCT-RECORD.                                              
001700     05  PROD-CODE               PIC X(10).                       
001800     05  PROD-NAME               PIC X(30).                       
001900     05  PROD-CATEGORY           PIC X(15).                       
002000     05  PROD-UNIT-PRICE         PIC S9(13)V99.                   
002100     05  PROD-WEIGHT             PIC S9(7)V999.                   
002200     05  PROD-STATUS             PIC X(01).                       
002300         88  PROD-ACTIVE                  VALUE "A".              
002400         88  PROD-INACTIVE                VALUE "I".              
002500         88  PROD-DISCONTINUED            VALUE "D".              
002600         88  PROD-OUT-OF-STOCK            VALUE "O".              
002700     05  PROD-INITIAL-STOCK      PIC S9(07).                      
002800     05  PROD-MIN-STOCK          PIC S9(07).                      
002900     05  PROD-MAX-STOCK          PIC S9(07).                      
003000     05  PROD-REORDER-POINT      PIC S9(07).                      
003100     05  PROD-WAREHOUSE-LOC      PIC X(10).                       
003200     05  FILLER                  PIC X(11).                       
